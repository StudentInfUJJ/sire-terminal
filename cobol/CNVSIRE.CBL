000100*==============================================================           
000200* CNVSIRE  -  CONVERSION DE PLANILLA DE HUESPEDES AL FORMATO              
000300* SIRE (SISTEMA DE INFORMACION Y REGISTRO DE EXTRANJEROS)                 
000400* MIGRACION COLOMBIA.                                                     
000500*==============================================================           
000600* HISTORIAL DE MODIFICACIONES:                                            
000700* FECHA     PROGRAMADOR  PETICION    DESCRIPCION                          
000800* --------  -----------  ----------  --------------------------           
000900* 14/03/88  J.RESTREPO   OT-88-014   VERSION INICIAL. REPORTA             
001000*                                    HUESPEDES EXTRANJEROS AL             
001100*                                    D.A.S. SECCIONAL ANTIOQUIA.          
001200* 02/08/89  J.RESTREPO   OT-89-051   SE AGREGA TABLA DE CIUDADES          
001300*                                    PARA RECONOCER DESTINO               
001400*                                    COLOMBIANO SIN PAIS.                 
001500* 19/11/91  L.VELASQUEZ  OT-91-033   CORRIGE PARTIDA DE NOMBRE            
001600*                                    COMPLETO EN DOS APELLIDOS.           
001700* 05/06/92  L.VELASQUEZ  OT-92-019   SE AGREGA CONFIANZA B/M/A            
001800*                                    PARA MARCAR DATOS INFERIDOS          
001900*                                    FRENTE A DATOS DIGITADOS.            
002000* 07/05/94  L.VELASQUEZ  OT-94-009   AMPLIA TABLA DE PAISES A             
002100*                                    SOLICITUD DEL D.A.S.                 
002200* 12/01/96  L.VELASQUEZ  OT-96-003   SE AGREGAN LOS FORMATOS DE           
002300*                                    FECHA CON GUION Y CON PUNTO;         
002400*                                    ANTES SOLO SE ACEPTABA BARRA.        
002500* 23/09/98  F.GIRALDO    SIS-98-112  AJUSTE DE FIN DE SIGLO: EL           
002600*                                    ANO DE LA FECHA DE SISTEMA           
002700*                                    SE TOMA A 4 DIGITOS PARA EL          
002800*                                    LIMITE SUPERIOR DEL RANGO            
002900*                                    DE FECHAS VALIDAS (Y2K).             
003000* 11/01/99  F.GIRALDO    SIS-99-004  PRUEBAS DE PASO DE SIGLO             
003100*                                    SOBRE TABLA DE FECHAS.               
003200* 04/03/02  F.GIRALDO    SIS-02-077  NUEVO FORMATO DE DOCUMENTO           
003300*                                    PPT PARA REFUGIADOS.                 
003400* 14/07/12  M.CORREA     SIS-12-145  EL D.A.S. SE LIQUIDA; EL             
003500*                                    REPORTE PASA A MIGRACION             
003600*                                    COLOMBIA, FORMATO SIRE.              
003700*                                    SE AGREGA CODIGO DE CIUDAD           
003800*                                    Y TIPO DE MOVIMIENTO.                
003900* 30/10/13  M.CORREA     SIS-13-201  SE AGREGA INFERENCIA DE              
004000*                                    NACIONALIDAD DESDE                   
004100*                                    PROCEDENCIA Y VICEVERSA.             
004200* 21/04/15  M.CORREA     SIS-15-062  SE AGREGA DESTINO POR                
004300*                                    DEFECTO (COLOMBIA) CUANDO            
004400*                                    LA PLANILLA NO TRAE DESTINO.         
004500* 18/02/19  A.ZULUAGA    SIS-19-033  VALIDACION DE PATRON DE              
004600*                                    DOCUMENTO (CARACTER UNICO            
004700*                                    REPETIDO).                           
004800* 03/09/21  A.ZULUAGA    SIS-21-147  SE ELIMINAN LOS DUPLICADOS           
004900*                                    DENTRO DE LA MISMA CORRIDA           
005000*                                    POR DOCUMENTO Y FECHA.               
005100* 22/06/23  A.ZULUAGA    SIS-23-088  ACTUALIZACION ANUAL DE LA            
005200*                                    TABLA DE PAISES Y CIUDADES.          
005300* 09/08/26  A.ZULUAGA    SIS-26-019  SE ELIMINA DEL PROCESO EL            
005400*                                    CRUCE CON PLANILLA EN                
005500*                                    EXCEL; EL INSUMO ES AHORA            
005600*                                    UN ARCHIVO DE LAYOUT FIJO.           
005700* 09/08/26  A.ZULUAGA    SIS-26-024  5000-BUSCA-PAIS AHORA DEJA           
005800*                                    SU RESULTADO EN EL CAMPO             
005900*                                    PAIS-COD-ENCONTRADO EN VEZ           
006000*                                    DE ESCRIBIR DIRECTO SOBRE            
006100*                                    NACION-COD; SE CORRIGE EL            
006200*                                    PISADO DE LA NACIONALIDAD            
006300*                                    AL MAPEAR PROCEDENCIA O              
006400*                                    DESTINO DESPUES DE HABER             
006500*                                    MAPEADO NACIONALIDAD. SE             
006600*                                    AMPLIA LA TABLA DE PAISES            
006700*                                    A TOTAL-PAISES FILAS Y LA            
006800*                                    DE CIUDADES A TOTAL-CIUDADES         
006900*                                    FILAS, SEGUN LISTADO VIGENTE         
007000*                                    DE MIGRACION COLOMBIA.               
007100* 10/08/26  A.ZULUAGA    SIS-26-027  REVISION DE LA AMPLIACION            
007200*                                    ANTERIOR: VARIAS FILAS DE LA         
007300*                                    TABLA DE PAISES TENIAN EL            
007400*                                    CODIGO SIN CEROS A LA                
007500*                                    IZQUIERDA ("23" EN VEZ DE            
007600*                                    "023"), DEJANDO EL LITERAL           
007700*                                    UN BYTE CORTO; Y VARIAS FILAS        
007800*                                    CON VOCAL TILDADA, TANTO DE          
007900*                                    PAISES COMO DE CIUDADES,             
008000*                                    TENIAN EL LITERAL MAS LARGO          
008100*                                    QUE SU PICTURE PUES LA TILDE         
008200*                                    OCUPA DOS BYTES EN EL ARCHIVO        
008300*                                    FUENTE. SE RECALCULAN LOS DOS        
008400*                                    TABLAS EN BYTES, NO EN               
008500*                                    CARACTERES.                          
008600*==============================================================           
008700                                                                          
008800 IDENTIFICATION DIVISION.                                                 
008900 PROGRAM-ID. CNVSIRE.                                                     
009000 AUTHOR. JAIRO RESTREPO OCHOA.                                            
009100 INSTALLATION. HOTEL NUTIBARA - DEPTO DE SISTEMAS.                        
009200 DATE-WRITTEN. 14/03/1988.                                                
009300 DATE-COMPILED.                                                           
009400 SECURITY. USO EXCLUSIVO DEL DEPARTAMENTO DE SISTEMAS.                    
009500                                                                          
009600* ESTE PROGRAMA LEE LA PLANILLA DE HUESPEDES DEL HOTEL,                   
009700* DEPURA Y VALIDA CADA REGISTRO, TRADUCE PAIS, CIUDAD Y                   
009800* TIPO DE DOCUMENTO A LOS CODIGOS OFICIALES DEL SIRE, EXCLUYE             
009900* A LOS HUESPEDES COLOMBIANOS Y ELIMINA REGISTROS DUPLICADOS,             
010000* Y PRODUCE EL ARCHIVO PLANO PARA MIGRACION COLOMBIA MAS UN               
010100* INFORME DE CONTROL DE LA CORRIDA.                                       
010200                                                                          
010300 ENVIRONMENT DIVISION.                                                    
010400 CONFIGURATION SECTION.                                                   
010500 SOURCE-COMPUTER. IBM-4341.                                               
010600 OBJECT-COMPUTER. IBM-4341.                                               
010700 SPECIAL-NAMES.                                                           
010800     C01 IS TOP-OF-FORM                                                   
010900     CLASS CLASE-LETRA IS "A" THRU "Z"                                    
011000                       "Á" "É" "Í" "Ó" "Ú"                                
011100                       "Ñ" "Ü"                                            
011200     UPSI-0 ON STATUS  IS DEFECTO-SALIDA                                  
011300            OFF STATUS IS DEFECTO-ENTRADA.                                
011400                                                                          
011500 INPUT-OUTPUT SECTION.                                                    
011600 FILE-CONTROL.                                                            
011700* ARCHIVO DE PARAMETROS DE CORRIDA (TARJETA DE CONTROL).                  
011800     SELECT PARM-ENT ASSIGN TO DISK                                       
011900         ORGANIZATION IS LINE SEQUENTIAL.                                 
012000* PLANILLA DE HUESPEDES DEL HOTEL, EN ORDEN DE LLEGADA.                   
012100     SELECT HUESPED-ENT ASSIGN TO DISK                                    
012200         ORGANIZATION IS LINE SEQUENTIAL.                                 
012300* SALIDA CON FORMATO SIRE PARA MIGRACION COLOMBIA.                        
012400     SELECT SIRE-SAL ASSIGN TO DISK                                       
012500         ORGANIZATION IS LINE SEQUENTIAL.                                 
012600* INFORME DE CONTROL DE LA CORRIDA.                                       
012700     SELECT REPORTE-SAL ASSIGN TO DISK                                    
012800         ORGANIZATION IS LINE SEQUENTIAL.                                 
012900                                                                          
013000 DATA DIVISION.                                                           
013100 FILE SECTION.                                                            
013200                                                                          
013300 FD  PARM-ENT                                                             
013400     LABEL RECORD IS STANDARD                                             
013500     VALUE OF FILE-ID IS "PARMENT.DAT".                                   
013600 01  REG-PARM.                                                            
013700     02  PARM-HOTEL-COD          PIC X(10).                               
013800     02  PARM-CIUDAD-COD         PIC X(06).                               
013900     02  PARM-TIPO-MOV           PIC X(01).                               
014000     02  FILLER                  PIC X(13).                               
014100                                                                          
014200 FD  HUESPED-ENT                                                          
014300     LABEL RECORD IS STANDARD                                             
014400     VALUE OF FILE-ID IS "HUESPED.DAT".                                   
014500 01  REG-HUESPED-ENT.                                                     
014600*    CAMPO 1 - NUMERO DE DOCUMENTO DEL HUESPED.                           
014700     02  DOC-NUMERO-ENT          PIC X(20).                               
014800*    CAMPO 2 - TIPO DE DOCUMENTO, EN TEXTO LIBRE.                         
014900     02  DOC-TIPO-TXT-ENT        PIC X(30).                               
015000*    CAMPOS 3 A 5 - NOMBRE, EN CUALQUIERA DE LAS DOS FORMAS.              
015100     02  NOMBRES-TXT-ENT         PIC X(40).                               
015200     02  APELLIDOS-TXT-ENT       PIC X(40).                               
015300     02  NOMBRE-COMPL-TXT-ENT    PIC X(60).                               
015400*    CAMPO 6 - NACIONALIDAD EN TEXTO LIBRE.                               
015500     02  NACION-TXT-ENT          PIC X(30).                               
015600*    CAMPOS 7 A 9 - FECHAS EN TEXTO, VARIOS FORMATOS.                     
015700     02  FEC-NACTO-TXT-ENT       PIC X(12).                               
015800     02  FEC-ENTRADA-TXT-ENT     PIC X(12).                               
015900     02  FEC-SALIDA-TXT-ENT      PIC X(12).                               
016000*    CAMPOS 10 Y 11 - PROCEDENCIA Y DESTINO, TEXTO LIBRE.                 
016100     02  PROCED-TXT-ENT          PIC X(30).                               
016200     02  DESTINO-TXT-ENT         PIC X(30).                               
016300*    RELLENO RESERVADO PARA CAMPOS FUTUROS DE LA PLANILLA.                
016400     02  FILLER                  PIC X(04).                               
016500                                                                          
016600 FD  SIRE-SAL                                                             
016700     LABEL RECORD IS OMITTED.                                             
016800 01  REG-SIRE-SAL                PIC X(200).                              
016900                                                                          
017000 FD  REPORTE-SAL                                                          
017100     LABEL RECORD IS OMITTED.                                             
017200 01  REG-REPORTE-SAL             PIC X(132).                              
017300                                                                          
017400 WORKING-STORAGE SECTION.                                                 
017500                                                                          
017600* CONTADOR DE TABULACIONES USADO AL ARMAR LA LINEA SIRE.                  
017700 77  TAB                      PIC X(01) VALUE X"09".                      
017800                                                                          
017900* INTERRUPTORES DE UN SOLO CARACTER QUE VIAJAN ENTRE PARRAFOS -           
018000* CADA UNO CON SU 88-NIVEL PARA QUE EL PROCEDURE DIVISION SE              
018100* LEA EN CASTELLANO ("IF DOCUMENTO-INVALIDO") EN VEZ DE COMPARAR          
018200* LITERALES SUELTOS POR TODAS PARTES.                                     
018300 01  BANDERAS.                                                            
018400*     SE PRENDE AL LLEGAR AL FINAL DEL ARCHIVO DE HUESPEDES.              
018500     05  FIN-ARCHIVO          PIC X(01) VALUE "N".                        
018600         88  FIN-DEL-ARCHIVO            VALUE "S".                        
018700*     RESULTADO DE 2100-VALIDA-DOCUMENTO PARA EL HUESPED ACTUAL.          
018800     05  DOC-RESULTADO        PIC X(01) VALUE "S".                        
018900         88  DOCUMENTO-VALIDO           VALUE "S".                        
019000         88  DOCUMENTO-INVALIDO         VALUE "N".                        
019100*     EL HUESPED ACTUAL TIENE NACIONALIDAD COLOMBIANA (CODIGO             
019200*     169) Y POR REGLA DEL NEGOCIO NO SE REPORTA A LA SIRE.               
019300     05  IND-COLOMBIANO        PIC X(01) VALUE "N".                       
019400         88  ES-COLOMBIANO              VALUE "S".                        
019500*     LA CLAVE DEL HUESPED ACTUAL YA SE VIO ANTES EN ESTA MISMA           
019600*     CORRIDA (VER 1300-VERIFICA-DUPLICADO).                              
019700     05  IND-DUPLICADO         PIC X(01) VALUE "N".                       
019800         88  ES-DUPLICADO               VALUE "S".                        
019900*     VEREDICTO FINAL DEL REGISTRO, DESPUES DE TODAS LAS REGLAS:          
020000*     SI QUEDA EN "N" EL REGISTRO NO SE ESCRIBE A SIRE-SAL.               
020100     05  REGISTRO-RESULT      PIC X(01) VALUE "S".                        
020200         88  REGISTRO-VALIDO            VALUE "S".                        
020300         88  REGISTRO-INVALIDO          VALUE "N".                        
020400*     RESULTADO DE 5200-BUSCA-CIUDAD - LA CIUDAD DE DESTINO O             
020500*     PROCEDENCIA QUEDO RECONOCIDA COMO CIUDAD COLOMBIANA.                
020600     05  ES-CIUDAD-COL        PIC X(01) VALUE "N".                        
020700         88  ES-CIUDAD-COLOMBIANA       VALUE "S".                        
020800*     RESULTADO GENERAL DE LAS RUTINAS DE SUBCADENA (5950/5955).          
020900     05  CONTIENE-RESULT      PIC X(01) VALUE "N".                        
021000         88  HAY-COINCIDENCIA           VALUE "S".                        
021100*     RESULTADO DE 5900-VALIDA-FECHA-CALENDARIO PARA LA FECHA             
021200*     QUE SE ACABA DE PARSEAR EN 5800-PARSEA-FECHA.                       
021300     05  FECHA-VALIDA         PIC X(01) VALUE "N".                        
021400         88  FECHA-ES-VALIDA            VALUE "S".                        
021500     05  SIRE-SAL-ABIERTO     PIC X(01) VALUE "N".                        
021600*     SIRE-SAL SOLO SE ABRE CUANDO SALE EL PRIMER HUESPED VALIDO,         
021700*     PARA NO CREAR UN ARCHIVO DE SALIDA VACIO EN UNA CORRIDA SIN         
021800*     NINGUN REGISTRO CONVERTIBLE.                                        
021900         88  ARCHIVO-SIRE-ABIERTO       VALUE "S".                        
022000     05  FILLER                  PIC X(01) VALUE SPACES.                  
022100                                                                          
022200* NIVEL DE CONFIANZA DEL ULTIMO DATO INFERIDO (NACIONALIDAD,              
022300* PROCEDENCIA O DESTINO). SE USA SOLO PARA REDACTAR LA                    
022400* ADVERTENCIA DEL REGISTRO; NO VIAJA AL ARCHIVO DE SALIDA.                
022500 01  CONFIANZA                PIC X(01) VALUE "N".                        
022600*     A = ALTA, SE ENCONTRO UNA COINCIDENCIA EXACTA EN TABLA.             
022700     88  CONFIANZA-ALTA                 VALUE "A".                        
022800*     M = MEDIA, SE ENCONTRO POR UN ALIAS O SIGLA DE LA TABLA.            
022900     88  CONFIANZA-MEDIA                VALUE "M".                        
023000*     B = BAJA, EL DATO SE INFIRIO DE OTRO CAMPO DEL REGISTRO.            
023100     88  CONFIANZA-BAJA                 VALUE "B".                        
023200     88  CONFIANZA-NINGUNA              VALUE "N".                        
023300                                                                          
023400* CONTADORES DE LA CORRIDA - TODOS BINARIOS POR VELOCIDAD. ESTOS          
023500* MISMOS CAMPOS SE IMPRIMEN, EN EL MISMO ORDEN, EN EL INFORME             
023600* DE TOTALES DE 9210-IMPRIME-TOTALES.                                     
023700 01  CONTADORES.                                                          
023800     05  TOTAL-LEIDOS         PIC 9(07) COMP VALUE 0.                     
023900     05  TOTAL-VALIDOS        PIC 9(07) COMP VALUE 0.                     
024000     05  TOTAL-OMITIDOS       PIC 9(07) COMP VALUE 0.                     
024100     05  TOTAL-COLOMBIANOS    PIC 9(07) COMP VALUE 0.                     
024200     05  TOTAL-DUPLICADOS     PIC 9(07) COMP VALUE 0.                     
024300     05  TOTAL-INFERIDOS      PIC 9(07) COMP VALUE 0.                     
024400*     NUMERO DE FILA DEL ARCHIVO DE ORIGEN, PARA QUE LOS MENSAJES         
024500*     DEL INFORME DIGAN "FILA N" EN VEZ DE SOLO EL TEXTO DEL ERROR        
024600     05  FILA-ACTUAL          PIC 9(07) COMP VALUE 1.                     
024700     05  TOTAL-ADVERT         PIC 9(05) COMP VALUE 0.                     
024800     05  TOTAL-ERRO           PIC 9(05) COMP VALUE 0.                     
024900     05  FILLER                  PIC X(01) VALUE SPACE.                   
025000                                                                          
025100* SUBINDICES DE TABLA Y CONTADORES DE VUELTA DE LOS PERFORM               
025200* VARYING DE TODO EL PROGRAMA - AGRUPADOS APARTE PARA QUE NO              
025300* SE CONFUNDAN CON LOS CONTADORES DE LA CORRIDA DE ARRIBA.                
025400 01  INDICES.                                                             
025500     05  IND-PAIS                PIC 9(04) COMP VALUE 0.                  
025600     05  IND-CIUDAD              PIC 9(04) COMP VALUE 0.                  
025700     05  IND-TIPODOC             PIC 9(03) COMP VALUE 0.                  
025800     05  IND-MES                 PIC 9(02) COMP VALUE 0.                  
025900     05  IND-DUP                 PIC 9(05) COMP VALUE 0.                  
026000     05  IND-PAL                 PIC 9(03) COMP VALUE 0.                  
026100     05  IND-ADV                 PIC 9(03) COMP VALUE 0.                  
026200     05  IND-ERR                 PIC 9(03) COMP VALUE 0.                  
026300     05  PUNTERO              PIC 9(03) COMP VALUE 1.                     
026400     05  LONG-PALABRA         PIC 9(03) COMP VALUE 0.                     
026500     05  RESTANTES            PIC 9(05) COMP VALUE 0.                     
026600     05  TOTAL-CLAVES         PIC 9(07) COMP VALUE 0.                     
026700*     TOPES DE VUELTA DE LAS TABLAS DE BUSQUEDA DE ABAJO - SE             
026800*     DEJAN APARTE EN VEZ DE LA CIFRA SUELTA EN EL PERFORM                
026900*     VARYING PARA QUE, SI SE AMPLIA UNA TABLA, BASTE CAMBIAR             
027000*     EL VALOR AQUI Y EN EL OCCURS DE LA TABLA RESPECTIVA.                
027100     05  TOTAL-PAISES         PIC 9(04) COMP VALUE 390.                   
027200     05  TOTAL-CIUDADES       PIC 9(04) COMP VALUE 109.                   
027300     05  TOTAL-TIPODOC        PIC 9(03) COMP VALUE 17.                    
027400     05  FILLER                  PIC X(01) VALUE SPACE.                   
027500                                                                          
027600* TARJETA DE PARAMETROS DE LA CORRIDA, YA MOVIDA DESDE REG-PARM           
027700* EN 0100-ABRIR-Y-LEER-PARM (CON SUS DEFECTOS APLICADOS SI LA             
027800* TARJETA VINO INCOMPLETA O NO HABIA TARJETA).                            
027900 01  PARAMETROS.                                                          
028000     05  HOTEL-COD            PIC X(10) VALUE SPACES.                     
028100     05  CIUDAD-COD           PIC X(06) VALUE SPACES.                     
028200     05  TIPO-MOV             PIC X(01) VALUE "E".                        
028300         88  MOV-ENTRADA                VALUE "E".                        
028400         88  MOV-SALIDA                 VALUE "S".                        
028500     05  FILLER                  PIC X(03) VALUE SPACES.                  
028600                                                                          
028700* AREAS DE TRABAJO DEL REGISTRO QUE SE ESTA PROCESANDO.                   
028800 01  DOCUMENTO.                                                           
028900     05  DOC-NUM              PIC X(20) VALUE SPACES.                     
029000     05  DOC-TIPO-COD         PIC X(02) VALUE SPACES.                     
029100     05  FILLER                  PIC X(02) VALUE SPACES.                  
029200                                                                          
029300* NOMBRE DEL HUESPED YA PARTIDO EN SUS TRES CAMPOS DE SALIDA,             
029400* SIN IMPORTAR SI EL ARCHIVO DE ORIGEN LO TRAJO SEPARADO O                
029500* EN UN SOLO CAMPO DE NOMBRE COMPLETO (VER 2300-PROCESA-NOMBRES).         
029600 01  NOMBRES.                                                             
029700     05  PRIMER-APELLIDO      PIC X(30) VALUE SPACES.                     
029800     05  SEGUNDO-APELLIDO     PIC X(30) VALUE SPACES.                     
029900     05  NOMBRES-DADOS        PIC X(30) VALUE SPACES.                     
030000*     PRENDIDO CUANDO EL NOMBRE SE TUVO QUE PARTIR DE UN SOLO             
030100*     CAMPO DE NOMBRE COMPLETO, PARA CONTAR LA ADVERTENCIA.               
030200     05  INFERENCIA-NOMBRE    PIC X(01) VALUE "N".                        
030300     05  FILLER                  PIC X(02) VALUE SPACES.                  
030400                                                                          
030500* CODIGOS DE PAIS (TABLA DE MIGRACION COLOMBIA) DEL HUESPED               
030600* ACTUAL - NACIONALIDAD, PROCEDENCIA Y DESTINO DEL VIAJE.                 
030700 01  CODIGOS-PAIS.                                                        
030800     05  NACION-COD           PIC X(03) VALUE SPACES.                     
030900     05  PROCED-COD           PIC X(03) VALUE SPACES.                     
031000     05  DESTINO-COD          PIC X(03) VALUE SPACES.                     
031100     05  FILLER                  PIC X(01) VALUE SPACE.                   
031200                                                                          
031300* RESULTADO DE LA BUSQUEDA EN LA TABLA DE PAISES (5000-BUSCA-PAIS)        
031400* - CAMPO APARTE DE NACION-COD/PROCED-COD/DESTINO-COD PORQUE LA           
031500* MISMA RUTINA DE BUSQUEDA SIRVE A LOS TRES (2400/2700/2800) Y            
031600* CADA UNO TIENE QUE TRASLADAR EL RESULTADO A SU PROPIO CAMPO SIN         
031700* PISAR EL CODIGO QUE YA HUBIERA QUEDADO DE UNA BUSQUEDA ANTERIOR.        
031800 01  PAIS-ENCONTRADO.                                                     
031900     05  PAIS-COD-ENCONTRADO  PIC X(03) VALUE SPACES.                     
032000     05  FILLER                  PIC X(01) VALUE SPACE.                   
032100                                                                          
032200* FECHAS DEL HUESPED ACTUAL YA CONVERTIDAS AL FORMATO DE SALIDA           
032300* DD/MM/AAAA QUE ESPERA LA SIRE, SIN IMPORTAR EN QUE FORMATO              
032400* LAS HAYA TRAIDO EL ARCHIVO DE ORIGEN (VER 5800-ARMA).                   
032500 01  FECHAS-FINALES.                                                      
032600     05  FEC-NACTO-SAL        PIC X(10) VALUE SPACES.                     
032700     05  FEC-MOVTO-SAL        PIC X(10) VALUE SPACES.                     
032800     05  FILLER                  PIC X(02) VALUE SPACES.                  
032900                                                                          
033000* LINEA DE SALIDA DEL HUESPED ACTUAL, YA ARMADA CON LOS OCHO              
033100* CAMPOS SEPARADOS POR TABULADOR QUE EXIGE LA SIRE, LISTA PARA            
033200* ESCRIBIRSE EN 0650-ESCRIBE-LINEA-SIRE.                                  
033300 01  LINEA-SIRE               PIC X(200) VALUE SPACES.                    
033400                                                                          
033500* MENSAJES DE ERROR Y ADVERTENCIA DEL REGISTRO ACTUAL - SE                
033600* ACUMULAN HASTA 4 DE CADA UNO, QUE ES LO MAS QUE PRODUCE                 
033700* HOY EL VALIDADOR; SI EL NEGOCIO AGREGA REGLAS, AMPLIAR.                 
033800 01  MENSAJES-REGISTRO.                                                   
033900     05  ERRO-REG OCCURS 4 TIMES  PIC X(40) VALUE SPACES.                 
034000     05  TOTAL-ERRO-REG           PIC 9(01) COMP VALUE 0.                 
034100     05  ADVERT-REG OCCURS 4 TIMES PIC X(48) VALUE SPACES.                
034200     05  TOTAL-ADVERT-REG         PIC 9(01) COMP VALUE 0.                 
034300     05  FILLER                      PIC X(01) VALUE SPACE.               
034400                                                                          
034500* PRIMERAS 20 ADVERTENCIAS Y ERRORES DE TODA LA CORRIDA,                  
034600* PARA EL INFORME DE CONTROL.                                             
034700 01  TABLA-ADVERTENCIAS.                                                  
034800     05  LINEA-ADVERT OCCURS 20 TIMES PIC X(80) VALUE SPACES.             
034900     05  FILLER                       PIC X(01) VALUE SPACE.              
035000 01  TABLA-ERRORES.                                                       
035100     05  LINEA-ERRO   OCCURS 20 TIMES PIC X(80) VALUE SPACES.             
035200     05  FILLER                       PIC X(01) VALUE SPACE.              
035300                                                                          
035400* CLAVES YA VISTAS EN ESTA CORRIDA, PARA DESCARTAR DUPLICADOS.            
035500* 9999 ENTRADAS ALCANZAN PARA LA PLANILLA MAS GRANDE QUE HA               
035600* MANDADO CUALQUIER HOTEL HASTA LA FECHA; SI ALGUN DIA NO                 
035700* ALCANZA, EL PROGRAMA SIMPLEMENTE DEJA DE COMPARAR DUPLICADOS            
035800* DE AHI EN ADELANTE (VER 1300-VERIFICA-DUPLICADO).                       
035900 01  TABLA-CLAVES-VISTAS.                                                 
036000     05  CLAVE-VISTA OCCURS 9999 TIMES PIC X(34) VALUE SPACES.            
036100     05  FILLER                        PIC X(01) VALUE SPACE.             
036200* CLAVE ARMADA DEL HUESPED ACTUAL (DOCUMENTO + TIPO DE                    
036300* DOCUMENTO + FECHA DE MOVIMIENTO), PARA COMPARAR CONTRA LA               
036400* TABLA DE CLAVES VISTAS DE ARRIBA.                                       
036500 01  CLAVE-ACTUAL             PIC X(34) VALUE SPACES.                     
036600                                                                          
036700* AREAS DE NORMALIZACION DE TEXTO LIBRE (PAIS, CIUDAD, TIPO               
036800* DE DOCUMENTO) Y DE NOMBRES PROPIOS.                                     
036900 01  NORMALIZA.                                                           
037000     05  TEXTO-ORIGEN         PIC X(60) VALUE SPACES.                     
037100     05  TEXTO-NORMAL         PIC X(60) VALUE SPACES.                     
037200     05  PERMITE-GUION        PIC X(01) VALUE "N".                        
037300     05  CARACTER             PIC X(01) VALUE SPACE.                      
037400     05  ULTIMO-BLANCO        PIC X(01) VALUE "S".                        
037500     05  IND-NORM                PIC 9(03) COMP VALUE 0.                  
037600     05  IND-NORM-SAL            PIC 9(03) COMP VALUE 0.                  
037700     05  FILLER                  PIC X(01) VALUE SPACE.                   
037800                                                                          
037900* AREAS DE BUSQUEDA DE SUBCADENA - USADAS POR LAS RUTINAS DE              
038000* PAIS, CIUDAD Y TIPO DE DOCUMENTO.                                       
038100 01  SUBCADENA.                                                           
038200     05  TEXTO-LARGO          PIC X(40) VALUE SPACES.                     
038300     05  TEXTO-LARGO-LEN      PIC 9(02) COMP VALUE 0.                     
038400     05  TEXTO-CORTO          PIC X(40) VALUE SPACES.                     
038500     05  TEXTO-CORTO-LEN      PIC 9(02) COMP VALUE 0.                     
038600     05  POS-BUSCA            PIC 9(02) COMP VALUE 0.                     
038700     05  POS-MAX-BUSCA        PIC 9(02) COMP VALUE 0.                     
038800     05  FILLER                  PIC X(01) VALUE SPACE.                   
038900                                                                          
039000* PALABRAS DE UN NOMBRE O CONSULTA YA PARTIDA EN BLANCOS.                 
039100 01  PALABRAS.                                                            
039200     05  PALABRA OCCURS 10 TIMES PIC X(30) VALUE SPACES.                  
039300     05  TOTAL-PALABRAS          PIC 9(02) COMP VALUE 0.                  
039400     05  LONG-NOMBRE             PIC 9(03) COMP VALUE 0.                  
039500     05  FILLER                     PIC X(01) VALUE SPACE.                
039600                                                                          
039700* AREAS DEL PARSEO DE FECHAS. UNA SOLA AREA SIRVE PARA LOS SIETE          
039800* FORMATOS QUE RECONOCE 5800-PARSEA-FECHA; NO TODOS LOS CAMPOS            
039900* SE USAN EN CADA FORMATO, PERO ASI NO HAY QUE DECLARAR SIETE             
040000* GRUPOS DE TRABAJO DISTINTOS.                                            
040100 01  FECHA-PARSE.                                                         
040200     05  FECHA-ENTRADA        PIC X(12) VALUE SPACES.                     
040300     05  FECHA-TRIM           PIC X(12) VALUE SPACES.                     
040400     05  FECHA-LONG           PIC 9(02) COMP VALUE 0.                     
040500     05  DIA-NUM              PIC 9(02) VALUE 0.                          
040600     05  MES-NUM              PIC 9(02) VALUE 0.                          
040700     05  ANO-NUM              PIC 9(04) VALUE 0.                          
040800     05  DIA-TXT              PIC X(02) VALUE SPACES.                     
040900     05  MES-TXT              PIC X(02) VALUE SPACES.                     
041000*     MES EN LETRAS (ENE, FEB, ...) PARA EL FORMATO "15-ENE-2024".        
041100     05  MES-ALFA             PIC X(03) VALUE SPACES.                     
041200     05  ANO-TXT              PIC X(04) VALUE SPACES.                     
041300*     ANO DE HOY, TOMADO DE LA FECHA DEL SISTEMA, PARA RESOLVER           
041400*     AÑOS DE DOS DIGITOS (VER 5870-EXPANDE-ANO-CORTO).                   
041500     05  ANO-ACTUAL           PIC 9(04) COMP VALUE 0.                     
041600*     CUANTOS DIAS TIENE EL MES DE LA FECHA QUE SE ESTA                   
041700*     VALIDANDO, PARA COMPARAR CONTRA EL DIA RECIBIDO.                    
041800     05  DIAS-DEL-MES         PIC 9(02) COMP VALUE 0.                     
041900*     RESTOS DE LA DIVISION DEL AÑO POR 4, 100 Y 400 - LA REGLA           
042000*     CLASICA DEL CALENDARIO GREGORIANO PARA AÑO BISIESTO.                
042100     05  RESTO-4              PIC 9(02) COMP VALUE 0.                     
042200     05  RESTO-100            PIC 9(02) COMP VALUE 0.                     
042300     05  RESTO-400            PIC 9(03) COMP VALUE 0.                     
042400     05  ES-BISIESTO          PIC X(01) VALUE "N".                        
042500         88  ANO-BISIESTO               VALUE "S".                        
042600     05  FILLER                  PIC X(01) VALUE SPACE.                   
042700                                                                          
042800* FECHA DEL SISTEMA AL MOMENTO DE CORRER EL PROGRAMA - SOLO SE            
042900* USA PARA CALCULAR ANO-ACTUAL DE ARRIBA.                                 
043000 01  FECHA-SISTEMA.                                                       
043100     05  FS-ANO-CORTO         PIC 9(02).                                  
043200     05  FS-MES               PIC 9(02).                                  
043300     05  FS-DIA               PIC 9(02).                                  
043400     05  FILLER                  PIC X(02) VALUE SPACES.                  
043500                                                                          
043600* AREAS DE VALIDACION DEL NUMERO DE DOCUMENTO (VER 2100 Y 2120).          
043700 01  VALIDA-DOC.                                                          
043800     05  DOC-TRIM             PIC X(20) VALUE SPACES.                     
043900     05  DOC-LONG             PIC 9(02) COMP VALUE 0.                     
044000*     PRIMER CARACTER DEL DOCUMENTO QUE NO SEA UN GUION, PARA             
044100*     COMPARAR CONTRA TODOS LOS DEMAS Y DETECTAR EL PATRON DE             
044200*     UN SOLO CARACTER REPETIDO.                                          
044300     05  PRIMER-CAR           PIC X(01) VALUE SPACE.                      
044400     05  POS-DOC              PIC 9(02) COMP VALUE 0.                     
044500     05  DOC-PATRON-MALO      PIC X(01) VALUE "N".                        
044600         88  DOC-PATRON-INVALIDO        VALUE "S".                        
044700     05  FILLER                  PIC X(02) VALUE SPACES.                  
044800                                                                          
044900 01  MSG-TEMP                 PIC X(48) VALUE SPACES.                     
045000                                                                          
045100* CAMPO PUENTE PARA PASAR UN CONTADOR COMP A UN STRING; EL                
045200* STRING EXIGE UN CAMPO CON FORMA DE DISPLAY, NO BINARIO.                 
045300 01  NUM-EDITADO              PIC 9(07).                                  
045400                                                                          
045500*==============================================================           
045600* TABLA DE PAISES - ALIAS EN ESPANOL, INGLES Y SIGLAS CONTRA              
045700* EL CODIGO OFICIAL SIRE DE MIGRACION COLOMBIA. CADA ENTRADA              
045800* LLEVA SU LONGITUD YA CALCULADA PARA NO MEDIRLA EN CORRIDA.              
045900*==============================================================           
046000* LOS PAISES NO VAN EN ORDEN ALFABETICO SINO POR FRECUENCIA               
046100* HISTORICA DE LLEGADA DE HUESPEDES A LOS HOTELES QUE USAN ESTE           
046200* PROGRAMA: COLOMBIA Y LOS PAISES DE MAYOR TURISMO VAN PRIMERO,           
046300* PARA QUE LA BUSQUEDA SECUENCIAL DE 5030-BUSCA-EXACTO ENCUENTRE          
046400* LA MAYORIA DE LOS REGISTROS EN LAS PRIMERAS VUELTAS.                    
046500 01  TABLA-PAISES-DEF.                                                    
046600*     -- NORTEAMERICA --                                                  
046700     02  FILLER PIC X(035) VALUE                                          
046800         "ESTADOS UNIDOS                14249".                           
046900     02  FILLER PIC X(035) VALUE                                          
047000         "UNITED STATES                 13249".                           
047100     02  FILLER PIC X(035) VALUE                                          
047200         "UNITED STATES OF AMERICA      24249".                           
047300     02  FILLER PIC X(035) VALUE                                          
047400         "USA                           03249".                           
047500     02  FILLER PIC X(035) VALUE                                          
047600         "US                            02249".                           
047700     02  FILLER PIC X(035) VALUE                                          
047800         "AMERICA                       07249".                           
047900     02  FILLER PIC X(035) VALUE                                          
048000         "E.E.U.U.                      08249".                           
048100     02  FILLER PIC X(035) VALUE                                          
048200         "EEUU                          04249".                           
048300*     -- CANADA --                                                        
048400     02  FILLER PIC X(035) VALUE                                          
048500         "CANADA                        06149".                           
048600     02  FILLER PIC X(035) VALUE                                          
048700         "CANADÁ                       07149".                            
048800     02  FILLER PIC X(035) VALUE                                          
048900         "CAN                           03149".                           
049000*     -- MEXICO --                                                        
049100     02  FILLER PIC X(035) VALUE                                          
049200         "MEXICO                        06493".                           
049300*     -- CENTROAMERICA --                                                 
049400     02  FILLER PIC X(035) VALUE                                          
049500         "GUATEMALA                     09317".                           
049600     02  FILLER PIC X(035) VALUE                                          
049700         "GTM                           03317".                           
049800*     -- HONDURAS --                                                      
049900     02  FILLER PIC X(035) VALUE                                          
050000         "HONDURAS                      08345".                           
050100     02  FILLER PIC X(035) VALUE                                          
050200         "HND                           03345".                           
050300*     -- EL SALVADOR --                                                   
050400     02  FILLER PIC X(035) VALUE                                          
050500         "EL SALVADOR                   11242".                           
050600     02  FILLER PIC X(035) VALUE                                          
050700         "SLV                           03242".                           
050800*     -- NICARAGUA --                                                     
050900     02  FILLER PIC X(035) VALUE                                          
051000         "NICARAGUA                     09521".                           
051100     02  FILLER PIC X(035) VALUE                                          
051200         "NIC                           03521".                           
051300*     -- COSTA RICA --                                                    
051400     02  FILLER PIC X(035) VALUE                                          
051500         "COSTA RICA                    10196".                           
051600     02  FILLER PIC X(035) VALUE                                          
051700         "CRI                           03196".                           
051800*     -- EL CARIBE --                                                     
051900     02  FILLER PIC X(035) VALUE                                          
052000         "CUBA                          04199".                           
052100     02  FILLER PIC X(035) VALUE                                          
052200         "CUB                           03199".                           
052300*     -- HAITI --                                                         
052400     02  FILLER PIC X(035) VALUE                                          
052500         "HAITI                         05341".                           
052600     02  FILLER PIC X(035) VALUE                                          
052700         "HAITÍ                        06341".                            
052800     02  FILLER PIC X(035) VALUE                                          
052900         "HTI                           03341".                           
053000*     -- REPUBLICA DOMINICANA --                                          
053100     02  FILLER PIC X(035) VALUE                                          
053200         "REPUBLICA DOMINICANA          20647".                           
053300     02  FILLER PIC X(035) VALUE                                          
053400         "DOMINICAN REPUBLIC            18647".                           
053500     02  FILLER PIC X(035) VALUE                                          
053600         "DOM                           03647".                           
053700*     -- PUERTO RICO --                                                   
053800     02  FILLER PIC X(035) VALUE                                          
053900         "PUERTO RICO                   11611".                           
054000     02  FILLER PIC X(035) VALUE                                          
054100         "PRI                           03611".                           
054200*     -- JAMAICA --                                                       
054300     02  FILLER PIC X(035) VALUE                                          
054400         "JAMAICA                       07391".                           
054500     02  FILLER PIC X(035) VALUE                                          
054600         "JAM                           03391".                           
054700*     -- TRINIDAD Y TOBAGO --                                             
054800     02  FILLER PIC X(035) VALUE                                          
054900         "TRINIDAD Y TOBAGO             17815".                           
055000     02  FILLER PIC X(035) VALUE                                          
055100         "TRINIDAD AND TOBAGO           19815".                           
055200     02  FILLER PIC X(035) VALUE                                          
055300         "TTO                           03815".                           
055400*     -- BAHAMAS --                                                       
055500     02  FILLER PIC X(035) VALUE                                          
055600         "BAHAMAS                       07077".                           
055700     02  FILLER PIC X(035) VALUE                                          
055800         "BAHAMAS ISLANDS               15077".                           
055900     02  FILLER PIC X(035) VALUE                                          
056000         "BHS                           03077".                           
056100*     -- BARBADOS --                                                      
056200     02  FILLER PIC X(035) VALUE                                          
056300         "BARBADOS                      08083".                           
056400     02  FILLER PIC X(035) VALUE                                          
056500         "BRB                           03083".                           
056600*     -- ANTIGUA Y BARBUDA --                                             
056700     02  FILLER PIC X(035) VALUE                                          
056800         "ANTIGUA Y BARBUDA             17043".                           
056900     02  FILLER PIC X(035) VALUE                                          
057000         "ANTIGUA AND BARBUDA           19043".                           
057100     02  FILLER PIC X(035) VALUE                                          
057200         "ATG                           03043".                           
057300*     -- DOMINICA --                                                      
057400     02  FILLER PIC X(035) VALUE                                          
057500         "DOMINICA                      08235".                           
057600     02  FILLER PIC X(035) VALUE                                          
057700         "DMA                           03235".                           
057800*     -- GRANADA --                                                       
057900     02  FILLER PIC X(035) VALUE                                          
058000         "GRANADA                       07297".                           
058100     02  FILLER PIC X(035) VALUE                                          
058200         "GRENADA                       07297".                           
058300     02  FILLER PIC X(035) VALUE                                          
058400         "GRD                           03297".                           
058500*     -- SAN CRISTOBAL Y NIEVES --                                        
058600     02  FILLER PIC X(035) VALUE                                          
058700         "SAN CRISTOBAL Y NIEVES        22695".                           
058800     02  FILLER PIC X(035) VALUE                                          
058900         "SAINT KITTS AND NEVIS         21695".                           
059000     02  FILLER PIC X(035) VALUE                                          
059100         "KNA                           03695".                           
059200*     -- SANTA LUCIA --                                                   
059300     02  FILLER PIC X(035) VALUE                                          
059400         "SANTA LUCIA                   11715".                           
059500     02  FILLER PIC X(035) VALUE                                          
059600         "SAINT LUCIA                   11715".                           
059700     02  FILLER PIC X(035) VALUE                                          
059800         "LCA                           03715".                           
059900*     -- SAN VICENTE Y LAS GRANADINAS --                                  
060000     02  FILLER PIC X(035) VALUE                                          
060100         "SAN VICENTE Y LAS GRANADINAS  28705".                           
060200     02  FILLER PIC X(035) VALUE                                          
060300         "SAINT VINCENT AND GRENADINES  28705".                           
060400     02  FILLER PIC X(035) VALUE                                          
060500         "VCT                           03705".                           
060600*     -- ARUBA --                                                         
060700     02  FILLER PIC X(035) VALUE                                          
060800         "ARUBA                         05067".                           
060900     02  FILLER PIC X(035) VALUE                                          
061000         "ABW                           03067".                           
061100*     -- ANTILLAS HOLANDESAS --                                           
061200     02  FILLER PIC X(035) VALUE                                          
061300         "ANTILLAS HOLANDESAS           19921".                           
061400     02  FILLER PIC X(035) VALUE                                          
061500         "NETHERLANDS ANTILLES          20921".                           
061600*     -- SURAMERICA --                                                    
061700     02  FILLER PIC X(035) VALUE                                          
061800         "COLOMBIA                      08169".                           
061900     02  FILLER PIC X(035) VALUE                                          
062000         "COL                           03169".                           
062100*     -- VENEZUELA --                                                     
062200     02  FILLER PIC X(035) VALUE                                          
062300         "VENEZUELA                     09850".                           
062400     02  FILLER PIC X(035) VALUE                                          
062500         "VEN                           03850".                           
062600*     -- ECUADOR --                                                       
062700     02  FILLER PIC X(035) VALUE                                          
062800         "ECUADOR                       07239".                           
062900     02  FILLER PIC X(035) VALUE                                          
063000         "ECU                           03239".                           
063100*     -- PERU --                                                          
063200     02  FILLER PIC X(035) VALUE                                          
063300         "PERU                          04589".                           
063400     02  FILLER PIC X(035) VALUE                                          
063500         "PERÚ                         05589".                            
063600     02  FILLER PIC X(035) VALUE                                          
063700         "PER                           03589".                           
063800*     -- BOLIVIA --                                                       
063900     02  FILLER PIC X(035) VALUE                                          
064000         "BOLIVIA                       07097".                           
064100     02  FILLER PIC X(035) VALUE                                          
064200         "BOL                           03097".                           
064300*     -- CHILE --                                                         
064400     02  FILLER PIC X(035) VALUE                                          
064500         "CHILE                         05211".                           
064600     02  FILLER PIC X(035) VALUE                                          
064700         "CHL                           03211".                           
064800*     -- ARGENTINA --                                                     
064900     02  FILLER PIC X(035) VALUE                                          
065000         "ARGENTINA                     09063".                           
065100     02  FILLER PIC X(035) VALUE                                          
065200         "ARG                           03063".                           
065300*     -- URUGUAY --                                                       
065400     02  FILLER PIC X(035) VALUE                                          
065500         "URUGUAY                       07845".                           
065600     02  FILLER PIC X(035) VALUE                                          
065700         "URY                           03845".                           
065800*     -- PARAGUAY --                                                      
065900     02  FILLER PIC X(035) VALUE                                          
066000         "PARAGUAY                      08586".                           
066100     02  FILLER PIC X(035) VALUE                                          
066200         "PRY                           03586".                           
066300*     -- BRASIL --                                                        
066400     02  FILLER PIC X(035) VALUE                                          
066500         "BRASIL                        06105".                           
066600     02  FILLER PIC X(035) VALUE                                          
066700         "BRAZIL                        06105".                           
066800     02  FILLER PIC X(035) VALUE                                          
066900         "BRA                           03105".                           
067000*     -- EUROPA OCCIDENTAL: TURISMO HACIA COLOMBIA --                     
067100     02  FILLER PIC X(035) VALUE                                          
067200         "ESPANA                        06245".                           
067300     02  FILLER PIC X(035) VALUE                                          
067400         "ESPAÑA                       07245".                            
067500     02  FILLER PIC X(035) VALUE                                          
067600         "SPAIN                         05245".                           
067700     02  FILLER PIC X(035) VALUE                                          
067800         "ESP                           03245".                           
067900*     -- FRANCIA --                                                       
068000     02  FILLER PIC X(035) VALUE                                          
068100         "FRANCIA                       07275".                           
068200     02  FILLER PIC X(035) VALUE                                          
068300         "FRANCE                        06275".                           
068400     02  FILLER PIC X(035) VALUE                                          
068500         "FRA                           03275".                           
068600*     -- ALEMANIA --                                                      
068700     02  FILLER PIC X(035) VALUE                                          
068800         "ALEMANIA                      08023".                           
068900     02  FILLER PIC X(035) VALUE                                          
069000         "GERMANY                       07023".                           
069100     02  FILLER PIC X(035) VALUE                                          
069200         "DEU                           03023".                           
069300     02  FILLER PIC X(035) VALUE                                          
069400         "GER                           03023".                           
069500*     -- ITALIA --                                                        
069600     02  FILLER PIC X(035) VALUE                                          
069700         "ITALIA                        06386".                           
069800     02  FILLER PIC X(035) VALUE                                          
069900         "ITALY                         05386".                           
070000     02  FILLER PIC X(035) VALUE                                          
070100         "ITA                           03386".                           
070200*     -- PORTUGAL --                                                      
070300     02  FILLER PIC X(035) VALUE                                          
070400         "PORTUGAL                      08607".                           
070500     02  FILLER PIC X(035) VALUE                                          
070600         "PRT                           03607".                           
070700*     -- REINO UNIDO --                                                   
070800     02  FILLER PIC X(035) VALUE                                          
070900         "REINO UNIDO                   11628".                           
071000     02  FILLER PIC X(035) VALUE                                          
071100         "UNITED KINGDOM                14628".                           
071200     02  FILLER PIC X(035) VALUE                                          
071300         "UK                            02628".                           
071400     02  FILLER PIC X(035) VALUE                                          
071500         "GBR                           03628".                           
071600     02  FILLER PIC X(035) VALUE                                          
071700         "ENGLAND                       07628".                           
071800     02  FILLER PIC X(035) VALUE                                          
071900         "GREAT BRITAIN                 13628".                           
072000     02  FILLER PIC X(035) VALUE                                          
072100         "GRAN BRETAÑA                 13628".                            
072200     02  FILLER PIC X(035) VALUE                                          
072300         "INGLATERRA                    10628".                           
072400*     -- IRLANDA --                                                       
072500     02  FILLER PIC X(035) VALUE                                          
072600         "IRLANDA                       07375".                           
072700     02  FILLER PIC X(035) VALUE                                          
072800         "IRELAND                       07375".                           
072900     02  FILLER PIC X(035) VALUE                                          
073000         "IRL                           03375".                           
073100     02  FILLER PIC X(035) VALUE                                          
073200         "EIRE                          04375".                           
073300*     -- PAISES BAJOS --                                                  
073400     02  FILLER PIC X(035) VALUE                                          
073500         "PAISES BAJOS                  12573".                           
073600     02  FILLER PIC X(035) VALUE                                          
073700         "NETHERLANDS                   11573".                           
073800     02  FILLER PIC X(035) VALUE                                          
073900         "HOLANDA                       07573".                           
074000     02  FILLER PIC X(035) VALUE                                          
074100         "NLD                           03573".                           
074200*     -- BELGICA --                                                       
074300     02  FILLER PIC X(035) VALUE                                          
074400         "BELGICA                       07087".                           
074500     02  FILLER PIC X(035) VALUE                                          
074600         "BÉLGICA                      08087".                            
074700     02  FILLER PIC X(035) VALUE                                          
074800         "BELGIUM                       07087".                           
074900*     -- EUROPA DEL NORTE (ESCANDINAVIA Y VECINOS) --                     
075000     02  FILLER PIC X(035) VALUE                                          
075100         "SUECIA                        06764".                           
075200     02  FILLER PIC X(035) VALUE                                          
075300         "SWEDEN                        06764".                           
075400     02  FILLER PIC X(035) VALUE                                          
075500         "SWE                           03764".                           
075600*     -- NORUEGA --                                                       
075700     02  FILLER PIC X(035) VALUE                                          
075800         "NORUEGA                       07538".                           
075900     02  FILLER PIC X(035) VALUE                                          
076000         "NORWAY                        06538".                           
076100     02  FILLER PIC X(035) VALUE                                          
076200         "NOR                           03538".                           
076300*     -- DINAMARCA --                                                     
076400     02  FILLER PIC X(035) VALUE                                          
076500         "DINAMARCA                     09232".                           
076600     02  FILLER PIC X(035) VALUE                                          
076700         "DENMARK                       07232".                           
076800     02  FILLER PIC X(035) VALUE                                          
076900         "DNK                           03232".                           
077000*     -- FINLANDIA --                                                     
077100     02  FILLER PIC X(035) VALUE                                          
077200         "FINLANDIA                     09271".                           
077300     02  FILLER PIC X(035) VALUE                                          
077400         "FINLAND                       07271".                           
077500     02  FILLER PIC X(035) VALUE                                          
077600         "FIN                           03271".                           
077700*     -- EUROPA DEL ESTE --                                               
077800     02  FILLER PIC X(035) VALUE                                          
077900         "RUSIA                         05673".                           
078000     02  FILLER PIC X(035) VALUE                                          
078100         "RUSSIA                        06673".                           
078200     02  FILLER PIC X(035) VALUE                                          
078300         "RUSSIAN FEDERATION            18673".                           
078400     02  FILLER PIC X(035) VALUE                                          
078500         "RUS                           03673".                           
078600*     -- UCRANIA --                                                       
078700     02  FILLER PIC X(035) VALUE                                          
078800         "UCRANIA                       07830".                           
078900     02  FILLER PIC X(035) VALUE                                          
079000         "UKRAINE                       07830".                           
079100     02  FILLER PIC X(035) VALUE                                          
079200         "UKR                           03830".                           
079300*     -- BIELORRUSIA --                                                   
079400     02  FILLER PIC X(035) VALUE                                          
079500         "BIELORRUSIA                   11085".                           
079600     02  FILLER PIC X(035) VALUE                                          
079700         "BELARUS                       07085".                           
079800     02  FILLER PIC X(035) VALUE                                          
079900         "BLR                           03085".                           
080000*     -- POLONIA --                                                       
080100     02  FILLER PIC X(035) VALUE                                          
080200         "POLONIA                       07603".                           
080300     02  FILLER PIC X(035) VALUE                                          
080400         "POLAND                        06603".                           
080500     02  FILLER PIC X(035) VALUE                                          
080600         "POL                           03603".                           
080700*     -- REPUBLICA CHECA --                                               
080800     02  FILLER PIC X(035) VALUE                                          
080900         "REPUBLICA CHECA               15207".                           
081000     02  FILLER PIC X(035) VALUE                                          
081100         "CZECH REPUBLIC                14207".                           
081200     02  FILLER PIC X(035) VALUE                                          
081300         "CZECHIA                       07207".                           
081400     02  FILLER PIC X(035) VALUE                                          
081500         "CZE                           03207".                           
081600*     -- ESLOVAQUIA --                                                    
081700     02  FILLER PIC X(035) VALUE                                          
081800         "ESLOVAQUIA                    10247".                           
081900*     -- LOS BALCANES Y GRECIA-TURQUIA --                                 
082000     02  FILLER PIC X(035) VALUE                                          
082100         "GRECIA                        06301".                           
082200     02  FILLER PIC X(035) VALUE                                          
082300         "GREECE                        06301".                           
082400     02  FILLER PIC X(035) VALUE                                          
082500         "GRC                           03301".                           
082600*     -- TURQUIA --                                                       
082700     02  FILLER PIC X(035) VALUE                                          
082800         "TURQUIA                       07827".                           
082900     02  FILLER PIC X(035) VALUE                                          
083000         "TURQUÍA                      08827".                            
083100     02  FILLER PIC X(035) VALUE                                          
083200         "TURKEY                        06827".                           
083300     02  FILLER PIC X(035) VALUE                                          
083400         "TUR                           03827".                           
083500*     -- CROACIA --                                                       
083600     02  FILLER PIC X(035) VALUE                                          
083700         "CROACIA                       07198".                           
083800     02  FILLER PIC X(035) VALUE                                          
083900         "CROATIA                       07198".                           
084000     02  FILLER PIC X(035) VALUE                                          
084100         "HRV                           03198".                           
084200*     -- SERBIA --                                                        
084300     02  FILLER PIC X(035) VALUE                                          
084400         "SERBIA                        06729".                           
084500     02  FILLER PIC X(035) VALUE                                          
084600         "SRB                           03729".                           
084700*     -- BOSNIA --                                                        
084800     02  FILLER PIC X(035) VALUE                                          
084900         "BOSNIA                        06099".                           
085000     02  FILLER PIC X(035) VALUE                                          
085100         "BOSNIA HERZEGOVINA            18099".                           
085200     02  FILLER PIC X(035) VALUE                                          
085300         "BOSNIA AND HERZEGOVINA        22099".                           
085400     02  FILLER PIC X(035) VALUE                                          
085500         "BIH                           03099".                           
085600*     -- MONTENEGRO --                                                    
085700     02  FILLER PIC X(035) VALUE                                          
085800         "MONTENEGRO                    10499".                           
085900*     -- PAISES BALTICOS --                                               
086000     02  FILLER PIC X(035) VALUE                                          
086100         "LITUANIA                      08429".                           
086200     02  FILLER PIC X(035) VALUE                                          
086300         "LITHUANIA                     09429".                           
086400     02  FILLER PIC X(035) VALUE                                          
086500         "LTU                           03429".                           
086600*     -- LETONIA --                                                       
086700     02  FILLER PIC X(035) VALUE                                          
086800         "LETONIA                       07428".                           
086900     02  FILLER PIC X(035) VALUE                                          
087000         "LATVIA                        06428".                           
087100*     -- EL CAUCASO --                                                    
087200     02  FILLER PIC X(035) VALUE                                          
087300         "GEORGIA                       07287".                           
087400     02  FILLER PIC X(035) VALUE                                          
087500         "GEO                           03287".                           
087600*     -- ARMENIA --                                                       
087700     02  FILLER PIC X(035) VALUE                                          
087800         "ARMENIA                       07065".                           
087900     02  FILLER PIC X(035) VALUE                                          
088000         "ARM                           03065".                           
088100*     -- ASIA ORIENTAL --                                                 
088200     02  FILLER PIC X(035) VALUE                                          
088300         "CHINA                         05215".                           
088400     02  FILLER PIC X(035) VALUE                                          
088500         "CHN                           03215".                           
088600*     -- JAPON --                                                         
088700     02  FILLER PIC X(035) VALUE                                          
088800         "JAPON                         05399".                           
088900     02  FILLER PIC X(035) VALUE                                          
089000         "JAPÓN                        06399".                            
089100     02  FILLER PIC X(035) VALUE                                          
089200         "JAPAN                         05399".                           
089300     02  FILLER PIC X(035) VALUE                                          
089400         "JPN                           03399".                           
089500*     -- COREA DEL SUR --                                                 
089600     02  FILLER PIC X(035) VALUE                                          
089700         "COREA DEL SUR                 13190".                           
089800     02  FILLER PIC X(035) VALUE                                          
089900         "SOUTH KOREA                   11190".                           
090000     02  FILLER PIC X(035) VALUE                                          
090100         "KOREA                         05190".                           
090200     02  FILLER PIC X(035) VALUE                                          
090300         "KOR                           03190".                           
090400*     -- COREA DEL NORTE --                                               
090500     02  FILLER PIC X(035) VALUE                                          
090600         "COREA DEL NORTE               15651".                           
090700     02  FILLER PIC X(035) VALUE                                          
090800         "NORTH KOREA                   11651".                           
090900     02  FILLER PIC X(035) VALUE                                          
091000         "PRK                           03651".                           
091100*     -- ASIA SURORIENTAL --                                              
091200     02  FILLER PIC X(035) VALUE                                          
091300         "TAILANDIA                     09776".                           
091400     02  FILLER PIC X(035) VALUE                                          
091500         "THAILAND                      08776".                           
091600     02  FILLER PIC X(035) VALUE                                          
091700         "THA                           03776".                           
091800*     -- VIETNAM --                                                       
091900     02  FILLER PIC X(035) VALUE                                          
092000         "VIETNAM                       07855".                           
092100     02  FILLER PIC X(035) VALUE                                          
092200         "VIET NAM                      08855".                           
092300     02  FILLER PIC X(035) VALUE                                          
092400         "VNM                           03855".                           
092500*     -- FILIPINAS --                                                     
092600     02  FILLER PIC X(035) VALUE                                          
092700         "FILIPINAS                     09267".                           
092800     02  FILLER PIC X(035) VALUE                                          
092900         "PHILIPPINES                   11267".                           
093000     02  FILLER PIC X(035) VALUE                                          
093100         "PHL                           03267".                           
093200*     -- INDONESIA --                                                     
093300     02  FILLER PIC X(035) VALUE                                          
093400         "INDONESIA                     09365".                           
093500     02  FILLER PIC X(035) VALUE                                          
093600         "IDN                           03365".                           
093700*     -- MALASIA --                                                       
093800     02  FILLER PIC X(035) VALUE                                          
093900         "MALASIA                       07455".                           
094000     02  FILLER PIC X(035) VALUE                                          
094100         "MALAYSIA                      08455".                           
094200     02  FILLER PIC X(035) VALUE                                          
094300         "MYS                           03455".                           
094400*     -- SINGAPUR --                                                      
094500     02  FILLER PIC X(035) VALUE                                          
094600         "SINGAPUR                      08741".                           
094700     02  FILLER PIC X(035) VALUE                                          
094800         "SINGAPORE                     09741".                           
094900     02  FILLER PIC X(035) VALUE                                          
095000         "SGP                           03741".                           
095100*     -- MYANMAR --                                                       
095200     02  FILLER PIC X(035) VALUE                                          
095300         "MYANMAR                       07507".                           
095400     02  FILLER PIC X(035) VALUE                                          
095500         "BIRMANIA                      08507".                           
095600     02  FILLER PIC X(035) VALUE                                          
095700         "BURMA                         05507".                           
095800*     -- ASIA MERIDIONAL (SUBCONTINENTE INDIO) --                         
095900     02  FILLER PIC X(035) VALUE                                          
096000         "INDIA                         05361".                           
096100     02  FILLER PIC X(035) VALUE                                          
096200         "IND                           03361".                           
096300*     -- PAKISTAN --                                                      
096400     02  FILLER PIC X(035) VALUE                                          
096500         "PAKISTAN                      08576".                           
096600     02  FILLER PIC X(035) VALUE                                          
096700         "PAK                           03576".                           
096800*     -- BANGLADESH --                                                    
096900     02  FILLER PIC X(035) VALUE                                          
097000         "BANGLADESH                    10081".                           
097100     02  FILLER PIC X(035) VALUE                                          
097200         "BGD                           03081".                           
097300*     -- SRI LANKA --                                                     
097400     02  FILLER PIC X(035) VALUE                                          
097500         "SRI LANKA                     09750".                           
097600     02  FILLER PIC X(035) VALUE                                          
097700         "LKA                           03750".                           
097800     02  FILLER PIC X(035) VALUE                                          
097900         "CEILAN                        06750".                           
098000*     -- NEPAL --                                                         
098100     02  FILLER PIC X(035) VALUE                                          
098200         "NEPAL                         05517".                           
098300     02  FILLER PIC X(035) VALUE                                          
098400         "NPL                           03517".                           
098500*     -- BUTAN --                                                         
098600     02  FILLER PIC X(035) VALUE                                          
098700         "BUTAN                         05117".                           
098800*     -- ASIA CENTRAL (EX REPUBLICAS SOVIETICAS) --                       
098900     02  FILLER PIC X(035) VALUE                                          
099000         "KAZAJISTAN                    10406".                           
099100     02  FILLER PIC X(035) VALUE                                          
099200         "KAZAKHSTAN                    10406".                           
099300     02  FILLER PIC X(035) VALUE                                          
099400         "KAZ                           03406".                           
099500*     -- UZBEKISTAN --                                                    
099600     02  FILLER PIC X(035) VALUE                                          
099700         "UZBEKISTAN                    10847".                           
099800     02  FILLER PIC X(035) VALUE                                          
099900         "UZB                           03847".                           
100000*     -- TURKMENISTAN --                                                  
100100     02  FILLER PIC X(035) VALUE                                          
100200         "TURKMENISTAN                  12829".                           
100300     02  FILLER PIC X(035) VALUE                                          
100400         "TKM                           03829".                           
100500*     -- KIRGUISTAN --                                                    
100600     02  FILLER PIC X(035) VALUE                                          
100700         "KIRGUISTAN                    10412".                           
100800*     -- MEDIO ORIENTE --                                                 
100900     02  FILLER PIC X(035) VALUE                                          
101000         "ISRAEL                        06383".                           
101100     02  FILLER PIC X(035) VALUE                                          
101200         "ISR                           03383".                           
101300*     -- PALESTINA --                                                     
101400     02  FILLER PIC X(035) VALUE                                          
101500         "PALESTINA                     09600".                           
101600     02  FILLER PIC X(035) VALUE                                          
101700         "PALESTINE                     09600".                           
101800     02  FILLER PIC X(035) VALUE                                          
101900         "PSE                           03600".                           
102000*     -- LIBANO --                                                        
102100     02  FILLER PIC X(035) VALUE                                          
102200         "LIBANO                        06431".                           
102300     02  FILLER PIC X(035) VALUE                                          
102400         "LEBANON                       07431".                           
102500     02  FILLER PIC X(035) VALUE                                          
102600         "LBN                           03431".                           
102700*     -- SIRIA --                                                         
102800     02  FILLER PIC X(035) VALUE                                          
102900         "SIRIA                         05744".                           
103000     02  FILLER PIC X(035) VALUE                                          
103100         "SYRIA                         05744".                           
103200     02  FILLER PIC X(035) VALUE                                          
103300         "SYR                           03744".                           
103400*     -- JORDANIA --                                                      
103500     02  FILLER PIC X(035) VALUE                                          
103600         "JORDANIA                      08403".                           
103700     02  FILLER PIC X(035) VALUE                                          
103800         "JORDAN                        06403".                           
103900     02  FILLER PIC X(035) VALUE                                          
104000         "JOR                           03403".                           
104100*     -- IRAQ --                                                          
104200     02  FILLER PIC X(035) VALUE                                          
104300         "IRAQ                          04369".                           
104400     02  FILLER PIC X(035) VALUE                                          
104500         "IRQ                           03369".                           
104600     02  FILLER PIC X(035) VALUE                                          
104700         "IRAK                          04369".                           
104800*     -- IRAN --                                                          
104900     02  FILLER PIC X(035) VALUE                                          
105000         "IRAN                          04372".                           
105100     02  FILLER PIC X(035) VALUE                                          
105200         "IRN                           03372".                           
105300*     -- ARABIA SAUDITA --                                                
105400     02  FILLER PIC X(035) VALUE                                          
105500         "ARABIA SAUDITA                14055".                           
105600     02  FILLER PIC X(035) VALUE                                          
105700         "SAUDI ARABIA                  12055".                           
105800     02  FILLER PIC X(035) VALUE                                          
105900         "SAU                           03055".                           
106000*     -- EMIRATOS ARABES UNIDOS --                                        
106100     02  FILLER PIC X(035) VALUE                                          
106200         "EMIRATOS ARABES UNIDOS        22244".                           
106300     02  FILLER PIC X(035) VALUE                                          
106400         "UNITED ARAB EMIRATES          20244".                           
106500*     -- OCEANIA Y LAS ISLAS DEL PACIFICO --                              
106600     02  FILLER PIC X(035) VALUE                                          
106700         "AUSTRALIA                     09069".                           
106800     02  FILLER PIC X(035) VALUE                                          
106900         "AUS                           03069".                           
107000*     -- NUEVA ZELANDA --                                                 
107100     02  FILLER PIC X(035) VALUE                                          
107200         "NUEVA ZELANDA                 13540".                           
107300     02  FILLER PIC X(035) VALUE                                          
107400         "NEW ZEALAND                   11540".                           
107500     02  FILLER PIC X(035) VALUE                                          
107600         "NZL                           03540".                           
107700*     -- PAPUA NUEVA GUINEA --                                            
107800     02  FILLER PIC X(035) VALUE                                          
107900         "PAPUA NUEVA GUINEA            18582".                           
108000     02  FILLER PIC X(035) VALUE                                          
108100         "PAPUA NEW GUINEA              16582".                           
108200     02  FILLER PIC X(035) VALUE                                          
108300         "PNG                           03582".                           
108400*     -- FIYI --                                                          
108500     02  FILLER PIC X(035) VALUE                                          
108600         "FIYI                          04255".                           
108700     02  FILLER PIC X(035) VALUE                                          
108800         "FIJI                          04255".                           
108900     02  FILLER PIC X(035) VALUE                                          
109000         "FJI                           03255".                           
109100*     -- ISLAS SALOMON --                                                 
109200     02  FILLER PIC X(035) VALUE                                          
109300         "ISLAS SALOMON                 13395".                           
109400     02  FILLER PIC X(035) VALUE                                          
109500         "SOLOMON ISLANDS               15395".                           
109600     02  FILLER PIC X(035) VALUE                                          
109700         "SLB                           03395".                           
109800*     -- VANUATU --                                                       
109900     02  FILLER PIC X(035) VALUE                                          
110000         "VANUATU                       07849".                           
110100     02  FILLER PIC X(035) VALUE                                          
110200         "VUT                           03849".                           
110300*     -- SAMOA --                                                         
110400     02  FILLER PIC X(035) VALUE                                          
110500         "SAMOA                         05699".                           
110600     02  FILLER PIC X(035) VALUE                                          
110700         "WSM                           03699".                           
110800*     -- SAMOA AMERICANA --                                               
110900     02  FILLER PIC X(035) VALUE                                          
111000         "SAMOA AMERICANA               15698".                           
111100     02  FILLER PIC X(035) VALUE                                          
111200         "AMERICAN SAMOA                14698".                           
111300     02  FILLER PIC X(035) VALUE                                          
111400         "ASM                           03698".                           
111500*     -- TONGA --                                                         
111600     02  FILLER PIC X(035) VALUE                                          
111700         "TONGA                         05810".                           
111800     02  FILLER PIC X(035) VALUE                                          
111900         "TON                           03810".                           
112000*     -- KIRIBATI --                                                      
112100     02  FILLER PIC X(035) VALUE                                          
112200         "KIRIBATI                      08411".                           
112300     02  FILLER PIC X(035) VALUE                                          
112400         "KIR                           03411".                           
112500*     -- TUVALU --                                                        
112600     02  FILLER PIC X(035) VALUE                                          
112700         "TUVALU                        06828".                           
112800     02  FILLER PIC X(035) VALUE                                          
112900         "TUV                           03828".                           
113000*     -- NAURU --                                                         
113100     02  FILLER PIC X(035) VALUE                                          
113200         "NAURU                         05508".                           
113300     02  FILLER PIC X(035) VALUE                                          
113400         "NRU                           03508".                           
113500*     -- PALAOS --                                                        
113600     02  FILLER PIC X(035) VALUE                                          
113700         "PALAOS                        06578".                           
113800     02  FILLER PIC X(035) VALUE                                          
113900         "PALAU                         05578".                           
114000     02  FILLER PIC X(035) VALUE                                          
114100         "PLW                           03578".                           
114200*     -- MICRONESIA --                                                    
114300     02  FILLER PIC X(035) VALUE                                          
114400         "MICRONESIA                    10503".                           
114500     02  FILLER PIC X(035) VALUE                                          
114600         "FSM                           03503".                           
114700*     -- ISLAS MARSHALL --                                                
114800     02  FILLER PIC X(035) VALUE                                          
114900         "ISLAS MARSHALL                14475".                           
115000     02  FILLER PIC X(035) VALUE                                          
115100         "MARSHALL ISLANDS              16475".                           
115200     02  FILLER PIC X(035) VALUE                                          
115300         "MHL                           03475".                           
115400*     -- GUAM --                                                          
115500     02  FILLER PIC X(035) VALUE                                          
115600         "GUAM                          04339".                           
115700*     -- AFRICA DEL NORTE (MAGREB Y EGIPTO) --                            
115800     02  FILLER PIC X(035) VALUE                                          
115900         "EGIPTO                        06240".                           
116000     02  FILLER PIC X(035) VALUE                                          
116100         "EGYPT                         05240".                           
116200     02  FILLER PIC X(035) VALUE                                          
116300         "EGY                           03240".                           
116400*     -- LIBIA --                                                         
116500     02  FILLER PIC X(035) VALUE                                          
116600         "LIBIA                         05438".                           
116700     02  FILLER PIC X(035) VALUE                                          
116800         "LIBYA                         05438".                           
116900     02  FILLER PIC X(035) VALUE                                          
117000         "LBY                           03438".                           
117100*     -- TUNEZ --                                                         
117200     02  FILLER PIC X(035) VALUE                                          
117300         "TUNEZ                         05820".                           
117400     02  FILLER PIC X(035) VALUE                                          
117500         "TUNISIA                       07820".                           
117600     02  FILLER PIC X(035) VALUE                                          
117700         "TUN                           03820".                           
117800*     -- ARGELIA --                                                       
117900     02  FILLER PIC X(035) VALUE                                          
118000         "ARGELIA                       07059".                           
118100     02  FILLER PIC X(035) VALUE                                          
118200         "ALGERIA                       07059".                           
118300     02  FILLER PIC X(035) VALUE                                          
118400         "DZA                           03059".                           
118500*     -- AFRICA OCCIDENTAL --                                             
118600     02  FILLER PIC X(035) VALUE                                          
118700         "NIGERIA                       07525".                           
118800     02  FILLER PIC X(035) VALUE                                          
118900         "NGA                           03525".                           
119000*     -- NIGER --                                                         
119100     02  FILLER PIC X(035) VALUE                                          
119200         "NIGER                         05528".                           
119300     02  FILLER PIC X(035) VALUE                                          
119400         "NER                           03528".                           
119500*     -- GHANA --                                                         
119600     02  FILLER PIC X(035) VALUE                                          
119700         "GHANA                         05289".                           
119800     02  FILLER PIC X(035) VALUE                                          
119900         "GHA                           03289".                           
120000*     -- COSTA DE MARFIL --                                               
120100     02  FILLER PIC X(035) VALUE                                          
120200         "COSTA DE MARFIL               15193".                           
120300     02  FILLER PIC X(035) VALUE                                          
120400         "COTE D'IVOIRE                 13193".                           
120500     02  FILLER PIC X(035) VALUE                                          
120600         "IVORY COAST                   11193".                           
120700     02  FILLER PIC X(035) VALUE                                          
120800         "CIV                           03193".                           
120900*     -- SENEGAL --                                                       
121000     02  FILLER PIC X(035) VALUE                                          
121100         "SENEGAL                       07728".                           
121200     02  FILLER PIC X(035) VALUE                                          
121300         "SEN                           03728".                           
121400*     -- MALI --                                                          
121500     02  FILLER PIC X(035) VALUE                                          
121600         "MALI                          04464".                           
121700     02  FILLER PIC X(035) VALUE                                          
121800         "MLI                           03464".                           
121900*     -- BURKINA FASO --                                                  
122000     02  FILLER PIC X(035) VALUE                                          
122100         "BURKINA FASO                  12113".                           
122200     02  FILLER PIC X(035) VALUE                                          
122300         "BFA                           03113".                           
122400*     -- GUINEA --                                                        
122500     02  FILLER PIC X(035) VALUE                                          
122600         "GUINEA                        06329".                           
122700     02  FILLER PIC X(035) VALUE                                          
122800         "GIN                           03329".                           
122900*     -- GUINEA BISSAU --                                                 
123000     02  FILLER PIC X(035) VALUE                                          
123100         "GUINEA BISSAU                 13334".                           
123200     02  FILLER PIC X(035) VALUE                                          
123300         "GUINEA-BISSAU                 13334".                           
123400     02  FILLER PIC X(035) VALUE                                          
123500         "GNB                           03334".                           
123600*     -- SIERRA LEONA --                                                  
123700     02  FILLER PIC X(035) VALUE                                          
123800         "SIERRA LEONA                  12735".                           
123900*     -- AFRICA CENTRAL --                                                
124000     02  FILLER PIC X(035) VALUE                                          
124100         "CAMERUN                       07145".                           
124200     02  FILLER PIC X(035) VALUE                                          
124300         "CAMEROON                      08145".                           
124400     02  FILLER PIC X(035) VALUE                                          
124500         "CMR                           03145".                           
124600*     -- REPUBLICA CENTROAFRICANA --                                      
124700     02  FILLER PIC X(035) VALUE                                          
124800         "REPUBLICA CENTROAFRICANA      24998".                           
124900     02  FILLER PIC X(035) VALUE                                          
125000         "CENTRAL AFRICAN REPUBLIC      24998".                           
125100     02  FILLER PIC X(035) VALUE                                          
125200         "CAF                           03998".                           
125300*     -- CHAD --                                                          
125400     02  FILLER PIC X(035) VALUE                                          
125500         "CHAD                          04151".                           
125600     02  FILLER PIC X(035) VALUE                                          
125700         "TCD                           03151".                           
125800*     -- REPUBLICA DEL CONGO --                                           
125900     02  FILLER PIC X(035) VALUE                                          
126000         "REPUBLICA DEL CONGO           19170".                           
126100     02  FILLER PIC X(035) VALUE                                          
126200         "CONGO                         05170".                           
126300     02  FILLER PIC X(035) VALUE                                          
126400         "COG                           03170".                           
126500*     -- REP DEMOCRATICA DEL CONGO --                                     
126600     02  FILLER PIC X(035) VALUE                                          
126700         "REP DEMOCRATICA DEL CONGO     25177".                           
126800     02  FILLER PIC X(035) VALUE                                          
126900         "ZAIRE                         05177".                           
127000     02  FILLER PIC X(035) VALUE                                          
127100         "COD                           03177".                           
127200*     -- AFRICA ORIENTAL --                                               
127300     02  FILLER PIC X(035) VALUE                                          
127400         "KENIA                         05410".                           
127500     02  FILLER PIC X(035) VALUE                                          
127600         "KENYA                         05410".                           
127700     02  FILLER PIC X(035) VALUE                                          
127800         "KEN                           03410".                           
127900*     -- ETIOPIA --                                                       
128000     02  FILLER PIC X(035) VALUE                                          
128100         "ETIOPIA                       07253".                           
128200     02  FILLER PIC X(035) VALUE                                          
128300         "ETHIOPIA                      08253".                           
128400     02  FILLER PIC X(035) VALUE                                          
128500         "ETH                           03253".                           
128600*     -- TANZANIA --                                                      
128700     02  FILLER PIC X(035) VALUE                                          
128800         "TANZANIA                      08780".                           
128900     02  FILLER PIC X(035) VALUE                                          
129000         "TZA                           03780".                           
129100*     -- UGANDA --                                                        
129200     02  FILLER PIC X(035) VALUE                                          
129300         "UGANDA                        06833".                           
129400     02  FILLER PIC X(035) VALUE                                          
129500         "UGA                           03833".                           
129600*     -- RWANDA --                                                        
129700     02  FILLER PIC X(035) VALUE                                          
129800         "RWANDA                        06675".                           
129900     02  FILLER PIC X(035) VALUE                                          
130000         "RUANDA                        06675".                           
130100     02  FILLER PIC X(035) VALUE                                          
130200         "RWA                           03675".                           
130300*     -- BURUNDI --                                                       
130400     02  FILLER PIC X(035) VALUE                                          
130500         "BURUNDI                       07115".                           
130600     02  FILLER PIC X(035) VALUE                                          
130700         "BDI                           03115".                           
130800*     -- SOMALIA --                                                       
130900     02  FILLER PIC X(035) VALUE                                          
131000         "SOMALIA                       07748".                           
131100     02  FILLER PIC X(035) VALUE                                          
131200         "SOM                           03748".                           
131300*     -- YIBUTI --                                                        
131400     02  FILLER PIC X(035) VALUE                                          
131500         "YIBUTI                        06920".                           
131600     02  FILLER PIC X(035) VALUE                                          
131700         "DJIBOUTI                      08920".                           
131800     02  FILLER PIC X(035) VALUE                                          
131900         "DJI                           03920".                           
132000*     -- ERITREA --                                                       
132100     02  FILLER PIC X(035) VALUE                                          
132200         "ERITREA                       07246".                           
132300*     -- AFRICA AUSTRAL --                                                
132400     02  FILLER PIC X(035) VALUE                                          
132500         "SUDAFRICA                     09756".                           
132600     02  FILLER PIC X(035) VALUE                                          
132700         "SUDÁFRICA                    10756".                            
132800     02  FILLER PIC X(035) VALUE                                          
132900         "SOUTH AFRICA                  12756".                           
133000     02  FILLER PIC X(035) VALUE                                          
133100         "ZAF                           03756".                           
133200*     -- NAMIBIA --                                                       
133300     02  FILLER PIC X(035) VALUE                                          
133400         "NAMIBIA                       07512".                           
133500     02  FILLER PIC X(035) VALUE                                          
133600         "NAM                           03512".                           
133700*     -- BOTSWANA --                                                      
133800     02  FILLER PIC X(035) VALUE                                          
133900         "BOTSWANA                      08101".                           
134000     02  FILLER PIC X(035) VALUE                                          
134100         "BWA                           03101".                           
134200*     -- ZIMBABUE --                                                      
134300     02  FILLER PIC X(035) VALUE                                          
134400         "ZIMBABUE                      08892".                           
134500     02  FILLER PIC X(035) VALUE                                          
134600         "ZIMBABWE                      08892".                           
134700     02  FILLER PIC X(035) VALUE                                          
134800         "ZWE                           03892".                           
134900*     -- ZAMBIA --                                                        
135000     02  FILLER PIC X(035) VALUE                                          
135100         "ZAMBIA                        06890".                           
135200     02  FILLER PIC X(035) VALUE                                          
135300         "ZMB                           03890".                           
135400*     -- MOZAMBIQUE --                                                    
135500     02  FILLER PIC X(035) VALUE                                          
135600         "MOZAMBIQUE                    10505".                           
135700*     -- TERRITORIOS DE ULTRAMAR Y OTRAS DEPENDENCIAS --                  
135800     02  FILLER PIC X(035) VALUE                                          
135900         "ISLAS ULTRAMARINAS EEUU       23200".                           
136000*     -- TERR BRITANICO OCEANO INDICO --                                  
136100     02  FILLER PIC X(035) VALUE                                          
136200         "TERR BRITANICO OCEANO INDICO  28779".                           
136300     02  FILLER PIC X(035) VALUE                                          
136400         "BRITISH INDIAN OCEAN TERRITORY30779".                           
136500     02  FILLER PIC X(035) VALUE                                          
136600         "IOT                           03779".                           
136700*     -- SANTA HELENA --                                                  
136800     02  FILLER PIC X(035) VALUE                                          
136900         "SANTA HELENA                  12708".                           
137000     02  FILLER PIC X(035) VALUE                                          
137100         "SAINT HELENA                  12708".                           
137200     02  FILLER PIC X(035) VALUE                                          
137300         "SHN                           03708".                           
137400*     -- ISLA DE MAN --                                                   
137500     02  FILLER PIC X(035) VALUE                                          
137600         "ISLA DE MAN                   11380".                           
137700     02  FILLER PIC X(035) VALUE                                          
137800         "ISLE OF MAN                   11380".                           
137900     02  FILLER PIC X(035) VALUE                                          
138000         "IMN                           03380".                           
138100*     -- JERSEY --                                                        
138200     02  FILLER PIC X(035) VALUE                                          
138300         "JERSEY                        06160".                           
138400     02  FILLER PIC X(035) VALUE                                          
138500         "JEY                           03160".                           
138600*     -- GUERNSEY --                                                      
138700     02  FILLER PIC X(035) VALUE                                          
138800         "GUERNSEY                      08146".                           
138900     02  FILLER PIC X(035) VALUE                                          
139000         "GGY                           03146".                           
139100*     -- ORGANISMOS INTERNACIONALES --                                    
139200     02  FILLER PIC X(035) VALUE                                          
139300         "INTERPOL                      08980".                           
139400*     -- NACIONES UNIDAS --                                               
139500     02  FILLER PIC X(035) VALUE                                          
139600         "NACIONES UNIDAS               15981".                           
139700 01  TABLA-PAISES REDEFINES TABLA-PAISES-DEF.                             
139800     02  TAB-PAIS OCCURS 390 TIMES.                                       
139900         03  TP-NOMBRE           PIC X(30).                               
140000         03  TP-LONGITUD         PIC 9(02).                               
140100         03  TP-CODIGO           PIC X(03).                               
140200                                                                          
140300*==============================================================           
140400* TABLA DE CIUDADES COLOMBIANAS - RECONOCE EL DESTINO CUANDO              
140500* EL HUESPED ANOTO UNA CIUDAD EN VEZ DE UN PAIS. EL CODIGO                
140600* DANE NO SE EMITE EN EL SIRE, SOLO SIRVE PARA RECONOCER.                 
140700*==============================================================           
140800 01  TABLA-CIUDADES-DEF.                                                  
140900*     -- LA PALABRA "COLOMBIA" SOLA CUENTA COMO DESTINO --                
141000     02  FILLER PIC X(037) VALUE                                          
141100         "COLOMBIA                      0800000".                         
141200*     -- CAPITALES DE DEPARTAMENTO Y CIUDADES PRINCIPALES --              
141300     02  FILLER PIC X(037) VALUE                                          
141400         "MEDELLIN                      0805001".                         
141500     02  FILLER PIC X(037) VALUE                                          
141600         "MEDELLÍN                     0905001".                          
141700     02  FILLER PIC X(037) VALUE                                          
141800         "BOGOTA                        0611001".                         
141900     02  FILLER PIC X(037) VALUE                                          
142000         "BOGOTÁ                       0711001".                          
142100     02  FILLER PIC X(037) VALUE                                          
142200         "SANTA FE DE BOGOTA            1811001".                         
142300     02  FILLER PIC X(037) VALUE                                          
142400         "CALI                          0476001".                         
142500     02  FILLER PIC X(037) VALUE                                          
142600         "SANTIAGO DE CALI              1676001".                         
142700     02  FILLER PIC X(037) VALUE                                          
142800         "BARRANQUILLA                  1208001".                         
142900     02  FILLER PIC X(037) VALUE                                          
143000         "CARTAGENA                     0913001".                         
143100     02  FILLER PIC X(037) VALUE                                          
143200         "CARTAGENA DE INDIAS           1913001".                         
143300     02  FILLER PIC X(037) VALUE                                          
143400         "SANTA MARTA                   1147001".                         
143500     02  FILLER PIC X(037) VALUE                                          
143600         "BUCARAMANGA                   1168001".                         
143700     02  FILLER PIC X(037) VALUE                                          
143800         "PEREIRA                       0766001".                         
143900     02  FILLER PIC X(037) VALUE                                          
144000         "MANIZALES                     0917001".                         
144100     02  FILLER PIC X(037) VALUE                                          
144200         "CUCUTA                        0654001".                         
144300     02  FILLER PIC X(037) VALUE                                          
144400         "CÚCUTA                       0754001".                          
144500     02  FILLER PIC X(037) VALUE                                          
144600         "IBAGUE                        0673001".                         
144700     02  FILLER PIC X(037) VALUE                                          
144800         "IBAGUÉ                       0773001".                          
144900     02  FILLER PIC X(037) VALUE                                          
145000         "VILLAVICENCIO                 1350001".                         
145100     02  FILLER PIC X(037) VALUE                                          
145200         "PASTO                         0552001".                         
145300     02  FILLER PIC X(037) VALUE                                          
145400         "SAN JUAN DE PASTO             1752001".                         
145500     02  FILLER PIC X(037) VALUE                                          
145600         "MONTERIA                      0823001".                         
145700     02  FILLER PIC X(037) VALUE                                          
145800         "MONTERÍA                     0923001".                          
145900     02  FILLER PIC X(037) VALUE                                          
146000         "NEIVA                         0541001".                         
146100     02  FILLER PIC X(037) VALUE                                          
146200         "ARMENIA                       0763001".                         
146300     02  FILLER PIC X(037) VALUE                                          
146400         "VALLEDUPAR                    1020001".                         
146500     02  FILLER PIC X(037) VALUE                                          
146600         "POPAYAN                       0719001".                         
146700     02  FILLER PIC X(037) VALUE                                          
146800         "POPAYÁN                      0819001".                          
146900     02  FILLER PIC X(037) VALUE                                          
147000         "SINCELEJO                     0970001".                         
147100     02  FILLER PIC X(037) VALUE                                          
147200         "TUNJA                         0515001".                         
147300     02  FILLER PIC X(037) VALUE                                          
147400         "RIOHACHA                      0844001".                         
147500     02  FILLER PIC X(037) VALUE                                          
147600         "QUIBDO                        0627001".                         
147700     02  FILLER PIC X(037) VALUE                                          
147800         "QUIBDÓ                       0727001".                          
147900     02  FILLER PIC X(037) VALUE                                          
148000         "FLORENCIA                     0918001".                         
148100     02  FILLER PIC X(037) VALUE                                          
148200         "YOPAL                         0585001".                         
148300     02  FILLER PIC X(037) VALUE                                          
148400         "MOCOA                         0586001".                         
148500     02  FILLER PIC X(037) VALUE                                          
148600         "LETICIA                       0791001".                         
148700     02  FILLER PIC X(037) VALUE                                          
148800         "ARAUCA                        0681001".                         
148900     02  FILLER PIC X(037) VALUE                                          
149000         "INIRIDA                       0794001".                         
149100     02  FILLER PIC X(037) VALUE                                          
149200         "INÍRIDA                      0894001".                          
149300     02  FILLER PIC X(037) VALUE                                          
149400         "MITU                          0497001".                         
149500     02  FILLER PIC X(037) VALUE                                          
149600         "MITÚ                         0597001".                          
149700     02  FILLER PIC X(037) VALUE                                          
149800         "PUERTO CARRENO                1499001".                         
149900     02  FILLER PIC X(037) VALUE                                          
150000         "PUERTO CARREÑO               1599001".                          
150100     02  FILLER PIC X(037) VALUE                                          
150200         "SAN JOSE DEL GUAVIARE         2195001".                         
150300     02  FILLER PIC X(037) VALUE                                          
150400         "SAN JOSÉ DEL GUAVIARE        2295001".                          
150500*     -- SAN ANDRES Y PROVIDENCIA --                                      
150600     02  FILLER PIC X(037) VALUE                                          
150700         "SAN ANDRES                    1088001".                         
150800     02  FILLER PIC X(037) VALUE                                          
150900         "SAN ANDRÉS                   1188001".                          
151000     02  FILLER PIC X(037) VALUE                                          
151100         "SAN ANDRES ISLA               1588001".                         
151200     02  FILLER PIC X(037) VALUE                                          
151300         "PROVIDENCIA                   1188564".                         
151400*     -- CIUDADES TURISTICAS DEL INTERIOR Y EL EJE CAFETERO --            
151500     02  FILLER PIC X(037) VALUE                                          
151600         "BUGA                          0476111".                         
151700     02  FILLER PIC X(037) VALUE                                          
151800         "GUADALAJARA DE BUGA           1976111".                         
151900     02  FILLER PIC X(037) VALUE                                          
152000         "BUENAVENTURA                  1276109".                         
152100     02  FILLER PIC X(037) VALUE                                          
152200         "BARICHARA                     0968079".                         
152300     02  FILLER PIC X(037) VALUE                                          
152400         "VILLA DE LEYVA                1415407".                         
152500     02  FILLER PIC X(037) VALUE                                          
152600         "GUATAPE                       0705321".                         
152700     02  FILLER PIC X(037) VALUE                                          
152800         "GUATAPÉ                      0805321".                          
152900     02  FILLER PIC X(037) VALUE                                          
153000         "JARDIN                        0605364".                         
153100     02  FILLER PIC X(037) VALUE                                          
153200         "JARDÍN                       0705364".                          
153300     02  FILLER PIC X(037) VALUE                                          
153400         "SALENTO                       0763690".                         
153500     02  FILLER PIC X(037) VALUE                                          
153600         "FILANDIA                      0863272".                         
153700     02  FILLER PIC X(037) VALUE                                          
153800         "SANTA FE DE ANTIOQUIA         2105042".                         
153900     02  FILLER PIC X(037) VALUE                                          
154000         "SANTAFE DE ANTIOQUIA          2005042".                         
154100*     -- VALLE DE ABURRA: SATELITES DE MEDELLIN --                        
154200     02  FILLER PIC X(037) VALUE                                          
154300         "RIONEGRO                      0805615".                         
154400     02  FILLER PIC X(037) VALUE                                          
154500         "ENVIGADO                      0805266".                         
154600     02  FILLER PIC X(037) VALUE                                          
154700         "ITAGUI                        0605360".                         
154800     02  FILLER PIC X(037) VALUE                                          
154900         "ITAGÜÍ                      0805360".                           
155000     02  FILLER PIC X(037) VALUE                                          
155100         "BELLO                         0505088".                         
155200     02  FILLER PIC X(037) VALUE                                          
155300         "SABANETA                      0805631".                         
155400     02  FILLER PIC X(037) VALUE                                          
155500         "LA CEJA                       0705376".                         
155600     02  FILLER PIC X(037) VALUE                                          
155700         "MARINILLA                     0905440".                         
155800     02  FILLER PIC X(037) VALUE                                          
155900         "EL RETIRO                     0905607".                         
156000     02  FILLER PIC X(037) VALUE                                          
156100         "RETIRO                        0605607".                         
156200     02  FILLER PIC X(037) VALUE                                          
156300         "GIRARDOTA                     0905308".                         
156400     02  FILLER PIC X(037) VALUE                                          
156500         "COPACABANA                    1005212".                         
156600*     -- SABANA DE BOGOTA Y BOYACA: SATELITES DE LA CAPITAL --            
156700     02  FILLER PIC X(037) VALUE                                          
156800         "ZIPAQUIRA                     0925899".                         
156900     02  FILLER PIC X(037) VALUE                                          
157000         "ZIPAQUIRÁ                    1025899".                          
157100     02  FILLER PIC X(037) VALUE                                          
157200         "CHIA                          0425175".                         
157300     02  FILLER PIC X(037) VALUE                                          
157400         "CHÍA                         0525175".                          
157500     02  FILLER PIC X(037) VALUE                                          
157600         "CAJICA                        0625126".                         
157700     02  FILLER PIC X(037) VALUE                                          
157800         "CAJICÁ                       0725126".                          
157900     02  FILLER PIC X(037) VALUE                                          
158000         "SOACHA                        0625754".                         
158100*     -- MUNICIPIOS INTERMEDIOS DEL TOLIMA Y CUNDINAMARCA --              
158200     02  FILLER PIC X(037) VALUE                                          
158300         "GIRARDOT                      0825307".                         
158400     02  FILLER PIC X(037) VALUE                                          
158500         "MELGAR                        0673449".                         
158600     02  FILLER PIC X(037) VALUE                                          
158700         "VILLETA                       0725873".                         
158800     02  FILLER PIC X(037) VALUE                                          
158900         "LA MESA                       0725386".                         
159000     02  FILLER PIC X(037) VALUE                                          
159100         "FUSAGASUGA                    1025290".                         
159200     02  FILLER PIC X(037) VALUE                                          
159300         "FUSAGASUGÁ                   1125290".                          
159400*     -- VALLE DEL CAUCA: SATELITES DE CALI --                            
159500     02  FILLER PIC X(037) VALUE                                          
159600         "PALMIRA                       0776520".                         
159700     02  FILLER PIC X(037) VALUE                                          
159800         "TULUA                         0576834".                         
159900     02  FILLER PIC X(037) VALUE                                          
160000         "TULUÁ                        0676834".                          
160100     02  FILLER PIC X(037) VALUE                                          
160200         "CARTAGO                       0776147".                         
160300     02  FILLER PIC X(037) VALUE                                          
160400         "JAMUNDI                       0776364".                         
160500     02  FILLER PIC X(037) VALUE                                          
160600         "JAMUNDÍ                      0876364".                          
160700     02  FILLER PIC X(037) VALUE                                          
160800         "YUMBO                         0576892".                         
160900*     -- COSTA CARIBE Y MAGDALENA MEDIO --                                
161000     02  FILLER PIC X(037) VALUE                                          
161100         "SOLEDAD                       0708758".                         
161200     02  FILLER PIC X(037) VALUE                                          
161300         "MALAMBO                       0708433".                         
161400     02  FILLER PIC X(037) VALUE                                          
161500         "TURBACO                       0713836".                         
161600     02  FILLER PIC X(037) VALUE                                          
161700         "MAGANGUE                      0813430".                         
161800     02  FILLER PIC X(037) VALUE                                          
161900         "MAGANGUÉ                     0913430".                          
162000     02  FILLER PIC X(037) VALUE                                          
162100         "LORICA                        0623417".                         
162200     02  FILLER PIC X(037) VALUE                                          
162300         "CERETE                        0623162".                         
162400     02  FILLER PIC X(037) VALUE                                          
162500         "CERETÉ                       0723162".                          
162600*     -- BOYACA Y EL SUR: CIERRE DE LA TABLA --                           
162700     02  FILLER PIC X(037) VALUE                                          
162800         "SOGAMOSO                      0815759".                         
162900     02  FILLER PIC X(037) VALUE                                          
163000         "DUITAMA                       0715238".                         
163100     02  FILLER PIC X(037) VALUE                                          
163200         "PAIPA                         0515516".                         
163300     02  FILLER PIC X(037) VALUE                                          
163400         "IPIALES                       0752356".                         
163500     02  FILLER PIC X(037) VALUE                                          
163600         "TUMACO                        0652835".                         
163700 01  TABLA-CIUDADES REDEFINES TABLA-CIUDADES-DEF.                         
163800     02  TAB-CIUDAD OCCURS 109 TIMES.                                     
163900         03  TC-NOMBRE           PIC X(30).                               
164000         03  TC-LONGITUD         PIC 9(02).                               
164100         03  TC-CODIGO           PIC X(05).                               
164200                                                                          
164300*==============================================================           
164400* TABLA DE TIPOS DE DOCUMENTO. SOLO LAS SIGLAS Y FRASES QUE               
164500* REALMENTE SE HAN VISTO EN LAS PLANILLAS DE RECEPCION; SI                
164600* APARECE UNA FRASE NUEVA, 5410-TIPODOC-ALIAS LA BUSCA POR                
164700* PALABRA CLAVE ANTES DE DAR POR NO ENCONTRADO EL TIPO.                   
164800*==============================================================           
164900 01  TABLA-TIPODOC-DEF.                                                   
165000*     -- PASAPORTE --                                                     
165100     02  FILLER PIC X(034) VALUE                                          
165200         "PASAPORTE                     0903".                            
165300     02  FILLER PIC X(034) VALUE                                          
165400         "PASSPORT                      0803".                            
165500     02  FILLER PIC X(034) VALUE                                          
165600         "PAS                           0303".                            
165700     02  FILLER PIC X(034) VALUE                                          
165800         "PP                            0203".                            
165900*     -- CEDULA DE EXTRANJERIA --                                         
166000     02  FILLER PIC X(034) VALUE                                          
166100         "CEDULA DE EXTRANJERIA         2105".                            
166200     02  FILLER PIC X(034) VALUE                                          
166300         "CE                            0205".                            
166400*     -- CARNE O VISA DIPLOMATICA --                                      
166500     02  FILLER PIC X(034) VALUE                                          
166600         "CARNE DIPLOMATICO             1746".                            
166700     02  FILLER PIC X(034) VALUE                                          
166800         "DIPLOMATICO                   1146".                            
166900     02  FILLER PIC X(034) VALUE                                          
167000         "DIPLOMATIC                    1046".                            
167100*     -- DOCUMENTO EXTRANJERO GENERICO Y VISA --                          
167200     02  FILLER PIC X(034) VALUE                                          
167300         "DOCUMENTO EXTRANJERO          2010".                            
167400     02  FILLER PIC X(034) VALUE                                          
167500         "FOREIGN DOCUMENT              1610".                            
167600     02  FILLER PIC X(034) VALUE                                          
167700         "VISA                          0410".                            
167800     02  FILLER PIC X(034) VALUE                                          
167900         "PPT                           0352".                            
168000*     -- PERMISO DE PROTECCION TEMPORAL (MIGRANTE VENEZOLANO) --          
168100     02  FILLER PIC X(034) VALUE                                          
168200         "PERMISO PROTECCION TEMPORAL   2752".                            
168300*     -- DOCUMENTO DE IDENTIDAD DEL PAIS DE ORIGEN --                     
168400     02  FILLER PIC X(034) VALUE                                          
168500         "DNI                           0303".                            
168600     02  FILLER PIC X(034) VALUE                                          
168700         "ID                            0203".                            
168800     02  FILLER PIC X(034) VALUE                                          
168900         "NATIONAL ID                   1103".                            
169000 01  TABLA-TIPODOC REDEFINES TABLA-TIPODOC-DEF.                           
169100     02  TAB-TIPODOC OCCURS 17 TIMES.                                     
169200         03  TD-ALIAS            PIC X(30).                               
169300         03  TD-LONGITUD         PIC 9(02).                               
169400         03  TD-CODIGO           PIC X(02).                               
169500                                                                          
169600*==============================================================           
169700* TABLA DE ABREVIATURAS DE MES EN INGLES - FORMATO DD MES AAAA.           
169800*==============================================================           
169900 01  TABLA-MESES-DEF.                                                     
170000     02  FILLER PIC X(03) VALUE "JAN".                                    
170100     02  FILLER PIC X(03) VALUE "FEB".                                    
170200     02  FILLER PIC X(03) VALUE "MAR".                                    
170300     02  FILLER PIC X(03) VALUE "APR".                                    
170400     02  FILLER PIC X(03) VALUE "MAY".                                    
170500     02  FILLER PIC X(03) VALUE "JUN".                                    
170600     02  FILLER PIC X(03) VALUE "JUL".                                    
170700     02  FILLER PIC X(03) VALUE "AUG".                                    
170800     02  FILLER PIC X(03) VALUE "SEP".                                    
170900     02  FILLER PIC X(03) VALUE "OCT".                                    
171000     02  FILLER PIC X(03) VALUE "NOV".                                    
171100     02  FILLER PIC X(03) VALUE "DEC".                                    
171200 01  TABLA-MESES REDEFINES TABLA-MESES-DEF.                               
171300     02  TAB-MES PIC X(03) OCCURS 12 TIMES.                               
171400                                                                          
171500* LINEAS DEL INFORME DE CONTROL DE LA CORRIDA.                            
171600 01  LIN-TITULO.                                                          
171700     05  FILLER PIC X(30) VALUE                                           
171800         "==============================".                                
171900     05  FILLER PIC X(30) VALUE                                           
172000         "==============================".                                
172100     05  FILLER                  PIC X(72) VALUE SPACES.                  
172200                                                                          
172300 01  LIN-ROTULO.                                                          
172400     05  LR-TEXTO                PIC X(28) VALUE SPACES.                  
172500     05  LR-VALOR                PIC ZZZ,ZZZ,ZZ9.                         
172600     05  FILLER                  PIC X(93) VALUE SPACES.                  
172700                                                                          
172800 01  LIN-TEXTO.                                                           
172900     05  LT-TEXTO                PIC X(80) VALUE SPACES.                  
173000     05  FILLER                  PIC X(52) VALUE SPACES.                  
173100                                                                          
173200 PROCEDURE DIVISION.                                                      
173300                                                                          
173400*==============================================================           
173500* PARRAFO PRINCIPAL DEL PROGRAMA.                                         
173600*==============================================================           
173700 0000-CNVSIRE-INICIO.                                                     
173800* PARRAFO DE ARRANQUE: LEE LA TARJETA DE PARAMETROS, ABRE LOS             
173900* ARCHIVOS Y PONE A ANDAR EL CICLO HUESPED POR HUESPED HASTA              
174000* QUE LA PLANILLA SE ACABE, LUEGO CIERRA TODO.                            
174100     PERFORM 0100-ABRIR-Y-LEER-PARM THRU 0100-EXIT.                       
174200     PERFORM 0200-ABRIR-ARCHIVOS THRU 0200-EXIT.                          
174300     PERFORM 0900-LEER-HUESPED THRU 0900-EXIT.                            
174400     PERFORM 1000-PRINCIPAL THRU 1000-EXIT                                
174500         UNTIL FIN-DEL-ARCHIVO.                                           
174600     PERFORM 9000-CERRAR-Y-TERMINAR THRU 9000-EXIT.                       
174700     STOP RUN.                                                            
174800                                                                          
174900* LEE LA TARJETA DE PARAMETROS Y APLICA LOS VALORES POR                   
175000* DEFECTO CUANDO EL HOTEL NO LOS DILIGENCIO.                              
175100 0100-ABRIR-Y-LEER-PARM.                                                  
175200* LA TARJETA DE PARAMETROS PUEDE VENIR VACIA SI EL HOTEL NO LA            
175300* DILIGENCIO - EL REG-PARM SE DEJA EN BLANCO Y LOS DEFECTOS DE            
175400* ABAJO SE ENCARGAN DE RELLENAR LO QUE FALTE.                             
175500     OPEN INPUT PARM-ENT.                                                 
175600     READ PARM-ENT                                                        
175700         AT END                                                           
175800             MOVE SPACES TO REG-PARM                                      
175900     END-READ.                                                            
176000     CLOSE PARM-ENT.                                                      
176100     MOVE PARM-HOTEL-COD  TO HOTEL-COD.                                   
176200     MOVE PARM-CIUDAD-COD TO CIUDAD-COD.                                  
176300     MOVE PARM-TIPO-MOV   TO TIPO-MOV.                                    
176400* SIN CODIGO DE CIUDAD EN LA TARJETA, SE ASUME BOGOTA (5001),             
176500* QUE ES DONDE OPERA LA MAYORIA DE LOS HOTELES DE LA CADENA.              
176600     IF CIUDAD-COD = SPACES                                               
176700         MOVE "5001" TO CIUDAD-COD                                        
176800     END-IF.                                                              
176900* SIN TIPO DE MOVIMIENTO EN LA TARJETA, EL SWITCH UPSI DE                 
177000* ARRANQUE DECIDE SI LA CORRIDA ES DE SALIDA (S) O DE ENTRADA             
177100* (E) POR DEFECTO.                                                        
177200     IF TIPO-MOV = SPACE                                                  
177300         IF DEFECTO-SALIDA                                                
177400             MOVE "S" TO TIPO-MOV                                         
177500         ELSE                                                             
177600             MOVE "E" TO TIPO-MOV                                         
177700         END-IF                                                           
177800     END-IF.                                                              
177900 0100-EXIT.                                                               
178000     EXIT.                                                                
178100                                                                          
178200* ABRE LA PLANILLA DE ENTRADA Y EL REPORTE DE SALIDA, Y TOMA LA           
178300* FECHA DE SISTEMA PARA EL LIMITE DE FECHAS VALIDAS. EL ARCHIVO           
178400* SIRE-SAL NO SE ABRE AQUI - SE ABRE MAS ADELANTE, EN                     
178500* 0650-ESCRIBE-LINEA-SIRE, RECIEN CUANDO HAY UN PRIMER HUESPED            
178600* CONVERTIBLE PARA GRABAR.                                                
178700 0200-ABRIR-ARCHIVOS.                                                     
178800     ACCEPT FECHA-SISTEMA FROM DATE.                                      
178900*     ACCEPT FROM DATE DEVUELVE EL ANO EN SOLO DOS DIGITOS; SE            
179000*     ASUME SIGLO XXI PARA 00-49 Y SIGLO XX PARA 50-99.                   
179100     IF FS-ANO-CORTO < 50                                                 
179200         COMPUTE ANO-ACTUAL = 2000 + FS-ANO-CORTO                         
179300     ELSE                                                                 
179400         COMPUTE ANO-ACTUAL = 1900 + FS-ANO-CORTO                         
179500     END-IF.                                                              
179600     OPEN INPUT HUESPED-ENT.                                              
179700     OPEN OUTPUT REPORTE-SAL.                                             
179800 0200-EXIT.                                                               
179900     EXIT.                                                                
180000                                                                          
180100* FILA-ACTUAL LLEVA EL NUMERO DE FILA DE LA PLANILLA (2 EN                
180200* ADELANTE, RELATIVO AL ENCABEZADO) QUE SE USA PARA IDENTIFICAR           
180300* LA FILA EN LOS MENSAJES DE ADVERTENCIA Y DE ERROR DEL REPORTE.          
180400 0900-LEER-HUESPED.                                                       
180500     READ HUESPED-ENT                                                     
180600         AT END                                                           
180700             MOVE "S" TO FIN-ARCHIVO                                      
180800     END-READ.                                                            
180900     IF NOT FIN-DEL-ARCHIVO                                               
181000         ADD 1 TO TOTAL-LEIDOS                                            
181100         ADD 1 TO FILA-ACTUAL                                             
181200     END-IF.                                                              
181300 0900-EXIT.                                                               
181400     EXIT.                                                                
181500                                                                          
181600*==============================================================           
181700* CICLO PRINCIPAL - UNA VUELTA POR CADA HUESPED DE LA PLANILLA.           
181800*==============================================================           
181900 1000-PRINCIPAL.                                                          
182000     PERFORM 2000-PROCESA-HUESPED THRU 2000-EXIT.                         
182100* LOS HUESPEDES COLOMBIANOS NO VAN AL SIRE (ES UN REGISTRO                
182200* PARA EXTRANJEROS) - SE CUENTAN APARTE Y NO PASAN POR LAS                
182300* DEMAS REGLAS DE ACEPTAR/RECHAZAR NI POR EL CHEQUEO DE                   
182400* DUPLICADOS.                                                             
182500     IF ES-COLOMBIANO                                                     
182600         ADD 1 TO TOTAL-COLOMBIANOS                                       
182700         GO TO 1000-SIGUIENTE                                             
182800     END-IF.                                                              
182900* UN REGISTRO INVALIDO (DOCUMENTO ILEGIBLE, SIN NOMBRE, ETC.)             
183000* SE OMITE Y SUS ERRORES QUEDAN EN EL REPORTE, PERO NUNCA LLEGA           
183100* A ESCRIBIRSE UNA LINEA SIRE PARA ESE HUESPED.                           
183200     IF REGISTRO-INVALIDO                                                 
183300         ADD 1 TO TOTAL-OMITIDOS                                          
183400         PERFORM 1200-ACUMULA-ERRORES THRU 1200-EXIT                      
183500         GO TO 1000-SIGUIENTE                                             
183600     END-IF.                                                              
183700     PERFORM 1300-VERIFICA-DUPLICADO THRU 1300-EXIT.                      
183800* LA MISMA COMBINACION DOCUMENTO/FECHA/TIPO DE MOVIMIENTO YA              
183900* SALIO ANTES EN ESTA CORRIDA - SE DESCARTA SIN ESCRIBIR OTRA             
184000* VEZ LA MISMA LINEA AL SIRE.                                             
184100     IF ES-DUPLICADO                                                      
184200         ADD 1 TO TOTAL-DUPLICADOS                                        
184300         GO TO 1000-SIGUIENTE                                             
184400     END-IF.                                                              
184500* EL REGISTRO PASO TODAS LAS REGLAS - SE ARMA Y SE GRABA LA               
184600* LINEA SIRE, Y SUS ADVERTENCIAS (SI LAS HUBO) QUEDAN EN EL               
184700* REPORTE AUNQUE EL REGISTRO SI SE HAYA CONVERTIDO.                       
184800     PERFORM 0600-CONSTRUYE-LINEA-SIRE THRU 0600-EXIT.                    
184900     PERFORM 0650-ESCRIBE-LINEA-SIRE THRU 0650-EXIT.                      
185000     ADD 1 TO TOTAL-VALIDOS.                                              
185100     PERFORM 1100-ACUMULA-ADVERTENCIAS THRU 1100-EXIT.                    
185200 1000-SIGUIENTE.                                                          
185300     PERFORM 0900-LEER-HUESPED THRU 0900-EXIT.                            
185400 1000-EXIT.                                                               
185500     EXIT.                                                                
185600                                                                          
185700* PASA LAS ADVERTENCIAS DEL REGISTRO ACTUAL A LA TABLA GENERAL            
185800* DE LA CORRIDA (SOLO SE CONSERVAN LAS PRIMERAS 20).                      
185900 1100-ACUMULA-ADVERTENCIAS.                                               
186000     IF TOTAL-ADVERT-REG = 0                                              
186100         GO TO 1100-EXIT                                                  
186200     END-IF.                                                              
186300     PERFORM 1110-COPIA-UNA-ADVERT                                        
186400         VARYING IND-ADV FROM 1 BY 1                                      
186500         UNTIL IND-ADV > TOTAL-ADVERT-REG.                                
186600 1100-EXIT.                                                               
186700     EXIT.                                                                
186800                                                                          
186900* SE ANTEPONE "FILA <N>: " A CADA ADVERTENCIA PARA QUE EL                 
187000* USUARIO DEL REPORTE SEPA A QUE FILA DE LA PLANILLA CORRESPONDE          
187100* SIN TENER QUE VOLVER A ABRIRLA.                                         
187200 1110-COPIA-UNA-ADVERT.                                                   
187300     ADD 1 TO TOTAL-ADVERT.                                               
187400     IF TOTAL-ADVERT NOT > 20                                             
187500         MOVE SPACES TO LINEA-ADVERT (TOTAL-ADVERT)                       
187600         MOVE FILA-ACTUAL TO NUM-EDITADO                                  
187700         STRING "Fila " DELIMITED BY SIZE                                 
187800                NUM-EDITADO DELIMITED BY SIZE                             
187900                ": " DELIMITED BY SIZE                                    
188000                ADVERT-REG (IND-ADV) DELIMITED BY SIZE                    
188100             INTO LINEA-ADVERT (TOTAL-ADVERT)                             
188200         END-STRING                                                       
188300     END-IF.                                                              
188400                                                                          
188500* PASA LOS ERRORES DEL REGISTRO ACTUAL A LA TABLA GENERAL DE              
188600* LA CORRIDA (SOLO SE CONSERVAN LOS PRIMEROS 20).                         
188700 1200-ACUMULA-ERRORES.                                                    
188800     IF TOTAL-ERRO-REG = 0                                                
188900         GO TO 1200-EXIT                                                  
189000     END-IF.                                                              
189100     PERFORM 1210-COPIA-UN-ERROR                                          
189200         VARYING IND-ERR FROM 1 BY 1                                      
189300         UNTIL IND-ERR > TOTAL-ERRO-REG.                                  
189400 1200-EXIT.                                                               
189500     EXIT.                                                                
189600                                                                          
189700* MISMA IDEA DE 1110 PERO PARA LA LISTA DE ERRORES.                       
189800 1210-COPIA-UN-ERROR.                                                     
189900     ADD 1 TO TOTAL-ERRO.                                                 
190000     IF TOTAL-ERRO NOT > 20                                               
190100         MOVE SPACES TO LINEA-ERRO (TOTAL-ERRO)                           
190200         MOVE FILA-ACTUAL TO NUM-EDITADO                                  
190300         STRING "Fila " DELIMITED BY SIZE                                 
190400                NUM-EDITADO DELIMITED BY SIZE                             
190500                ": " DELIMITED BY SIZE                                    
190600                ERRO-REG (IND-ERR) DELIMITED BY SIZE                      
190700             INTO LINEA-ERRO (TOTAL-ERRO)                                 
190800         END-STRING                                                       
190900     END-IF.                                                              
191000                                                                          
191100* CLAVE DE DUPLICADO = DOCUMENTO + FECHA DE MOVIMIENTO + TIPO             
191200* DE MOVIMIENTO. SI YA SE VIO EN ESTA CORRIDA, SE DESCARTA.               
191300 1300-VERIFICA-DUPLICADO.                                                 
191400     MOVE "N" TO IND-DUPLICADO.                                           
191500     MOVE SPACES TO CLAVE-ACTUAL.                                         
191600     STRING DOC-NUM      DELIMITED BY SIZE                                
191700            "|"             DELIMITED BY SIZE                             
191800            FEC-MOVTO-SAL DELIMITED BY SIZE                               
191900            "|"             DELIMITED BY SIZE                             
192000            TIPO-MOV      DELIMITED BY SIZE                               
192100         INTO CLAVE-ACTUAL                                                
192200     END-STRING.                                                          
192300* LA PRIMERA CLAVE DE LA CORRIDA NO TIENE CONTRA QUE COMPARARSE           
192400* - SE GRABA DERECHO SIN BARRER LA TABLA.                                 
192500     IF TOTAL-CLAVES = 0                                                  
192600         GO TO 1300-GRABA                                                 
192700     END-IF.                                                              
192800     PERFORM 1310-COMPARA-CLAVE                                           
192900         VARYING IND-DUP FROM 1 BY 1                                      
193000         UNTIL IND-DUP > TOTAL-CLAVES                                     
193100            OR ES-DUPLICADO.                                              
193200     IF ES-DUPLICADO                                                      
193300         GO TO 1300-EXIT                                                  
193400     END-IF.                                                              
193500 1300-GRABA.                                                              
193600     ADD 1 TO TOTAL-CLAVES.                                               
193700     MOVE CLAVE-ACTUAL TO CLAVE-VISTA (TOTAL-CLAVES).                     
193800 1300-EXIT.                                                               
193900     EXIT.                                                                
194000                                                                          
194100* COMPARA LA CLAVE DEL HUESPED ACTUAL CONTRA UNA CLAVE YA                 
194200* GRABADA DE UN HUESPED ANTERIOR DE LA MISMA CORRIDA.                     
194300 1310-COMPARA-CLAVE.                                                      
194400     IF CLAVE-ACTUAL = CLAVE-VISTA (IND-DUP)                              
194500         MOVE "S" TO IND-DUPLICADO                                        
194600     END-IF.                                                              
194700                                                                          
194800*==============================================================           
194900* PROCESADOR DE UN HUESPED - APLICA, EN ORDEN ESTRICTO, TODAS             
195000* LAS REGLAS DEL NEGOCIO SOBRE EL REGISTRO LEIDO.                         
195100*==============================================================           
195200*==============================================================           
195300* DESPACHADOR DE UN SOLO HUESPED - DE AQUI SALEN, EN ORDEN, LOS           
195400* NUEVE PASOS QUE EXIGE EL REGISTRO SIRE: DOCUMENTO, TIPO DE              
195500* DOCUMENTO, NOMBRES, NACIONALIDAD, FECHAS, PROCEDENCIA, DESTINO          
195600* Y LA VALIDACION FINAL DE LOS SEIS CAMPOS OBLIGATORIOS.                  
195700*==============================================================           
195800 2000-PROCESA-HUESPED.                                                    
195900*     SE LIMPIAN LAS AREAS DE TRABAJO DEL HUESPED ANTERIOR ANTES          
196000*     DE EMPEZAR - SI NO, UN CAMPO QUE EL HUESPED ACTUAL NO TRAE          
196100*     PODRIA QUEDAR CON EL VALOR DEL HUESPED DE LA VUELTA ANTES.          
196200     MOVE "S" TO REGISTRO-RESULT.                                         
196300     MOVE "N" TO IND-COLOMBIANO.                                          
196400     MOVE 0 TO TOTAL-ERRO-REG TOTAL-ADVERT-REG.                           
196500     MOVE SPACES TO DOC-NUM DOC-TIPO-COD.                                 
196600     MOVE SPACES TO PRIMER-APELLIDO SEGUNDO-APELLIDO                      
196700                    NOMBRES-DADOS.                                        
196800     MOVE SPACES TO NACION-COD PROCED-COD DESTINO-COD.                    
196900     MOVE SPACES TO FEC-NACTO-SAL FEC-MOVTO-SAL.                          
197000*     PASO 1: EL DOCUMENTO ES EL UNICO CAMPO QUE, SI FALLA,               
197100*     DETIENE TODO LO DEMAS - SIN DOCUMENTO VALIDO NO TIENE               
197200*     SENTIDO SEGUIR ARMANDO EL RESTO DEL REGISTRO.                       
197300     PERFORM 2100-VALIDA-DOCUMENTO THRU 2100-EXIT.                        
197400     IF DOCUMENTO-INVALIDO                                                
197500         MOVE "N" TO REGISTRO-RESULT                                      
197600         GO TO 2000-EXIT                                                  
197700     END-IF.                                                              
197800*     PASOS 2 Y 3: TIPO DE DOCUMENTO Y NOMBRES. NO DEPENDEN DE            
197900*     NADA ANTERIOR, POR ESO VAN SEGUIDOS.                                
198000     PERFORM 2200-MAPEA-TIPO-DOC THRU 2200-EXIT.                          
198100     PERFORM 2300-PROCESA-NOMBRES THRU 2300-EXIT.                         
198200*     PASO 4: NACIONALIDAD. SI RESULTA COLOMBIANA, EL HUESPED SE          
198300*     EXCLUYE COMPLETO DEL SIRE (ES UN REGISTRO SOLO PARA                 
198400*     EXTRANJEROS) Y NO TIENE CASO GASTAR VUELTAS EN LOS PASOS            
198500*     QUE FALTAN.                                                         
198600     PERFORM 2400-MAPEA-NACIONALIDAD THRU 2400-EXIT.                      
198700     IF NACION-COD = "169"                                                
198800         MOVE "S" TO IND-COLOMBIANO                                       
198900         GO TO 2000-EXIT                                                  
199000     END-IF.                                                              
199100*     PASO 5: FECHAS. LA FECHA DE MOVIMIENTO SALE DE ENTRADA O            
199200*     DE SALIDA SEGUN EL TIPO DE CORRIDA; LA FECHA DE NACIMIENTO          
199300*     SIEMPRE SALE DEL MISMO CAMPO. LAS DOS PASAN POR EL MISMO            
199400*     PARSEADOR MULTIFORMATO, UNA VUELTA CADA UNA.                        
199500     IF MOV-ENTRADA                                                       
199600         MOVE FEC-ENTRADA-TXT-ENT TO FECHA-ENTRADA                        
199700     ELSE                                                                 
199800         MOVE FEC-SALIDA-TXT-ENT  TO FECHA-ENTRADA                        
199900     END-IF.                                                              
200000     PERFORM 5800-PARSEA-FECHA THRU 5800-EXIT.                            
200100     MOVE FECHA-ENTRADA TO FEC-MOVTO-SAL.                                 
200200     MOVE FEC-NACTO-TXT-ENT TO FECHA-ENTRADA.                             
200300     PERFORM 5800-PARSEA-FECHA THRU 5800-EXIT.                            
200400     MOVE FECHA-ENTRADA TO FEC-NACTO-SAL.                                 
200500*     PASOS 6 Y 7: PROCEDENCIA Y DESTINO. VAN DESPUES DE LA               
200600*     NACIONALIDAD PORQUE LAS DOS SE APOYAN EN ELLA CUANDO EL             
200700*     CAMPO DE ORIGEN VIENE VACIO (VER 2700 Y 2800).                      
200800     PERFORM 2700-MAPEA-PROCEDENCIA THRU 2700-EXIT.                       
200900     PERFORM 2800-MAPEA-DESTINO THRU 2800-EXIT.                           
201000*     PASO FINAL: AUNQUE EL DOCUMENTO HAYA PASADO, CUALQUIERA DE          
201100*     LOS OTROS CINCO CAMPOS OBLIGATORIOS PUEDE HABER QUEDADO EN          
201200*     BLANCO - 2900 LOS REVISA TODOS Y MARCA EL REGISTRO COMO             
201300*     INVALIDO SI FALTA ALGUNO.                                           
201400     PERFORM 2900-VALIDACION-FINAL THRU 2900-EXIT.                        
201500 2000-EXIT.                                                               
201600     EXIT.                                                                
201700                                                                          
201800* DOCUMENTO: RECORTA, TRATA NAN/NONE/NULL COMO VACIO Y APLICA             
201900* LAS REGLAS DE LONGITUD, PALABRAS RESERVADAS Y PATRON REPETIDO.          
202000 2100-VALIDA-DOCUMENTO.                                                   
202100*     POR DEFECTO EL DOCUMENTO SE ASUME VALIDO; LAS TRAMPAS DE            
202200*     ABAJO LO VUELVEN INVALIDO UNA POR UNA, EN ORDEN, Y SALEN            
202300*     TAN PRONTO ENCUENTRAN EL PRIMER PROBLEMA.                           
202400     MOVE "S" TO DOC-RESULTADO.                                           
202500     MOVE DOC-NUMERO-ENT TO DOC-TRIM.                                     
202600     PERFORM 5990-MAYUSCULAS-Y-RECORTE THRU 5990-EXIT.                    
202700     MOVE TEXTO-NORMAL TO DOC-TRIM.                                       
202800*     CAMPO VACIO DESPUES DE RECORTAR: NO HAY NADA QUE VALIDAR.           
202900     IF DOC-TRIM = SPACES                                                 
203000         MOVE "N" TO DOC-RESULTADO                                        
203100         MOVE "Documento: Documento vacío" TO MSG-TEMP                    
203200         PERFORM 2190-ANOTA-ERROR THRU 2190-EXIT                          
203300         GO TO 2100-EXIT                                                  
203400     END-IF.                                                              
203500     PERFORM 2110-MIDE-DOCUMENTO THRU 2110-EXIT.                          
203600*     MENOS DE CINCO CARACTERES NO ALCANZA A SER NINGUN TIPO              
203700*     DE DOCUMENTO CONOCIDO EN EL PAIS.                                   
203800     IF DOC-LONG < 5                                                      
203900         MOVE "N" TO DOC-RESULTADO                                        
204000         MOVE "Documento: Documento muy corto" TO MSG-TEMP                
204100         PERFORM 2190-ANOTA-ERROR THRU 2190-EXIT                          
204200         GO TO 2100-EXIT                                                  
204300     END-IF.                                                              
204400     IF DOC-LONG > 20                                                     
204500         MOVE "N" TO DOC-RESULTADO                                        
204600         MOVE "Documento: Documento muy largo" TO MSG-TEMP                
204700         PERFORM 2190-ANOTA-ERROR THRU 2190-EXIT                          
204800         GO TO 2100-EXIT                                                  
204900     END-IF.                                                              
205000*     ESTAS PALABRAS LLEGAN DEL ARCHIVO DE ORIGEN CUANDO UNA              
205100*     HOJA DE CALCULO DEJO EL CAMPO SIN DATO Y SE VOLCO COMO              
205200*     TEXTO LITERAL EN VEZ DE QUEDAR REALMENTE VACIO.                     
205300     IF DOC-TRIM = "NAN" OR = "NONE" OR = "NULL" OR = "N/A"               
205400                     OR = "-"                                             
205500         MOVE "N" TO DOC-RESULTADO                                        
205600         MOVE "Documento: Documento inválido" TO MSG-TEMP                 
205700         PERFORM 2190-ANOTA-ERROR THRU 2190-EXIT                          
205800         GO TO 2100-EXIT                                                  
205900     END-IF.                                                              
206000     PERFORM 2120-VERIFICA-PATRON THRU 2120-EXIT.                         
206100     IF DOC-PATRON-INVALIDO                                               
206200         MOVE "N" TO DOC-RESULTADO                                        
206300         MOVE "Documento: Documento con patrón inválido"                  
206400             TO MSG-TEMP                                                  
206500         PERFORM 2190-ANOTA-ERROR THRU 2190-EXIT                          
206600         GO TO 2100-EXIT                                                  
206700     END-IF.                                                              
206800     MOVE DOC-TRIM TO DOC-NUM.                                            
206900 2100-EXIT.                                                               
207000     EXIT.                                                                
207100                                                                          
207200* LARGO DEL DOCUMENTO YA RECORTADO, USANDO LA MISMA RUTINA DE             
207300* MEDICION QUE SE USA PARA NOMBRES Y OTROS TEXTOS LARGOS.                 
207400 2110-MIDE-DOCUMENTO.                                                     
207500     MOVE DOC-TRIM TO TEXTO-LARGO.                                        
207600     PERFORM 5960-MIDE-TEXTO-LARGO THRU 5960-EXIT.                        
207700     MOVE TEXTO-LARGO-LEN TO DOC-LONG.                                    
207800 2110-EXIT.                                                               
207900     EXIT.                                                                
208000                                                                          
208100* UN SOLO CARACTER REPETIDO (IGNORANDO GUIONES) ES INVALIDO,              
208200* POR EJEMPLO 0000000000 O 1-1-1-1-1. SI SOLO HAY GUIONES NO              
208300* SE CONSIDERA PATRON INVALIDO (NO QUEDA NINGUN CARACTER).                
208400 2120-VERIFICA-PATRON.                                                    
208500     MOVE "N" TO DOC-PATRON-MALO.                                         
208600     MOVE SPACE TO PRIMER-CAR.                                            
208700     PERFORM 2122-BUSCA-PRIMER-CAR                                        
208800         VARYING POS-DOC FROM 1 BY 1                                      
208900         UNTIL POS-DOC > DOC-LONG                                         
209000            OR PRIMER-CAR NOT = SPACE.                                    
209100     IF PRIMER-CAR = SPACE                                                
209200         GO TO 2120-EXIT                                                  
209300     END-IF.                                                              
209400     MOVE "S" TO DOC-PATRON-MALO.                                         
209500     PERFORM 2125-COMPARA-CARACTER                                        
209600         VARYING POS-DOC FROM 1 BY 1                                      
209700         UNTIL POS-DOC > DOC-LONG                                         
209800            OR NOT DOC-PATRON-INVALIDO.                                   
209900 2120-EXIT.                                                               
210000     EXIT.                                                                
210100                                                                          
210200* SE SALTA LOS GUIONES PARA ENCONTRAR EL PRIMER CARACTER REAL             
210300* DEL DOCUMENTO; ESE ES EL CARACTER CONTRA EL QUE SE COMPARAN             
210400* TODOS LOS DEMAS EN 2125 DE ABAJO.                                       
210500 2122-BUSCA-PRIMER-CAR.                                                   
210600     IF DOC-TRIM (POS-DOC:1) NOT = "-"                                    
210700         MOVE DOC-TRIM (POS-DOC:1) TO PRIMER-CAR                          
210800     END-IF.                                                              
210900                                                                          
211000* EN CUANTO APARECE UN CARACTER DISTINTO AL PRIMERO (SIN CONTAR           
211100* GUIONES) EL DOCUMENTO DEJA DE SER UN PATRON REPETIDO.                   
211200 2125-COMPARA-CARACTER.                                                   
211300     IF DOC-TRIM (POS-DOC:1) NOT = "-"                                    
211400         IF DOC-TRIM (POS-DOC:1) NOT = PRIMER-CAR                         
211500             MOVE "N" TO DOC-PATRON-MALO                                  
211600         END-IF                                                           
211700     END-IF.                                                              
211800                                                                          
211900* SE GUARDAN COMO MAXIMO CUATRO ERRORES POR HUESPED - SI HAY              
212000* MAS, LOS DEMAS SE PIERDEN EN SILENCIO PARA NO DESBORDAR LA              
212100* TABLA DE ERRO-REG (VER 01 MENSAJES-REGISTRO).                           
212200 2190-ANOTA-ERROR.                                                        
212300     IF TOTAL-ERRO-REG < 4                                                
212400         ADD 1 TO TOTAL-ERRO-REG                                          
212500         MOVE MSG-TEMP TO ERRO-REG (TOTAL-ERRO-REG)                       
212600     END-IF.                                                              
212700 2190-EXIT.                                                               
212800     EXIT.                                                                
212900                                                                          
213000* MISMO TOPE DE CUATRO QUE 2190 DE ARRIBA, PERO PARA LA TABLA DE          
213100* ADVERTENCIAS (DATOS INFERIDOS, NO ERRORES QUE RECHACEN NADA).           
213200 2195-ANOTA-ADVERTENCIA.                                                  
213300     IF TOTAL-ADVERT-REG < 4                                              
213400         ADD 1 TO TOTAL-ADVERT-REG                                        
213500         MOVE MSG-TEMP TO ADVERT-REG (TOTAL-ADVERT-REG)                   
213600     END-IF.                                                              
213700 2195-EXIT.                                                               
213800     EXIT.                                                                
213900                                                                          
214000* TIPO DE DOCUMENTO: EL TEXTO QUE TRAE EL ARCHIVO DE ORIGEN SE            
214100* PASA A LA RUTINA DE BUSQUEDA POR PALABRA CLAVE (VER 5400).              
214200 2200-MAPEA-TIPO-DOC.                                                     
214300     MOVE DOC-TIPO-TXT-ENT TO TEXTO-ORIGEN.                               
214400     PERFORM 5400-BUSCA-TIPO-DOC THRU 5400-EXIT.                          
214500 2200-EXIT.                                                               
214600     EXIT.                                                                
214700                                                                          
214800* NOMBRES: PRIMERO APELLIDOS+NOMBRES SEPARADOS; SI NO HAY,                
214900* SE PARTE EL NOMBRE COMPLETO EN LAS TRES PARTES.                         
215000 2300-PROCESA-NOMBRES.                                                    
215100     MOVE "N" TO INFERENCIA-NOMBRE.                                       
215200*     SI EL HUESPED YA TRAE APELLIDOS SEPARADOS DE LOS NOMBRES            
215300*     DE PILA, SE USA ESE CAMPO Y NO HAY QUE INFERIR NADA.                
215400     IF APELLIDOS-TXT-ENT = SPACES                                        
215500         GO TO 2320-VERIFICA-NOMBRES                                      
215600     END-IF.                                                              
215700     MOVE APELLIDOS-TXT-ENT TO TEXTO-ORIGEN.                              
215800     MOVE "N" TO PERMITE-GUION.                                           
215900     PERFORM 5700-NORMALIZA-NOMBRE THRU 5700-EXIT.                        
216000     MOVE TEXTO-NORMAL TO TEXTO-LARGO.                                    
216100     PERFORM 5960-MIDE-TEXTO-LARGO THRU 5960-EXIT.                        
216200     MOVE TEXTO-LARGO-LEN TO LONG-NOMBRE.                                 
216300     PERFORM 6000-DIVIDE-EN-PALABRAS THRU 6000-EXIT.                      
216400     IF TOTAL-PALABRAS >= 2                                               
216500         MOVE PALABRA (1) TO PRIMER-APELLIDO                              
216600         PERFORM 2310-UNE-RESTO-APELLIDO THRU 2310-EXIT                   
216700     ELSE                                                                 
216800         IF TOTAL-PALABRAS = 1                                            
216900             MOVE PALABRA (1) TO PRIMER-APELLIDO                          
217000         END-IF                                                           
217100     END-IF.                                                              
217200*     LOS NOMBRES DE PILA VIENEN EN SU PROPIO CAMPO; SI FALTAN,           
217300*     SE REVISA MAS ABAJO SI HAY UN NOMBRE COMPLETO SIN PARTIR.           
217400 2320-VERIFICA-NOMBRES.                                                   
217500     IF NOMBRES-TXT-ENT = SPACES                                          
217600         GO TO 2320-VERIFICA-COMPLETO                                     
217700     END-IF.                                                              
217800     MOVE NOMBRES-TXT-ENT TO TEXTO-ORIGEN.                                
217900     MOVE "N" TO PERMITE-GUION.                                           
218000     PERFORM 5700-NORMALIZA-NOMBRE THRU 5700-EXIT.                        
218100     MOVE TEXTO-NORMAL TO NOMBRES-DADOS.                                  
218200 2320-VERIFICA-COMPLETO.                                                  
218300*     SI YA SE OBTUVO PRIMER APELLIDO POR EL CAMINO DE ARRIBA,            
218400*     NO HAY QUE PARTIR NINGUN NOMBRE COMPLETO.                           
218500     IF PRIMER-APELLIDO NOT = SPACES                                      
218600         GO TO 2300-EXIT                                                  
218700     END-IF.                                                              
218800     IF NOMBRE-COMPL-TXT-ENT = SPACES                                     
218900         GO TO 2300-EXIT                                                  
219000     END-IF.                                                              
219100*     SOLO LLEGA HASTA AQUI CUANDO EL ARCHIVO DE ORIGEN TRAJO             
219200*     UN SOLO CAMPO DE NOMBRE COMPLETO, SIN SEPARAR. SE CUENTA            
219300*     COMO UN DATO INFERIDO PARA LA ADVERTENCIA DEL REPORTE.              
219400     PERFORM 2330-DIVIDE-NOMBRE-COMPLETO THRU 2330-EXIT.                  
219500     MOVE "S" TO INFERENCIA-NOMBRE.                                       
219600     ADD 1 TO TOTAL-INFERIDOS.                                            
219700 2300-EXIT.                                                               
219800     EXIT.                                                                
219900                                                                          
220000* CUANDO EL APELLIDO TRAE MAS DE DOS PALABRAS (POR EJEMPLO                
220100* "DE LA TORRE") TODO LO QUE SIGUE A LA PRIMERA SE JUNTA EN               
220200* SEGUNDO-APELLIDO, SEPARADO POR UN SOLO ESPACIO.                         
220300 2310-UNE-RESTO-APELLIDO.                                                 
220400     MOVE SPACES TO SEGUNDO-APELLIDO.                                     
220500     MOVE 1 TO IND-PAL.                                                   
220600     PERFORM 2315-UNE-UNA-PALABRA                                         
220700         VARYING IND-PAL FROM 2 BY 1                                      
220800         UNTIL IND-PAL > TOTAL-PALABRAS.                                  
220900 2310-EXIT.                                                               
221000     EXIT.                                                                
221100                                                                          
221200* UNA PALABRA MAS DEL RESTO DEL APELLIDO, SEPARADA DE LA                  
221300* ANTERIOR POR UN SOLO ESPACIO.                                           
221400 2315-UNE-UNA-PALABRA.                                                    
221500     IF SEGUNDO-APELLIDO = SPACES                                         
221600         MOVE PALABRA (IND-PAL) TO SEGUNDO-APELLIDO                       
221700     ELSE                                                                 
221800         STRING SEGUNDO-APELLIDO DELIMITED BY SPACE                       
221900                " "                 DELIMITED BY SIZE                     
222000                PALABRA (IND-PAL)  DELIMITED BY SPACE                     
222100             INTO SEGUNDO-APELLIDO                                        
222200         END-STRING                                                       
222300     END-IF.                                                              
222400                                                                          
222500* NOMBRE COMPLETO EN UN SOLO CAMPO: SE NORMALIZA Y SE PARTE               
222600* SEGUN LA CANTIDAD DE PALABRAS QUE RESULTEN.                             
222700 2330-DIVIDE-NOMBRE-COMPLETO.                                             
222800     MOVE NOMBRE-COMPL-TXT-ENT TO TEXTO-ORIGEN.                           
222900     MOVE "N" TO PERMITE-GUION.                                           
223000     PERFORM 5700-NORMALIZA-NOMBRE THRU 5700-EXIT.                        
223100     MOVE TEXTO-NORMAL TO TEXTO-LARGO.                                    
223200     PERFORM 5960-MIDE-TEXTO-LARGO THRU 5960-EXIT.                        
223300     MOVE TEXTO-LARGO-LEN TO LONG-NOMBRE.                                 
223400     PERFORM 6000-DIVIDE-EN-PALABRAS THRU 6000-EXIT.                      
223500*     LA CANTIDAD DE PALABRAS DECIDE COMO SE REPARTEN: UNA SOLA           
223600*     PALABRA ES SOLO APELLIDO, DOS SE DIVIDEN A LA MITAD, TRES           
223700*     DEJAN LAS DOS PRIMERAS COMO NOMBRES Y LA TERCERA COMO               
223800*     APELLIDO, Y CUATRO O MAS SE ARMAN EN 2340 ABAJO.                    
223900     EVALUATE TOTAL-PALABRAS                                              
224000         WHEN 0                                                           
224100             CONTINUE                                                     
224200         WHEN 1                                                           
224300             MOVE PALABRA (1) TO PRIMER-APELLIDO                          
224400         WHEN 2                                                           
224500             MOVE PALABRA (1) TO NOMBRES-DADOS                            
224600             MOVE PALABRA (2) TO PRIMER-APELLIDO                          
224700         WHEN 3                                                           
224800             STRING PALABRA (1) DELIMITED BY SPACE                        
224900                    " "            DELIMITED BY SIZE                      
225000                    PALABRA (2)  DELIMITED BY SPACE                       
225100                 INTO NOMBRES-DADOS                                       
225200             END-STRING                                                   
225300             MOVE PALABRA (3) TO PRIMER-APELLIDO                          
225400         WHEN OTHER                                                       
225500             PERFORM 2340-ARMA-NOMBRES-4-O-MAS THRU 2340-EXIT             
225600             COMPUTE IND-PAL = TOTAL-PALABRAS - 1                         
225700             MOVE PALABRA (IND-PAL) TO PRIMER-APELLIDO                    
225800             MOVE PALABRA (TOTAL-PALABRAS)                                
225900                 TO SEGUNDO-APELLIDO                                      
226000     END-EVALUATE.                                                        
226100 2330-EXIT.                                                               
226200     EXIT.                                                                
226300                                                                          
226400* CUATRO PALABRAS O MAS: TODAS MENOS LAS DOS ULTIMAS SON                  
226500* NOMBRES DE PILA.                                                        
226600 2340-ARMA-NOMBRES-4-O-MAS.                                               
226700     MOVE PALABRA (1) TO NOMBRES-DADOS.                                   
226800     COMPUTE POS-MAX-BUSCA = TOTAL-PALABRAS - 2.                          
226900     PERFORM 2345-AGREGA-NOMBRE                                           
227000         VARYING IND-PAL FROM 2 BY 1                                      
227100         UNTIL IND-PAL > POS-MAX-BUSCA.                                   
227200 2340-EXIT.                                                               
227300     EXIT.                                                                
227400                                                                          
227500* UNA PALABRA MAS DE NOMBRE DE PILA, SEPARADA POR UN ESPACIO.             
227600 2345-AGREGA-NOMBRE.                                                      
227700     STRING NOMBRES-DADOS DELIMITED BY SPACE                              
227800            " "               DELIMITED BY SIZE                           
227900            PALABRA (IND-PAL) DELIMITED BY SPACE                          
228000         INTO NOMBRES-DADOS                                               
228100     END-STRING.                                                          
228200                                                                          
228300* NACIONALIDAD: SI NO SE ENCUENTRA, SE INFIERE DESDE LA                   
228400* PROCEDENCIA CON CONFIANZA REBAJADA.                                     
228500 2400-MAPEA-NACIONALIDAD.                                                 
228600     MOVE NACION-TXT-ENT TO TEXTO-ORIGEN.                                 
228700     PERFORM 5000-BUSCA-PAIS THRU 5000-EXIT.                              
228800*     5000-BUSCA-PAIS DEJA SU HALLAZGO EN PAIS-COD-ENCONTRADO, NO         
228900*     EN NACION-COD, PORQUE LA MISMA RUTINA LA USAN TAMBIEN 2700 Y        
229000*     2800 MAS ABAJO. AQUI SE TRASLADA AL CAMPO PROPIO.                   
229100     MOVE PAIS-COD-ENCONTRADO TO NACION-COD.                              
229200*     SE ENCONTRO DIRECTAMENTE POR EL CAMPO DE NACIONALIDAD,              
229300*     NO HAY NADA QUE INFERIR.                                            
229400     IF NACION-COD NOT = SPACES                                           
229500         GO TO 2400-EXIT                                                  
229600     END-IF.                                                              
229700     IF PROCED-TXT-ENT = SPACES                                           
229800         GO TO 2400-EXIT                                                  
229900     END-IF.                                                              
230000*     NO HAY NACIONALIDAD PERO SI HAY PROCEDENCIA: SE ASUME QUE           
230100*     EL HUESPED VIENE DEL PAIS DE SU PROPIA NACIONALIDAD Y SE            
230200*     REBAJA LA CONFIANZA PORQUE ES UN SUPUESTO, NO UN DATO.              
230300     MOVE PROCED-TXT-ENT TO TEXTO-ORIGEN.                                 
230400     PERFORM 5000-BUSCA-PAIS THRU 5000-EXIT.                              
230500     MOVE PAIS-COD-ENCONTRADO TO NACION-COD.                              
230600     IF NACION-COD = SPACES                                               
230700         GO TO 2400-EXIT                                                  
230800     END-IF.                                                              
230900     IF CONFIANZA-ALTA                                                    
231000         MOVE "M" TO CONFIANZA                                            
231100     ELSE                                                                 
231200         MOVE "B" TO CONFIANZA                                            
231300     END-IF.                                                              
231400     MOVE "Nacionalidad inferida desde procedencia"                       
231500         TO MSG-TEMP.                                                     
231600     PERFORM 2195-ANOTA-ADVERTENCIA THRU 2195-EXIT.                       
231700     ADD 1 TO TOTAL-INFERIDOS.                                            
231800 2400-EXIT.                                                               
231900     EXIT.                                                                
232000                                                                          
232100* PROCEDENCIA: SI NO SE ENCUENTRA, SE COPIA LA NACIONALIDAD.              
232200 2700-MAPEA-PROCEDENCIA.                                                  
232300     MOVE PROCED-TXT-ENT TO TEXTO-ORIGEN.                                 
232400     PERFORM 5000-BUSCA-PAIS THRU 5000-EXIT.                              
232500*     OJO: 5000-BUSCA-PAIS DEJA SU RESULTADO EN PAIS-COD-ENCONTRAD        
232600*     NO EN PROCED-COD NI EN NACION-COD, PORQUE ES LA MISMA RUTINA        
232700*     QUE USA 2400 DE ARRIBA Y 2800 DE ABAJO. CADA UNO TRASLADA EL        
232800*     RESULTADO A SU PROPIO CAMPO PARA NO PISAR EL DE LOS DEMAS.          
232900     MOVE PAIS-COD-ENCONTRADO TO PROCED-COD.                              
233000     IF PROCED-COD NOT = SPACES                                           
233100         GO TO 2700-EXIT                                                  
233200     END-IF.                                                              
233300     IF NACION-COD = SPACES                                               
233400         GO TO 2700-EXIT                                                  
233500     END-IF.                                                              
233600*     PROCEDENCIA NO SE PUDO IDENTIFICAR: SE ASUME QUE EL                 
233700*     HUESPED PARTIO DESDE SU PROPIO PAIS DE NACIONALIDAD.                
233800     MOVE NACION-COD TO PROCED-COD.                                       
233900     MOVE "B" TO CONFIANZA.                                               
234000     MOVE "Procedencia inferida desde nacionalidad"                       
234100         TO MSG-TEMP.                                                     
234200     PERFORM 2195-ANOTA-ADVERTENCIA THRU 2195-EXIT.                       
234300     ADD 1 TO TOTAL-INFERIDOS.                                            
234400 2700-EXIT.                                                               
234500     EXIT.                                                                
234600                                                                          
234700* DESTINO: PRIMERO SE MIRA SI ES UNA CIUDAD COLOMBIANA; SI NO,            
234800* SE MAPEA COMO PAIS; SI TODO FALLA, POR DEFECTO ES COLOMBIA.             
234900 2800-MAPEA-DESTINO.                                                      
235000     MOVE DESTINO-TXT-ENT TO TEXTO-ORIGEN.                                
235100     PERFORM 5200-BUSCA-CIUDAD THRU 5200-EXIT.                            
235200*     VIAJE DENTRO DEL PAIS: EL DESTINO ES UNA CIUDAD COLOMBIANA          
235300*     CONOCIDA, NO UN PAIS EXTRANJERO. CONFIANZA ALTA PORQUE LA           
235400*     CIUDAD SE ENCONTRO EXACTA EN LA TABLA.                              
235500     IF ES-CIUDAD-COLOMBIANA                                              
235600         MOVE "169" TO DESTINO-COD                                        
235700         MOVE "A" TO CONFIANZA                                            
235800         GO TO 2800-EXIT                                                  
235900     END-IF.                                                              
236000     PERFORM 5000-BUSCA-PAIS THRU 5000-EXIT.                              
236100*     OTRA VEZ: EL HALLAZGO QUEDA EN PAIS-COD-ENCONTRADO, NO EN           
236200*     NACION-COD, PARA NO PISAR LA NACIONALIDAD YA RESUELTA EN 240        
236300     IF PAIS-COD-ENCONTRADO NOT = SPACES                                  
236400         MOVE PAIS-COD-ENCONTRADO TO DESTINO-COD                          
236500         GO TO 2800-EXIT                                                  
236600     END-IF.                                                              
236700*     NI CIUDAD COLOMBIANA NI PAIS RECONOCIDO: POR DEFECTO EL             
236800*     HUESPED SE QUEDA EN COLOMBIA Y SE MARCA CONFIANZA BAJA,             
236900*     PORQUE ES UN SUPUESTO DEL PROGRAMA Y NO UN DATO DEL                 
237000*     ARCHIVO DE ORIGEN.                                                  
237100     MOVE "169" TO DESTINO-COD.                                           
237200     MOVE "B" TO CONFIANZA.                                               
237300 2800-EXIT.                                                               
237400     EXIT.                                                                
237500                                                                          
237600* VALIDACION FINAL: LOS SEIS CAMPOS OBLIGATORIOS NO PUEDEN                
237700* QUEDAR EN BLANCO; CADA UNO QUE FALTE SE ANOTA COMO ERROR.               
237800* PASO DE CIERRE: SIN IMPORTAR LO QUE HAYA PASADO EN LOS PASOS            
237900* ANTERIORES, ESTOS SEIS CAMPOS TIENEN QUE QUEDAR CON ALGO.               
238000* SI FALTA UNO SOLO, EL REGISTRO COMPLETO SE RECHAZA MAS ABAJO            
238100* EN 1000-PRINCIPAL, PERO AQUI SE ALCANZAN A ANOTAR TODOS LOS             
238200* CAMPOS QUE FALTAN, NO SOLO EL PRIMERO.                                  
238300 2900-VALIDACION-FINAL.                                                   
238400     IF DOC-NUM = SPACES                                                  
238500         MOVE "Falta documento" TO MSG-TEMP                               
238600         PERFORM 2190-ANOTA-ERROR THRU 2190-EXIT                          
238700     END-IF.                                                              
238800     IF NOMBRES-DADOS = SPACES                                            
238900         MOVE "Falta nombres" TO MSG-TEMP                                 
239000         PERFORM 2190-ANOTA-ERROR THRU 2190-EXIT                          
239100     END-IF.                                                              
239200     IF PRIMER-APELLIDO = SPACES                                          
239300         MOVE "Falta primer_apellido" TO MSG-TEMP                         
239400         PERFORM 2190-ANOTA-ERROR THRU 2190-EXIT                          
239500     END-IF.                                                              
239600     IF NACION-COD = SPACES                                               
239700         MOVE "Falta nacionalidad" TO MSG-TEMP                            
239800         PERFORM 2190-ANOTA-ERROR THRU 2190-EXIT                          
239900     END-IF.                                                              
240000     IF FEC-MOVTO-SAL = SPACES                                            
240100         MOVE "Falta fecha_movimiento" TO MSG-TEMP                        
240200         PERFORM 2190-ANOTA-ERROR THRU 2190-EXIT                          
240300     END-IF.                                                              
240400     IF FEC-NACTO-SAL = SPACES                                            
240500         MOVE "Falta fecha_nacimiento" TO MSG-TEMP                        
240600         PERFORM 2190-ANOTA-ERROR THRU 2190-EXIT                          
240700     END-IF.                                                              
240800     IF TOTAL-ERRO-REG NOT = 0                                            
240900         MOVE "N" TO REGISTRO-RESULT                                      
241000     END-IF.                                                              
241100 2900-EXIT.                                                               
241200     EXIT.                                                                
241300                                                                          
241400*==============================================================           
241500* BUSQUEDAS EN TABLA - PAIS, CIUDAD Y TIPO DE DOCUMENTO.                  
241600*==============================================================           
241700* BUSCA PAIS: COINCIDENCIA EXACTA, LUEGO SUBCADENA EN CUALQUIER           
241800* SENTIDO, LUEGO PALABRA SUELTA DE 3 O MAS LETRAS.                        
241900* EL RESULTADO QUEDA EN PAIS-COD-ENCONTRADO, NO EN NACION-COD -           
242000* ESTA MISMA RUTINA LA USAN 2400 (NACIONALIDAD), 2700                     
242100* (PROCEDENCIA) Y 2800 (DESTINO), Y CADA UNO TRASLADA EL                  
242200* RESULTADO A SU PROPIO CAMPO DESPUES DE LLAMARLA.                        
242300 5000-BUSCA-PAIS.                                                         
242400* LIMPIA EL RESULTADO DE LA BUSQUEDA ANTERIOR ANTES DE EMPEZAR.           
242500     MOVE SPACES TO PAIS-COD-ENCONTRADO.                                  
242600     MOVE "N" TO CONFIANZA.                                               
242700* LA CONSULTA ENTRA EN MAYUSCULAS Y SIN TILDES, IGUAL QUE LA              
242800* TABLA DE PAISES, PARA QUE LA COMPARACION SEA PAREJA.                    
242900     PERFORM 5600-NORMALIZA-CONSULTA THRU 5600-EXIT.                      
243000     IF TEXTO-NORMAL = SPACES                                             
243100         GO TO 5000-EXIT                                                  
243200     END-IF.                                                              
243300* PRIMER INTENTO: EL NOMBRE DEL PAIS TAL CUAL APARECE EN LA               
243400* PLANILLA DEBE COINCIDIR PALABRA POR PALABRA CON ALGUNA DE LAS           
243500* FILAS DE LA TABLA. SI PEGA, LA CONFIANZA ES ALTA (A).                   
243600     PERFORM 5010-PAIS-EXACTO                                             
243700         VARYING IND-PAIS FROM 1 BY 1                                     
243800         UNTIL IND-PAIS > TOTAL-PAISES                                    
243900            OR PAIS-COD-ENCONTRADO NOT = SPACES.                          
244000     IF PAIS-COD-ENCONTRADO NOT = SPACES                                  
244100         MOVE "A" TO CONFIANZA                                            
244200         GO TO 5000-EXIT                                                  
244300     END-IF.                                                              
244400* SEGUNDO INTENTO: EL NOMBRE DEL PAIS VIENE MEZCLADO CON OTRA             
244500* PALABRA ("VIVE EN MEXICO") - SE BUSCA EL NOMBRE DE LA TABLA             
244600* COMO SUBCADENA EN CUALQUIER SENTIDO. CONFIANZA MEDIA (M).               
244700     PERFORM 5020-PAIS-SUBCADENA                                          
244800         VARYING IND-PAIS FROM 1 BY 1                                     
244900         UNTIL IND-PAIS > TOTAL-PAISES                                    
245000            OR PAIS-COD-ENCONTRADO NOT = SPACES.                          
245100     IF PAIS-COD-ENCONTRADO NOT = SPACES                                  
245200         MOVE "M" TO CONFIANZA                                            
245300         GO TO 5000-EXIT                                                  
245400     END-IF.                                                              
245500* TERCER INTENTO: SE PARTE LA CONSULTA EN PALABRAS SUELTAS Y SE           
245600* BUSCA CADA UNA EN LA TABLA. ESTA ES LA ADIVINANZA MAS DEBIL,            
245700* POR ESO QUEDA DE ULTIMO RECURSO Y BAJA LA CONFIANZA (B).                
245800     MOVE TEXTO-NORMAL TO TEXTO-LARGO.                                    
245900     PERFORM 5960-MIDE-TEXTO-LARGO THRU 5960-EXIT.                        
246000     MOVE TEXTO-LARGO-LEN TO LONG-NOMBRE.                                 
246100     PERFORM 6000-DIVIDE-EN-PALABRAS THRU 6000-EXIT.                      
246200     PERFORM 5030-PAIS-POR-PALABRA                                        
246300         VARYING IND-PAL FROM 1 BY 1                                      
246400         UNTIL IND-PAL > TOTAL-PALABRAS                                   
246500            OR PAIS-COD-ENCONTRADO NOT = SPACES.                          
246600     IF PAIS-COD-ENCONTRADO NOT = SPACES                                  
246700         MOVE "B" TO CONFIANZA                                            
246800     END-IF.                                                              
246900 5000-EXIT.                                                               
247000     EXIT.                                                                
247100                                                                          
247200* COMPARACION DE IGUALDAD CONTRA UNA FILA DE LA TABLA DE PAISES.          
247300 5010-PAIS-EXACTO.                                                        
247400     IF TEXTO-NORMAL (1:30) = TP-NOMBRE (IND-PAIS)                        
247500         MOVE TP-CODIGO (IND-PAIS) TO PAIS-COD-ENCONTRADO                 
247600     END-IF.                                                              
247700                                                                          
247800* PRUEBA LA FILA DE LA TABLA COMO SUBCADENA DEL TEXTO DE LA               
247900* CONSULTA Y, SI NO APARECE, PRUEBA AL REVES (EL TEXTO DE LA              
248000* CONSULTA DENTRO DEL NOMBRE DE LA TABLA) - CUBRE LOS DOS CASOS           
248100* DE NOMBRES COMPUESTOS QUE SE SUELEN ESCRIBIR ABREVIADOS.                
248200 5020-PAIS-SUBCADENA.                                                     
248300     MOVE TEXTO-NORMAL TO TEXTO-LARGO.                                    
248400     MOVE TEXTO-LARGO-LEN TO TEXTO-LARGO-LEN.                             
248500     MOVE TP-NOMBRE (IND-PAIS) TO TEXTO-LARGO.                            
248600     MOVE TP-LONGITUD (IND-PAIS) TO TEXTO-LARGO-LEN.                      
248700     MOVE TEXTO-NORMAL TO TEXTO-CORTO.                                    
248800     PERFORM 5970-MIDE-CORTO THRU 5970-EXIT.                              
248900* VE SI EL NOMBRE DE LA TABLA APARECE DENTRO DE LA CONSULTA.              
249000     PERFORM 5950-CONTIENE THRU 5950-EXIT.                                
249100     IF HAY-COINCIDENCIA                                                  
249200         MOVE TP-CODIGO (IND-PAIS) TO PAIS-COD-ENCONTRADO                 
249300         GO TO 5020-EXIT                                                  
249400     END-IF.                                                              
249500     MOVE TP-NOMBRE (IND-PAIS) TO TEXTO-CORTO.                            
249600     MOVE TP-LONGITUD (IND-PAIS) TO TEXTO-CORTO-LEN.                      
249700     MOVE TEXTO-NORMAL TO TEXTO-LARGO.                                    
249800     PERFORM 5960-MIDE-TEXTO-LARGO THRU 5960-EXIT.                        
249900* AHORA AL REVES: VE SI LA CONSULTA APARECE DENTRO DEL NOMBRE             
250000* DE LA TABLA.                                                            
250100     PERFORM 5950-CONTIENE THRU 5950-EXIT.                                
250200     IF HAY-COINCIDENCIA                                                  
250300         MOVE TP-CODIGO (IND-PAIS) TO PAIS-COD-ENCONTRADO                 
250400     END-IF.                                                              
250500 5020-EXIT.                                                               
250600     EXIT.                                                                
250700                                                                          
250800* SOLO CUENTAN LAS PALABRAS DE 3 LETRAS O MAS - LAS MAS CORTAS            
250900* ("DE", "LA", "EL") DAN FALSOS POSITIVOS CONTRA LA TABLA Y SE            
251000* DESCARTAN ANTES DE GASTAR UNA BUSQUEDA EN LA TABLA DE PAISES.           
251100 5030-PAIS-POR-PALABRA.                                                   
251200     MOVE PALABRA (IND-PAL) TO TEXTO-LARGO.                               
251300     PERFORM 5960-MIDE-TEXTO-LARGO THRU 5960-EXIT.                        
251400     IF TEXTO-LARGO-LEN < 3                                               
251500         GO TO 5030-EXIT                                                  
251600     END-IF.                                                              
251700     MOVE PALABRA (IND-PAL) TO TEXTO-CORTO.                               
251800     MOVE TEXTO-LARGO-LEN TO TEXTO-CORTO-LEN.                             
251900     PERFORM 5035-PAIS-PALABRA-EN-TABLA                                   
252000         VARYING IND-PAIS FROM 1 BY 1                                     
252100         UNTIL IND-PAIS > TOTAL-PAISES                                    
252200            OR PAIS-COD-ENCONTRADO NOT = SPACES.                          
252300 5030-EXIT.                                                               
252400     EXIT.                                                                
252500                                                                          
252600* CONTRASTA UNA SOLA PALABRA DE LA CONSULTA CONTRA UNA FILA DE            
252700* LA TABLA DE PAISES.                                                     
252800 5035-PAIS-PALABRA-EN-TABLA.                                              
252900     MOVE TP-NOMBRE (IND-PAIS) TO TEXTO-LARGO.                            
253000     MOVE TP-LONGITUD (IND-PAIS) TO TEXTO-LARGO-LEN.                      
253100     PERFORM 5950-CONTIENE THRU 5950-EXIT.                                
253200     IF HAY-COINCIDENCIA                                                  
253300         MOVE TP-CODIGO (IND-PAIS) TO PAIS-COD-ENCONTRADO                 
253400     END-IF.                                                              
253500                                                                          
253600* BUSCA CIUDAD: EXACTA, LUEGO CIUDAD DENTRO DEL TEXTO (SOLO SI            
253700* EL TEXTO NORMALIZADO TIENE 5 LETRAS O MAS).                             
253800 5200-BUSCA-CIUDAD.                                                       
253900     MOVE "N" TO ES-CIUDAD-COL.                                           
254000     PERFORM 5600-NORMALIZA-CONSULTA THRU 5600-EXIT.                      
254100     IF TEXTO-NORMAL = SPACES                                             
254200         GO TO 5200-EXIT                                                  
254300     END-IF.                                                              
254400* TABLA DE CIUDADES COLOMBIANAS (TOTAL-CIUDADES FILAS) - SOLO SE          
254500* USA PARA DECIDIR SI EL HUESPED QUEDA EXCLUIDO DE LA CONVERSION,         
254600* NO VIAJA AL SIRE.                                                       
254700     PERFORM 5210-CIUDAD-EXACTA                                           
254800         VARYING IND-CIUDAD FROM 1 BY 1                                   
254900         UNTIL IND-CIUDAD > TOTAL-CIUDADES                                
255000            OR ES-CIUDAD-COLOMBIANA.                                      
255100     IF ES-CIUDAD-COLOMBIANA                                              
255200         GO TO 5200-EXIT                                                  
255300     END-IF.                                                              
255400     MOVE TEXTO-NORMAL TO TEXTO-LARGO.                                    
255500     PERFORM 5960-MIDE-TEXTO-LARGO THRU 5960-EXIT.                        
255600* LOS TEXTOS DE MENOS DE 5 LETRAS NO ALCANZAN A FORMAR NINGUN             
255700* NOMBRE DE CIUDAD DE LA TABLA - SE SALTA LA BUSQUEDA POR GUSTO           
255800* DE NO GASTAR VUELTAS DE MAS.                                            
255900     IF TEXTO-LARGO-LEN < 5                                               
256000         GO TO 5200-EXIT                                                  
256100     END-IF.                                                              
256200     PERFORM 5220-CIUDAD-SUBCADENA                                        
256300         VARYING IND-CIUDAD FROM 1 BY 1                                   
256400         UNTIL IND-CIUDAD > TOTAL-CIUDADES                                
256500            OR ES-CIUDAD-COLOMBIANA.                                      
256600 5200-EXIT.                                                               
256700     EXIT.                                                                
256800                                                                          
256900* COMPARACION EXACTA CONTRA LA FILA IND-CIUDAD DE LA TABLA.               
257000 5210-CIUDAD-EXACTA.                                                      
257100     IF TEXTO-NORMAL (1:30) = TC-NOMBRE (IND-CIUDAD)                      
257200         MOVE "S" TO ES-CIUDAD-COL                                        
257300     END-IF.                                                              
257400                                                                          
257500* UNIDIRECCIONAL: SOLO SE PRUEBA SI LA CIUDAD ESTA DENTRO DEL             
257600* TEXTO, NUNCA AL REVES (EVITA FALSOS POSITIVOS COMO USA EN               
257700* FUSAGASUGA).                                                            
257800 5220-CIUDAD-SUBCADENA.                                                   
257900     MOVE TC-NOMBRE (IND-CIUDAD) TO TEXTO-CORTO.                          
258000     MOVE TC-LONGITUD (IND-CIUDAD) TO TEXTO-CORTO-LEN.                    
258100     PERFORM 5950-CONTIENE THRU 5950-EXIT.                                
258200     IF HAY-COINCIDENCIA                                                  
258300         MOVE "S" TO ES-CIUDAD-COL                                        
258400     END-IF.                                                              
258500                                                                          
258600* BUSCA TIPO DE DOCUMENTO: BLANCO ES PASAPORTE; LUEGO ALIAS               
258700* EXACTO O SUBCADENA; LUEGO PALABRAS CLAVE; SI NADA, PASAPORTE.           
258800 5400-BUSCA-TIPO-DOC.                                                     
258900* SI NO DICEN NADA, EL DEFECTO ES PASAPORTE (03) CON CONFIANZA            
259000* BAJA (B) - ES EL TIPO MAS COMUN ENTRE HUESPEDES EXTRANJEROS.            
259100     MOVE "03" TO DOC-TIPO-COD.                                           
259200     MOVE "B" TO CONFIANZA.                                               
259300     IF TEXTO-ORIGEN = SPACES                                             
259400         GO TO 5400-EXIT                                                  
259500     END-IF.                                                              
259600     MOVE "N" TO PERMITE-GUION.                                           
259700     PERFORM 5990-MAYUSCULAS-Y-RECORTE THRU 5990-EXIT.                    
259800     MOVE "N" TO CONTIENE-RESULT.                                         
259900* PRIMERO SE PRUEBA CONTRA LA TABLA DE 17 ALIAS CONOCIDOS                 
260000* ("TI", "CEDULA DE CIUDADANIA", "NIT", ETC). SI PEGA AHI LA              
260100* CONFIANZA ES ALTA (A) PORQUE ES UN ALIAS OFICIAL.                       
260200     PERFORM 5410-TIPODOC-ALIAS                                           
260300         VARYING IND-TIPODOC FROM 1 BY 1                                  
260400         UNTIL IND-TIPODOC > TOTAL-TIPODOC                                
260500            OR HAY-COINCIDENCIA.                                          
260600     IF HAY-COINCIDENCIA                                                  
260700         MOVE "A" TO CONFIANZA                                            
260800         GO TO 5400-EXIT                                                  
260900     END-IF.                                                              
261000* SI NO HUBO ALIAS, SE VA PALABRA CLAVE POR PALABRA CLAVE, DE             
261100* LA MAS ESPECIFICA A LA MAS GENERICA, Y SE QUEDA CON LA                  
261200* PRIMERA QUE APAREZCA EN EL TEXTO. CONFIANZA MEDIA (M).                  
261300     MOVE TEXTO-NORMAL TO TEXTO-LARGO.                                    
261400     PERFORM 5960-MIDE-TEXTO-LARGO THRU 5960-EXIT.                        
261500     MOVE "M" TO CONFIANZA.                                               
261600* PASAPORTE (03), EN SUS TRES FORMAS DE ESCRIBIRSE MAS USUALES.           
261700     MOVE "PASAP" TO TEXTO-CORTO.                                         
261800     MOVE 5 TO TEXTO-CORTO-LEN.                                           
261900     PERFORM 5950-CONTIENE THRU 5950-EXIT.                                
262000     IF HAY-COINCIDENCIA                                                  
262100         GO TO 5400-EXIT                                                  
262200     END-IF.                                                              
262300     MOVE "PASSPO" TO TEXTO-CORTO.                                        
262400     MOVE 6 TO TEXTO-CORTO-LEN.                                           
262500     PERFORM 5950-CONTIENE THRU 5950-EXIT.                                
262600     IF HAY-COINCIDENCIA                                                  
262700         GO TO 5400-EXIT                                                  
262800     END-IF.                                                              
262900     MOVE "PP" TO TEXTO-CORTO.                                            
263000     MOVE 2 TO TEXTO-CORTO-LEN.                                           
263100     PERFORM 5950-CONTIENE THRU 5950-EXIT.                                
263200     IF HAY-COINCIDENCIA                                                  
263300         GO TO 5400-EXIT                                                  
263400     END-IF.                                                              
263500* CEDULA DE EXTRANJERIA (05) - HAY QUE IR ANTES DEL TEXTO                 
263600* "EXTRAN" SUELTO, QUE MAS ABAJO SE MAPEA A OTRO CODIGO.                  
263700     MOVE "05" TO DOC-TIPO-COD.                                           
263800     MOVE "CEDULA" TO TEXTO-CORTO.                                        
263900     MOVE 6 TO TEXTO-CORTO-LEN.                                           
264000     PERFORM 5950-CONTIENE THRU 5950-EXIT.                                
264100     IF HAY-COINCIDENCIA                                                  
264200         GO TO 5400-EXIT                                                  
264300     END-IF.                                                              
264400     MOVE "CE" TO TEXTO-CORTO.                                            
264500     MOVE 2 TO TEXTO-CORTO-LEN.                                           
264600     PERFORM 5950-CONTIENE THRU 5950-EXIT.                                
264700     IF HAY-COINCIDENCIA                                                  
264800         GO TO 5400-EXIT                                                  
264900     END-IF.                                                              
265000     MOVE "EXTRAN" TO TEXTO-CORTO.                                        
265100     MOVE 6 TO TEXTO-CORTO-LEN.                                           
265200     PERFORM 5950-CONTIENE THRU 5950-EXIT.                                
265300     IF HAY-COINCIDENCIA                                                  
265400         GO TO 5400-EXIT                                                  
265500     END-IF.                                                              
265600* CARNE DIPLOMATICO (46).                                                 
265700     MOVE "46" TO DOC-TIPO-COD.                                           
265800     MOVE "DIPLOM" TO TEXTO-CORTO.                                        
265900     MOVE 6 TO TEXTO-CORTO-LEN.                                           
266000     PERFORM 5950-CONTIENE THRU 5950-EXIT.                                
266100     IF HAY-COINCIDENCIA                                                  
266200         GO TO 5400-EXIT                                                  
266300     END-IF.                                                              
266400     MOVE "CARNE" TO TEXTO-CORTO.                                         
266500     MOVE 5 TO TEXTO-CORTO-LEN.                                           
266600     PERFORM 5950-CONTIENE THRU 5950-EXIT.                                
266700     IF HAY-COINCIDENCIA                                                  
266800         GO TO 5400-EXIT                                                  
266900     END-IF.                                                              
267000* PERMISO DE PROTECCION TEMPORAL PARA VENEZOLANOS (52).                   
267100     MOVE "52" TO DOC-TIPO-COD.                                           
267200     MOVE "PPT" TO TEXTO-CORTO.                                           
267300     MOVE 3 TO TEXTO-CORTO-LEN.                                           
267400     PERFORM 5950-CONTIENE THRU 5950-EXIT.                                
267500     IF HAY-COINCIDENCIA                                                  
267600         GO TO 5400-EXIT                                                  
267700     END-IF.                                                              
267800     MOVE "PROTEC" TO TEXTO-CORTO.                                        
267900     MOVE 6 TO TEXTO-CORTO-LEN.                                           
268000     PERFORM 5950-CONTIENE THRU 5950-EXIT.                                
268100     IF HAY-COINCIDENCIA                                                  
268200         GO TO 5400-EXIT                                                  
268300     END-IF.                                                              
268400     MOVE "TEMPORAL" TO TEXTO-CORTO.                                      
268500     MOVE 8 TO TEXTO-CORTO-LEN.                                           
268600     PERFORM 5950-CONTIENE THRU 5950-EXIT.                                
268700     IF HAY-COINCIDENCIA                                                  
268800         GO TO 5400-EXIT                                                  
268900     END-IF.                                                              
269000* NINGUNA PALABRA CLAVE PEGO - SE VUELVE AL DEFECTO DE                    
269100* PASAPORTE CON CONFIANZA BAJA.                                           
269200     MOVE "03" TO DOC-TIPO-COD.                                           
269300     MOVE "B" TO CONFIANZA.                                               
269400 5400-EXIT.                                                               
269500     EXIT.                                                                
269600                                                                          
269700* UN ALIAS DE LA FILA IND-TIPODOC APARECE DENTRO DE LA CONSULTA,          
269800* O LA CONSULTA ENTERA APARECE DENTRO DEL ALIAS (PARA CUANDO EL           
269900* HUESPED ESCRIBIO MAS CORTO QUE EL ALIAS DE LA TABLA).                   
270000 5410-TIPODOC-ALIAS.                                                      
270100     MOVE TD-ALIAS (IND-TIPODOC) TO TEXTO-CORTO.                          
270200     MOVE TD-LONGITUD (IND-TIPODOC) TO TEXTO-CORTO-LEN.                   
270300     MOVE TEXTO-NORMAL TO TEXTO-LARGO.                                    
270400     PERFORM 5960-MIDE-TEXTO-LARGO THRU 5960-EXIT.                        
270500     PERFORM 5950-CONTIENE THRU 5950-EXIT.                                
270600     IF HAY-COINCIDENCIA                                                  
270700         MOVE TD-CODIGO (IND-TIPODOC) TO DOC-TIPO-COD                     
270800         GO TO 5410-EXIT                                                  
270900     END-IF.                                                              
271000     MOVE TD-ALIAS (IND-TIPODOC) TO TEXTO-LARGO.                          
271100     MOVE TD-LONGITUD (IND-TIPODOC) TO TEXTO-LARGO-LEN.                   
271200     MOVE TEXTO-NORMAL TO TEXTO-CORTO.                                    
271300     PERFORM 5970-MIDE-CORTO THRU 5970-EXIT.                              
271400     PERFORM 5950-CONTIENE THRU 5950-EXIT.                                
271500     IF HAY-COINCIDENCIA                                                  
271600         MOVE TD-CODIGO (IND-TIPODOC) TO DOC-TIPO-COD                     
271700     END-IF.                                                              
271800 5410-EXIT.                                                               
271900     EXIT.                                                                
272000                                                                          
272100*==============================================================           
272200* NORMALIZACION DE TEXTO LIBRE.                                           
272300*==============================================================           
272400* CONSULTA DE PAIS/CIUDAD/TIPO DOC: MAYUSCULAS, SOLO LETRAS Y             
272500* BLANCOS, BLANCOS REPETIDOS COLAPSADOS, RECORTADA.                       
272600 5600-NORMALIZA-CONSULTA.                                                 
272700     MOVE "N" TO PERMITE-GUION.                                           
272800     PERFORM 5990-MAYUSCULAS-Y-RECORTE THRU 5990-EXIT.                    
272900 5600-EXIT.                                                               
273000     EXIT.                                                                
273100                                                                          
273200* NOMBRE PROPIO: IGUAL, PERO PERMITE GUION Y APOSTROFE.                   
273300 5700-NORMALIZA-NOMBRE.                                                   
273400     MOVE "S" TO PERMITE-GUION.                                           
273500     PERFORM 5990-MAYUSCULAS-Y-RECORTE THRU 5990-EXIT.                    
273600 5700-EXIT.                                                               
273700     EXIT.                                                                
273800                                                                          
273900* RUTINA COMUN DE NORMALIZACION - PERMITE-GUION DECIDE SI                 
274000* SE CONSERVAN GUION Y APOSTROFE ADEMAS DE LETRAS Y BLANCOS.              
274100 5990-MAYUSCULAS-Y-RECORTE.                                               
274200     MOVE SPACES TO TEXTO-NORMAL.                                         
274300     MOVE 0 TO IND-NORM-SAL.                                              
274400     MOVE "S" TO ULTIMO-BLANCO.                                           
274500     INSPECT TEXTO-ORIGEN CONVERTING                                      
274600         "abcdefghijklmnopqrstuvwxyz"                                     
274700         TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".                                 
274800     PERFORM 5995-UN-CARACTER                                             
274900         VARYING IND-NORM FROM 1 BY 1                                     
275000         UNTIL IND-NORM > 60.                                             
275100 5990-EXIT.                                                               
275200     EXIT.                                                                
275300                                                                          
275400 5995-UN-CARACTER.                                                        
275500* UN BLANCO SOLO SE COPIA SI EL CARACTER ANTERIOR NO ERA OTRO             
275600* BLANCO - ASI SE COLAPSAN LOS BLANCOS REPETIDOS DE LA PLANILLA.          
275700     MOVE TEXTO-ORIGEN (IND-NORM:1) TO CARACTER.                          
275800     IF CARACTER = SPACE                                                  
275900         IF ULTIMO-BLANCO = "N"                                           
276000             ADD 1 TO IND-NORM-SAL                                        
276100             MOVE SPACE TO TEXTO-NORMAL (IND-NORM-SAL:1)                  
276200             MOVE "S" TO ULTIMO-BLANCO                                    
276300         END-IF                                                           
276400         GO TO 5995-EXIT                                                  
276500     END-IF.                                                              
276600* LAS LETRAS SIEMPRE SE COPIAN (EL CARACTER YA VIENE EN                   
276700* MAYUSCULAS POR EL INSPECT DE 5990).                                     
276800     IF CARACTER IS CLASE-LETRA                                           
276900         ADD 1 TO IND-NORM-SAL                                            
277000         MOVE CARACTER TO TEXTO-NORMAL (IND-NORM-SAL:1)                   
277100         MOVE "N" TO ULTIMO-BLANCO                                        
277200         GO TO 5995-EXIT                                                  
277300     END-IF.                                                              
277400* EL GUION Y EL APOSTROFE SOLO SE RESPETAN EN NOMBRES PROPIOS             
277500* ("DE LA CRUZ-PEREZ", "O'BRIEN") - LOS DEMAS CARACTERES, COMO            
277600* NUMEROS O SIGNOS DE PUNTUACION, SE DESCARTAN SIN DEJAR HUECO.           
277700     IF PERMITE-GUION = "S"                                               
277800         IF CARACTER = "-" OR CARACTER = "'"                              
277900             ADD 1 TO IND-NORM-SAL                                        
278000             MOVE CARACTER TO TEXTO-NORMAL (IND-NORM-SAL:1)               
278100             MOVE "N" TO ULTIMO-BLANCO                                    
278200         END-IF                                                           
278300     END-IF.                                                              
278400 5995-EXIT.                                                               
278500     EXIT.                                                                
278600                                                                          
278700*==============================================================           
278800* UTILERIAS DE TEXTO: LONGITUD Y BUSQUEDA DE SUBCADENA.                   
278900*==============================================================           
279000* LONGITUD REAL DE TEXTO-LARGO (SIN LOS BLANCOS DE RELLENO).              
279100 5960-MIDE-TEXTO-LARGO.                                                   
279200* SE BARRE DE DERECHA A IZQUIERDA DESDE LA COLUMNA 40 HASTA               
279300* TOPAR CON EL PRIMER CARACTER QUE NO SEA BLANCO - ASI SE EVITA           
279400* UN PERFORM DE 40 VUELTAS CUANDO EL TEXTO ES CORTO.                      
279500     MOVE 0 TO TEXTO-LARGO-LEN.                                           
279600     PERFORM 5965-BUSCA-FIN-LARGO                                         
279700         VARYING POS-BUSCA FROM 40 BY -1                                  
279800         UNTIL POS-BUSCA = 0                                              
279900            OR TEXTO-LARGO-LEN NOT = 0.                                   
280000 5960-EXIT.                                                               
280100     EXIT.                                                                
280200                                                                          
280300* UNA COLUMNA A LA VEZ, LLAMADA DESDE EL PERFORM VARYING DE 5960.         
280400 5965-BUSCA-FIN-LARGO.                                                    
280500     IF TEXTO-LARGO (POS-BUSCA:1) NOT = SPACE                             
280600         MOVE POS-BUSCA TO TEXTO-LARGO-LEN                                
280700     END-IF.                                                              
280800                                                                          
280900* LONGITUD REAL DE TEXTO-CORTO - MISMA IDEA QUE 5960 PERO SOBRE           
281000* EL OTRO CAMPO DE TRABAJO DE LA BUSQUEDA DE SUBCADENA.                   
281100 5970-MIDE-CORTO.                                                         
281200     MOVE 0 TO TEXTO-CORTO-LEN.                                           
281300     PERFORM 5966-BUSCA-FIN-CORTO                                         
281400         VARYING POS-BUSCA FROM 40 BY -1                                  
281500         UNTIL POS-BUSCA = 0                                              
281600            OR TEXTO-CORTO-LEN NOT = 0.                                   
281700 5970-EXIT.                                                               
281800     EXIT.                                                                
281900                                                                          
282000* UNA COLUMNA A LA VEZ, LLAMADA DESDE EL PERFORM VARYING DE 5970.         
282100 5966-BUSCA-FIN-CORTO.                                                    
282200     IF TEXTO-CORTO (POS-BUSCA:1) NOT = SPACE                             
282300         MOVE POS-BUSCA TO TEXTO-CORTO-LEN                                
282400     END-IF.                                                              
282500                                                                          
282600* VERDADERO SI TEXTO-CORTO APARECE DENTRO DE TEXTO-LARGO. ESTA            
282700* ES LA RUTINA DE BUSQUEDA DE SUBCADENA QUE USAN TODAS LAS                
282800* BUSQUEDAS EN TABLA DE ESTE PROGRAMA (PAIS, CIUDAD, TIPO DOC).           
282900 5950-CONTIENE.                                                           
283000     MOVE "N" TO CONTIENE-RESULT.                                         
283100     IF TEXTO-CORTO-LEN = 0                                               
283200         GO TO 5950-EXIT                                                  
283300     END-IF.                                                              
283400* SI LA SUBCADENA BUSCADA ES MAS LARGA QUE EL TEXTO DONDE SE              
283500* BUSCA, ES IMPOSIBLE QUE QUEPA - SE AHORRA LA BUSQUEDA.                  
283600     IF TEXTO-CORTO-LEN > TEXTO-LARGO-LEN                                 
283700         GO TO 5950-EXIT                                                  
283800     END-IF.                                                              
283900     COMPUTE POS-MAX-BUSCA =                                              
284000         TEXTO-LARGO-LEN - TEXTO-CORTO-LEN + 1.                           
284100     PERFORM 5955-COMPARA-POSICION                                        
284200         VARYING POS-BUSCA FROM 1 BY 1                                    
284300         UNTIL POS-BUSCA > POS-MAX-BUSCA                                  
284400            OR HAY-COINCIDENCIA.                                          
284500 5950-EXIT.                                                               
284600     EXIT.                                                                
284700                                                                          
284800* COMPARA LA SUBCADENA CORTA CONTRA LA VENTANA DEL TEXTO LARGO            
284900* QUE ARRANCA EN POS-BUSCA.                                               
285000 5955-COMPARA-POSICION.                                                   
285100     IF TEXTO-LARGO (POS-BUSCA:TEXTO-CORTO-LEN) =                         
285200        TEXTO-CORTO (1:TEXTO-CORTO-LEN)                                   
285300         MOVE "S" TO CONTIENE-RESULT                                      
285400     END-IF.                                                              
285500                                                                          
285600* PARTE TEXTO-NORMAL (YA NORMALIZADO) EN HASTA 10 PALABRAS,               
285700* USANDO LA LONGITUD CALCULADA EN LONG-NOMBRE. SE USA TANTO               
285800* PARA LA BUSQUEDA DE PAIS POR PALABRA (5030) COMO PARA PARTIR            
285900* EL NOMBRE COMPLETO DEL HUESPED EN NOMBRES Y APELLIDOS (2330).           
286000 6000-DIVIDE-EN-PALABRAS.                                                 
286100     PERFORM 6005-LIMPIA-PALABRA                                          
286200         VARYING IND-PAL FROM 1 BY 1 UNTIL IND-PAL > 10.                  
286300     MOVE 0 TO TOTAL-PALABRAS.                                            
286400     MOVE 1 TO PUNTERO.                                                   
286500     IF LONG-NOMBRE = 0                                                   
286600         GO TO 6000-EXIT                                                  
286700     END-IF.                                                              
286800* UNA PASADA DE UNSTRING POR PALABRA - TOPA A LAS 9 PALABRAS              
286900* PARA NUNCA DESBORDAR LA TABLA PALABRA, QUE TIENE 10 CASILLAS.           
287000     PERFORM 6010-EXTRAE-PALABRA                                          
287100         UNTIL PUNTERO > LONG-NOMBRE                                      
287200            OR TOTAL-PALABRAS > 9.                                        
287300 6000-EXIT.                                                               
287400     EXIT.                                                                
287500                                                                          
287600* DEJA LA CASILLA DE LA TABLA PALABRA EN BLANCO ANTES DE USARLA,          
287700* PARA NO ARRASTRAR BASURA DE LA CONSULTA ANTERIOR.                       
287800 6005-LIMPIA-PALABRA.                                                     
287900     MOVE SPACES TO PALABRA (IND-PAL).                                    
288000                                                                          
288100* SACA UNA PALABRA DE TEXTO-NORMAL A PARTIR DEL PUNTERO ACTUAL            
288200* Y LUEGO SALTA LOS BLANCOS QUE LA SEPARAN DE LA SIGUIENTE.               
288300 6010-EXTRAE-PALABRA.                                                     
288400     ADD 1 TO TOTAL-PALABRAS.                                             
288500     UNSTRING TEXTO-NORMAL DELIMITED BY SPACE                             
288600         INTO PALABRA (TOTAL-PALABRAS)                                    
288700         WITH POINTER PUNTERO                                             
288800     END-UNSTRING.                                                        
288900     PERFORM 6020-SALTA-BLANCO                                            
289000         UNTIL PUNTERO > LONG-NOMBRE                                      
289100            OR TEXTO-NORMAL (PUNTERO:1) NOT = SPACE.                      
289200                                                                          
289300* UN BLANCO A LA VEZ - SE LLAMA EN CICLO DESDE 6010 HASTA QUE EL          
289400* PUNTERO QUEDE SOBRE LA PRIMERA LETRA DE LA PALABRA SIGUIENTE.           
289500 6020-SALTA-BLANCO.                                                       
289600     ADD 1 TO PUNTERO.                                                    
289700                                                                          
289800*==============================================================           
289900* PARSEO DE FECHAS - SIETE FORMATOS, EN EL ORDEN DEL NEGOCIO.             
290000*==============================================================           
290100 5800-PARSEA-FECHA.                                                       
290200* CAMPO VACIO NO ES ERROR - SIMPLEMENTE NO HAY FECHA QUE                  
290300* CONVERTIR (EL LLAMADOR DECIDE SI ESO ES ACEPTABLE O NO).                
290400     MOVE "N" TO FECHA-VALIDA.                                            
290500     MOVE SPACES TO FECHA-TRIM.                                           
290600     MOVE FECHA-ENTRADA TO TEXTO-LARGO.                                   
290700     PERFORM 5960-MIDE-TEXTO-LARGO THRU 5960-EXIT.                        
290800     IF TEXTO-LARGO-LEN = 0                                               
290900         MOVE SPACES TO FECHA-ENTRADA                                     
291000         MOVE "N" TO CONFIANZA                                            
291100         GO TO 5800-EXIT                                                  
291200     END-IF.                                                              
291300* LAS HOJAS DE CALCULO A VECES DEJAN ESTOS TEXTOS EN LUGAR DE             
291400* UNA FECHA VACIA CUANDO LA CELDA QUEDO SIN VALOR.                        
291500     PERFORM 5805-CORTA-EN-BLANCO THRU 5805-EXIT.                         
291600     IF FECHA-TRIM = "NAN" OR = "NONE" OR = "NAT"                         
291700                      OR = "NULL"                                         
291800         MOVE SPACES TO FECHA-ENTRADA                                     
291900         MOVE "N" TO CONFIANZA                                            
292000         GO TO 5800-EXIT                                                  
292100     END-IF.                                                              
292200* SE PRUEBAN LOS SIETE FORMATOS CONOCIDOS, DEL MAS COMUN AL               
292300* MENOS COMUN, Y SE USA EL PRIMERO QUE CUADRE. EL ORDEN IMPORTA:          
292400* DD/MM/AAAA (FORMATO LOCAL) VA ANTES QUE MM/DD/AAAA (FORMATO             
292500* NORTEAMERICANO) PORQUE LA MAYORIA DE LOS HUESPEDES DE ESTE              
292600* NEGOCIO ANOTA LA FECHA EN FORMATO LOCAL.                                
292700     PERFORM 5810-FORMATO-DDMMAAAA.                                       
292800     IF FECHA-ES-VALIDA GO TO 5800-ARMA END-IF.                           
292900     PERFORM 5820-FORMATO-AAAAMMDD.                                       
293000     IF FECHA-ES-VALIDA GO TO 5800-ARMA END-IF.                           
293100     PERFORM 5830-FORMATO-DDMMAAAA-GUION.                                 
293200     IF FECHA-ES-VALIDA GO TO 5800-ARMA END-IF.                           
293300     PERFORM 5840-FORMATO-MMDDAAAA.                                       
293400     IF FECHA-ES-VALIDA GO TO 5800-ARMA END-IF.                           
293500     PERFORM 5850-FORMATO-DDMMAAAA-PUNTO.                                 
293600     IF FECHA-ES-VALIDA GO TO 5800-ARMA END-IF.                           
293700     PERFORM 5860-FORMATO-AAAAMMDD-BARRA.                                 
293800     IF FECHA-ES-VALIDA GO TO 5800-ARMA END-IF.                           
293900     PERFORM 5870-FORMATO-DD-MES-AAAA.                                    
294000     IF FECHA-ES-VALIDA GO TO 5800-ARMA END-IF.                           
294100* NINGUN FORMATO CUADRO - LA FECHA QUEDA EN BLANCO Y LA                   
294200* CONFIANZA BAJA, PARA QUE EL LLAMADOR LA ANOTE COMO ERROR.               
294300     MOVE SPACES TO FECHA-ENTRADA.                                        
294400     MOVE "B" TO CONFIANZA.                                               
294500     GO TO 5800-EXIT.                                                     
294600* LA FECHA YA QUEDO VALIDADA Y DESCOMPUESTA EN DIA-NUM/MES-NUM/           
294700* ANO-NUM POR ALGUNO DE LOS FORMATOS - SE REARMA SIEMPRE EN               
294800* DD/MM/AAAA, SIN IMPORTAR COMO VINO ESCRITA EN LA PLANILLA.              
294900 5800-ARMA.                                                               
295000     MOVE SPACES TO FECHA-ENTRADA.                                        
295100     STRING DIA-NUM DELIMITED BY SIZE                                     
295200            "/"        DELIMITED BY SIZE                                  
295300            MES-NUM DELIMITED BY SIZE                                     
295400            "/"        DELIMITED BY SIZE                                  
295500            ANO-NUM DELIMITED BY SIZE                                     
295600         INTO FECHA-ENTRADA                                               
295700     END-STRING.                                                          
295800 5800-EXIT.                                                               
295900     EXIT.                                                                
296000                                                                          
296100* QUITA LA HORA: SE CORTA TODO LO QUE VENGA DESPUES DEL                   
296200* PRIMER BLANCO, SALVO EN EL FORMATO DD MES AAAA.                         
296300 5805-CORTA-EN-BLANCO.                                                    
296400     MOVE FECHA-ENTRADA TO FECHA-TRIM.                                    
296500     UNSTRING FECHA-ENTRADA DELIMITED BY SPACE                            
296600         INTO FECHA-TRIM                                                  
296700     END-UNSTRING.                                                        
296800 5805-EXIT.                                                               
296900     EXIT.                                                                
297000                                                                          
297100* DD/MM/AAAA - EL FORMATO LOCAL, POR ESO ES EL PRIMERO QUE SE             
297200* PRUEBA Y EL UNICO QUE QUEDA CON CONFIANZA ALTA (A).                     
297300 5810-FORMATO-DDMMAAAA.                                                   
297400     MOVE "N" TO FECHA-VALIDA.                                            
297500     IF FECHA-TRIM (3:1) NOT = "/"                                        
297600         GO TO 5810-EXIT                                                  
297700     END-IF.                                                              
297800     IF FECHA-TRIM (6:1) NOT = "/"                                        
297900         GO TO 5810-EXIT                                                  
298000     END-IF.                                                              
298100     MOVE FECHA-TRIM (1:2) TO DIA-TXT.                                    
298200     MOVE FECHA-TRIM (4:2) TO MES-TXT.                                    
298300     MOVE FECHA-TRIM (7:4) TO ANO-TXT.                                    
298400     PERFORM 5880-CONVIERTE-Y-VALIDA THRU 5880-EXIT.                      
298500     MOVE "A" TO CONFIANZA.                                               
298600 5810-EXIT.                                                               
298700     EXIT.                                                                
298800                                                                          
298900* AAAA-MM-DD, EL FORMATO ISO QUE USAN LAS PLANILLAS EXPORTADAS            
299000* DESDE UN SISTEMA DE RESERVAS - TAMBIEN CONFIANZA ALTA (A)               
299100* PORQUE EL ORDEN AAAA-MM-DD NO SE CONFUNDE CON NINGUN OTRO.              
299200 5820-FORMATO-AAAAMMDD.                                                   
299300     MOVE "N" TO FECHA-VALIDA.                                            
299400     IF FECHA-TRIM (5:1) NOT = "-"                                        
299500         GO TO 5820-EXIT                                                  
299600     END-IF.                                                              
299700     IF FECHA-TRIM (8:1) NOT = "-"                                        
299800         GO TO 5820-EXIT                                                  
299900     END-IF.                                                              
300000     MOVE FECHA-TRIM (1:4) TO ANO-TXT.                                    
300100     MOVE FECHA-TRIM (6:2) TO MES-TXT.                                    
300200     MOVE FECHA-TRIM (9:2) TO DIA-TXT.                                    
300300     PERFORM 5880-CONVIERTE-Y-VALIDA THRU 5880-EXIT.                      
300400     MOVE "A" TO CONFIANZA.                                               
300500 5820-EXIT.                                                               
300600     EXIT.                                                                
300700                                                                          
300800* DD-MM-AAAA CON GUIONES EN VEZ DE BARRAS - LA MISMA IDEA DE              
300900* 5810 PERO CON OTRO SEPARADOR, POR ESO BAJA A CONFIANZA MEDIA.           
301000* DD-MM-AAAA CON GUIONES EN VEZ DE BARRAS - SE VE EN PLANILLAS            
301100* DE ALGUNAS AGENCIAS DE VIAJES QUE EXPORTAN DESDE HOJA DE CALCULO        
301200 5830-FORMATO-DDMMAAAA-GUION.                                             
301300     MOVE "N" TO FECHA-VALIDA.                                            
301400     IF FECHA-TRIM (3:1) NOT = "-"                                        
301500         GO TO 5830-EXIT                                                  
301600     END-IF.                                                              
301700     IF FECHA-TRIM (6:1) NOT = "-"                                        
301800         GO TO 5830-EXIT                                                  
301900     END-IF.                                                              
302000     MOVE FECHA-TRIM (1:2) TO DIA-TXT.                                    
302100     MOVE FECHA-TRIM (4:2) TO MES-TXT.                                    
302200     MOVE FECHA-TRIM (7:4) TO ANO-TXT.                                    
302300     PERFORM 5880-CONVIERTE-Y-VALIDA THRU 5880-EXIT.                      
302400     MOVE "M" TO CONFIANZA.                                               
302500 5830-EXIT.                                                               
302600     EXIT.                                                                
302700                                                                          
302800* FORMATO NORTEAMERICANO MM/DD/AAAA - SOLO SI DIA-PRIMERO YA              
302900* FALLO Y EL VALOR DE MES (1O. GRUPO) EXCEDE 12.                          
303000 5840-FORMATO-MMDDAAAA.                                                   
303100     MOVE "N" TO FECHA-VALIDA.                                            
303200     IF FECHA-TRIM (3:1) NOT = "/"                                        
303300         GO TO 5840-EXIT                                                  
303400     END-IF.                                                              
303500     IF FECHA-TRIM (6:1) NOT = "/"                                        
303600         GO TO 5840-EXIT                                                  
303700     END-IF.                                                              
303800     MOVE FECHA-TRIM (1:2) TO MES-TXT.                                    
303900     MOVE FECHA-TRIM (4:2) TO DIA-TXT.                                    
304000     MOVE FECHA-TRIM (7:4) TO ANO-TXT.                                    
304100     PERFORM 5880-CONVIERTE-Y-VALIDA THRU 5880-EXIT.                      
304200     MOVE "M" TO CONFIANZA.                                               
304300 5840-EXIT.                                                               
304400     EXIT.                                                                
304500                                                                          
304600* DD.MM.AAAA CON PUNTOS EN VEZ DE BARRAS O GUIONES - SE VE EN             
304700* ALGUNAS PLANILLAS EUROPEAS QUE LLEGAN POR AGENCIA DE VIAJES.            
304800 5850-FORMATO-DDMMAAAA-PUNTO.                                             
304900     MOVE "N" TO FECHA-VALIDA.                                            
305000     IF FECHA-TRIM (3:1) NOT = "."                                        
305100         GO TO 5850-EXIT                                                  
305200     END-IF.                                                              
305300     IF FECHA-TRIM (6:1) NOT = "."                                        
305400         GO TO 5850-EXIT                                                  
305500     END-IF.                                                              
305600     MOVE FECHA-TRIM (1:2) TO DIA-TXT.                                    
305700     MOVE FECHA-TRIM (4:2) TO MES-TXT.                                    
305800     MOVE FECHA-TRIM (7:4) TO ANO-TXT.                                    
305900     PERFORM 5880-CONVIERTE-Y-VALIDA THRU 5880-EXIT.                      
306000     MOVE "M" TO CONFIANZA.                                               
306100 5850-EXIT.                                                               
306200     EXIT.                                                                
306300                                                                          
306400* AAAA/MM/DD - LA VARIANTE CON BARRA DEL FORMATO ISO DE 5820.             
306500 5860-FORMATO-AAAAMMDD-BARRA.                                             
306600     MOVE "N" TO FECHA-VALIDA.                                            
306700     IF FECHA-TRIM (5:1) NOT = "/"                                        
306800         GO TO 5860-EXIT                                                  
306900     END-IF.                                                              
307000     IF FECHA-TRIM (8:1) NOT = "/"                                        
307100         GO TO 5860-EXIT                                                  
307200     END-IF.                                                              
307300     MOVE FECHA-TRIM (1:4) TO ANO-TXT.                                    
307400     MOVE FECHA-TRIM (6:2) TO MES-TXT.                                    
307500     MOVE FECHA-TRIM (9:2) TO DIA-TXT.                                    
307600     PERFORM 5880-CONVIERTE-Y-VALIDA THRU 5880-EXIT.                      
307700     MOVE "M" TO CONFIANZA.                                               
307800 5860-EXIT.                                                               
307900     EXIT.                                                                
308000                                                                          
308100* DD MES AAAA, POR EJEMPLO 05 JUL 2024 - MES EN ABREVIATURA               
308200* INGLESA DE TRES LETRAS, SE BUSCA EN LA TABLA DE MESES.                  
308300 5870-FORMATO-DD-MES-AAAA.                                                
308400     MOVE "N" TO FECHA-VALIDA.                                            
308500     MOVE FECHA-ENTRADA TO FECHA-TRIM.                                    
308600     IF FECHA-TRIM (3:1) NOT = SPACE                                      
308700         GO TO 5870-EXIT                                                  
308800     END-IF.                                                              
308900     IF FECHA-TRIM (7:1) NOT = SPACE                                      
309000         GO TO 5870-EXIT                                                  
309100     END-IF.                                                              
309200     MOVE FECHA-TRIM (1:2) TO DIA-TXT.                                    
309300     MOVE FECHA-TRIM (4:3) TO MES-ALFA.                                   
309400     MOVE FECHA-TRIM (8:4) TO ANO-TXT.                                    
309500     INSPECT MES-ALFA CONVERTING                                          
309600         "abcdefghijklmnopqrstuvwxyz"                                     
309700         TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".                                 
309800     MOVE 0 TO IND-MES.                                                   
309900     PERFORM 5875-BUSCA-MES                                               
310000         VARYING IND-MES FROM 1 BY 1                                      
310100         UNTIL IND-MES > 12                                               
310200            OR MES-NUM NOT = 0.                                           
310300     IF MES-NUM = 0                                                       
310400         GO TO 5870-EXIT                                                  
310500     END-IF.                                                              
310600     IF DIA-TXT IS NOT NUMERIC                                            
310700         GO TO 5870-EXIT                                                  
310800     END-IF.                                                              
310900     IF ANO-TXT IS NOT NUMERIC                                            
311000         GO TO 5870-EXIT                                                  
311100     END-IF.                                                              
311200     MOVE DIA-TXT TO DIA-NUM.                                             
311300     MOVE ANO-TXT TO ANO-NUM.                                             
311400     PERFORM 5900-VALIDA-FECHA-CALENDARIO THRU 5900-EXIT.                 
311500     MOVE "M" TO CONFIANZA.                                               
311600 5870-EXIT.                                                               
311700     EXIT.                                                                
311800                                                                          
311900* LA POSICION DE LA FILA QUE COINCIDE EN LA TABLA DE MESES ES EL          
312000* NUMERO DE MES (FILA 1 = ENE, FILA 2 = FEB, Y ASI).                      
312100 5875-BUSCA-MES.                                                          
312200     IF MES-ALFA = TAB-MES (IND-MES)                                      
312300         MOVE IND-MES TO MES-NUM                                          
312400     END-IF.                                                              
312500                                                                          
312600* CONVIERTE DIA/MES/ANO DE TEXTO A NUMERICO Y LLAMA LA                    
312700* VALIDACION DE CALENDARIO. CUALQUIER CAMPO NO NUMERICO                   
312800* DEJA LA FECHA COMO INVALIDA.                                            
312900 5880-CONVIERTE-Y-VALIDA.                                                 
313000     IF DIA-TXT IS NOT NUMERIC                                            
313100         GO TO 5880-EXIT                                                  
313200     END-IF.                                                              
313300     IF MES-TXT IS NOT NUMERIC                                            
313400         GO TO 5880-EXIT                                                  
313500     END-IF.                                                              
313600     IF ANO-TXT IS NOT NUMERIC                                            
313700         GO TO 5880-EXIT                                                  
313800     END-IF.                                                              
313900     MOVE DIA-TXT TO DIA-NUM.                                             
314000     MOVE MES-TXT TO MES-NUM.                                             
314100     MOVE ANO-TXT TO ANO-NUM.                                             
314200     PERFORM 5900-VALIDA-FECHA-CALENDARIO THRU 5900-EXIT.                 
314300 5880-EXIT.                                                               
314400     EXIT.                                                                
314500                                                                          
314600* FECHA VALIDA = MES 1-12, DIA DENTRO DEL MES (BISIESTO                   
314700* INCLUIDO) Y ANO ENTRE 1900 Y EL ANO ACTUAL MAS UNO.                     
314800 5900-VALIDA-FECHA-CALENDARIO.                                            
314900     MOVE "N" TO FECHA-VALIDA.                                            
315000     IF MES-NUM < 1 OR MES-NUM > 12                                       
315100         GO TO 5900-EXIT                                                  
315200     END-IF.                                                              
315300* UN AÑO ANTERIOR A 1900 NO TIENE SENTIDO PARA UN MOVIMIENTO              
315400* HOTELERO DE ESTE SIGLO; UN AÑO POSTERIOR AL SIGUIENTE AL DE LA          
315500* CORRIDA HUELE A DEDO PEGADO EN LA PLANILLA DE ORIGEN.                   
315600     IF ANO-NUM < 1900                                                    
315700         GO TO 5900-EXIT                                                  
315800     END-IF.                                                              
315900     IF ANO-NUM > ANO-ACTUAL + 1                                          
316000         GO TO 5900-EXIT                                                  
316100     END-IF.                                                              
316200* EL TOPE DE DIAS DEL MES DEPENDE DE SI EL AÑO ES BISIESTO,               
316300* POR ESO SE CALCULA ANTES DE ENTRAR AL EVALUATE DE FEBRERO.              
316400     PERFORM 5910-CALCULA-BISIESTO THRU 5910-EXIT.                        
316500     EVALUATE MES-NUM                                                     
316600         WHEN 1  WHEN 3  WHEN 5  WHEN 7                                   
316700         WHEN 8  WHEN 10 WHEN 12                                          
316800             MOVE 31 TO DIAS-DEL-MES                                      
316900         WHEN 4  WHEN 6  WHEN 9  WHEN 11                                  
317000             MOVE 30 TO DIAS-DEL-MES                                      
317100         WHEN 2                                                           
317200             IF ANO-BISIESTO                                              
317300                 MOVE 29 TO DIAS-DEL-MES                                  
317400             ELSE                                                         
317500                 MOVE 28 TO DIAS-DEL-MES                                  
317600             END-IF                                                       
317700     END-EVALUATE.                                                        
317800     IF DIA-NUM < 1 OR DIA-NUM > DIAS-DEL-MES                             
317900         GO TO 5900-EXIT                                                  
318000     END-IF.                                                              
318100     MOVE "S" TO FECHA-VALIDA.                                            
318200 5900-EXIT.                                                               
318300     EXIT.                                                                
318400                                                                          
318500* REGLA CLASICA DE AÑO BISIESTO: DIVISIBLE POR 4, SALVO LOS               
318600* SIGLOS (DIVISIBLES POR 100), SALVO LOS QUE TAMBIEN SON                  
318700* DIVISIBLES POR 400 (EL AÑO 2000 SI FUE BISIESTO).                       
318800 5910-CALCULA-BISIESTO.                                                   
318900     MOVE "N" TO ES-BISIESTO.                                             
319000     DIVIDE ANO-NUM BY 4 GIVING RESTO-4                                   
319100         REMAINDER RESTO-4.                                               
319200     IF RESTO-4 NOT = 0                                                   
319300         GO TO 5910-EXIT                                                  
319400     END-IF.                                                              
319500     DIVIDE ANO-NUM BY 100 GIVING RESTO-100                               
319600         REMAINDER RESTO-100.                                             
319700     IF RESTO-100 NOT = 0                                                 
319800         MOVE "S" TO ES-BISIESTO                                          
319900         GO TO 5910-EXIT                                                  
320000     END-IF.                                                              
320100     DIVIDE ANO-NUM BY 400 GIVING RESTO-400                               
320200         REMAINDER RESTO-400.                                             
320300     IF RESTO-400 = 0                                                     
320400         MOVE "S" TO ES-BISIESTO                                          
320500     END-IF.                                                              
320600 5910-EXIT.                                                               
320700     EXIT.                                                                
320800                                                                          
320900*==============================================================           
321000* ARMADO Y ESCRITURA DEL REGISTRO DE SALIDA SIRE (13 CAMPOS               
321100* SEPARADOS POR TABULADOR, SEGUN EL LAYOUT VIGENTE DE LA                  
321200* PLATAFORMA SIRE DE MIGRACION COLOMBIA).                                 
321300*==============================================================           
321400 0600-CONSTRUYE-LINEA-SIRE.                                               
321500     MOVE SPACES TO LINEA-SIRE.                                           
321600*     CAMPOS 1 Y 2 - IDENTIFICAN EL HOTEL Y LA CIUDAD DONDE SE            
321700*     ENCUENTRA, TAL COMO VIENEN EN LA TARJETA DE PARAMETROS.             
321800     STRING HOTEL-COD        DELIMITED BY SIZE                            
321900            TAB              DELIMITED BY SIZE                            
322000            CIUDAD-COD       DELIMITED BY SIZE                            
322100            TAB              DELIMITED BY SIZE                            
322200*     CAMPOS 3 Y 4 - TIPO Y NUMERO DE DOCUMENTO DEL HUESPED.              
322300            DOC-TIPO-COD     DELIMITED BY SIZE                            
322400            TAB              DELIMITED BY SIZE                            
322500            DOC-NUM          DELIMITED BY SIZE                            
322600            TAB              DELIMITED BY SIZE                            
322700*     CAMPO 5 - NACIONALIDAD, YA MAPEADA AL CODIGO SIRE.                  
322800            NACION-COD       DELIMITED BY SIZE                            
322900            TAB              DELIMITED BY SIZE                            
323000*     CAMPOS 6 A 8 - NOMBRE COMPLETO, YA PARTIDO EN SUS TRES              
323100*     PARTES POR 2300-PROCESA-NOMBRES.                                    
323200            PRIMER-APELLIDO  DELIMITED BY SIZE                            
323300            TAB              DELIMITED BY SIZE                            
323400            SEGUNDO-APELLIDO DELIMITED BY SIZE                            
323500            TAB              DELIMITED BY SIZE                            
323600            NOMBRES-DADOS    DELIMITED BY SIZE                            
323700            TAB              DELIMITED BY SIZE                            
323800*     CAMPOS 9 Y 10 - TIPO DE MOVIMIENTO (E/S) Y SU FECHA.                
323900            TIPO-MOV         DELIMITED BY SIZE                            
324000            TAB              DELIMITED BY SIZE                            
324100            FEC-MOVTO-SAL    DELIMITED BY SIZE                            
324200            TAB              DELIMITED BY SIZE                            
324300*     CAMPOS 11 Y 12 - PROCEDENCIA Y DESTINO DEL VIAJE.                   
324400            PROCED-COD       DELIMITED BY SIZE                            
324500            TAB              DELIMITED BY SIZE                            
324600            DESTINO-COD      DELIMITED BY SIZE                            
324700            TAB              DELIMITED BY SIZE                            
324800*     CAMPO 13 - FECHA DE NACIMIENTO DEL HUESPED, ULTIMO CAMPO            
324900*     DEL LAYOUT.                                                         
325000            FEC-NACTO-SAL    DELIMITED BY SIZE                            
325100         INTO LINEA-SIRE                                                  
325200     END-STRING.                                                          
325300 0600-EXIT.                                                               
325400     EXIT.                                                                
325500                                                                          
325600* EL ARCHIVO SIRE-SAL SE ABRE RECIEN AQUI, LA PRIMERA VEZ QUE             
325700* HAY UNA LINEA CONVERTIBLE PARA GRABAR. SI LA CORRIDA NO TIENE           
325800* NINGUN HUESPED VALIDO, EL ARCHIVO NUNCA SE ABRE Y POR LO TANTO          
325900* NO QUEDA UN ARCHIVO DE SALIDA VACIO EN EL DIRECTORIO DE SIRE.           
326000 0650-ESCRIBE-LINEA-SIRE.                                                 
326100     IF NOT ARCHIVO-SIRE-ABIERTO                                          
326200         OPEN OUTPUT SIRE-SAL                                             
326300         MOVE "S" TO SIRE-SAL-ABIERTO                                     
326400     END-IF.                                                              
326500     WRITE REG-SIRE-SAL FROM LINEA-SIRE.                                  
326600 0650-EXIT.                                                               
326700     EXIT.                                                                
326800                                                                          
326900*==============================================================           
327000* CIERRE DE LA CORRIDA: SE CIERRAN LOS ARCHIVOS DE TRABAJO,               
327100* SE IMPRIME EL INFORME Y SE CIERRA EL ARCHIVO DE INFORME.                
327200*==============================================================           
327300 9000-CERRAR-Y-TERMINAR.                                                  
327400     CLOSE HUESPED-ENT.                                                   
327500     IF ARCHIVO-SIRE-ABIERTO                                              
327600         CLOSE SIRE-SAL                                                   
327700     END-IF.                                                              
327800     PERFORM 9100-IMPRIME-REPORTE THRU 9100-EXIT.                         
327900     CLOSE REPORTE-SAL.                                                   
328000 9000-EXIT.                                                               
328100     EXIT.                                                                
328200                                                                          
328300* INFORME RESUMEN DE LA CORRIDA - ENCABEZADO, TOTALES,                    
328400* ADVERTENCIAS Y ERRORES (LAS DOS ULTIMAS SECCIONES SOLO SI               
328500* HUBO ALGO QUE LISTAR, MAXIMO 20 LINEAS CADA UNA).                       
328600 9100-IMPRIME-REPORTE.                                                    
328700     PERFORM 9200-IMPRIME-ENCABEZADO THRU 9200-EXIT.                      
328800     PERFORM 9210-IMPRIME-TOTALES THRU 9210-EXIT.                         
328900     IF TOTAL-ADVERT NOT = 0                                              
329000         PERFORM 9220-IMPRIME-ADVERTENCIAS THRU 9220-EXIT                 
329100     END-IF.                                                              
329200     IF TOTAL-ERRO NOT = 0                                                
329300         PERFORM 9230-IMPRIME-ERRORES THRU 9230-EXIT                      
329400     END-IF.                                                              
329500     PERFORM 9240-IMPRIME-PIE THRU 9240-EXIT.                             
329600 9100-EXIT.                                                               
329700     EXIT.                                                                
329800                                                                          
329900* PRIMER BLOQUE DEL INFORME: UNA LINEA DE GUIONES, EL TITULO              
330000* CENTRADO Y OTRA LINEA DE GUIONES DEBAJO.                                
330100 9200-IMPRIME-ENCABEZADO.                                                 
330200     WRITE REG-REPORTE-SAL FROM LIN-TITULO.                               
330300     MOVE SPACES TO LIN-TEXTO.                                            
330400     MOVE "REPORTE DE CONVERSIÓN SIRE" TO LT-TEXTO.                       
330500     WRITE REG-REPORTE-SAL FROM LIN-TEXTO.                                
330600     WRITE REG-REPORTE-SAL FROM LIN-TITULO.                               
330700     MOVE SPACES TO REG-REPORTE-SAL.                                      
330800     WRITE REG-REPORTE-SAL.                                               
330900 9200-EXIT.                                                               
331000     EXIT.                                                                
331100                                                                          
331200* SEIS RENGLONES DE TOTALES, EN EL MISMO ORDEN EN QUE SE VAN              
331300* ACUMULANDO LOS CONTADORES A LO LARGO DE 1000-PRINCIPAL.                 
331400 9210-IMPRIME-TOTALES.                                                    
331500* RENGLON 1 - CUANTOS HUESPEDES TRAIA LA PLANILLA DE ENTRADA,             
331600* ANTES DE CUALQUIER DESCARTE.                                            
331700     MOVE SPACES TO LIN-ROTULO.                                           
331800     MOVE "Total registros procesados:" TO LR-TEXTO.                      
331900     MOVE TOTAL-LEIDOS TO LR-VALOR.                                       
332000     WRITE REG-REPORTE-SAL FROM LIN-ROTULO.                               
332100* RENGLON 2 - CUANTOS QUEDARON EN EL ARCHIVO DE SALIDA PARA LA            
332200* SIRE DESPUES DE TODOS LOS FILTROS Y VALIDACIONES.                       
332300     MOVE SPACES TO LIN-ROTULO.                                           
332400     MOVE "Registros válidos:" TO LR-TEXTO.                               
332500     MOVE TOTAL-VALIDOS TO LR-VALOR.                                      
332600     WRITE REG-REPORTE-SAL FROM LIN-ROTULO.                               
332700* RENGLON 3 - CUANTOS SE DESCARTARON POR SER HUESPEDES                    
332800* COLOMBIANOS, QUE NO LE COMPETEN A LA SIRE.                              
332900     MOVE SPACES TO LIN-ROTULO.                                           
333000     MOVE "Colombianos excluidos:" TO LR-TEXTO.                           
333100     MOVE TOTAL-COLOMBIANOS TO LR-VALOR.                                  
333200     WRITE REG-REPORTE-SAL FROM LIN-ROTULO.                               
333300* RENGLON 4 - CUANTOS SE DESCARTARON POR TRAER LA MISMA LLAVE             
333400* DOCUMENTO-FECHA DE OTRO RENGLON YA CONVERTIDO EN ESTA CORRIDA.          
333500     MOVE SPACES TO LIN-ROTULO.                                           
333600     MOVE "Duplicados removidos:" TO LR-TEXTO.                            
333700     MOVE TOTAL-DUPLICADOS TO LR-VALOR.                                   
333800     WRITE REG-REPORTE-SAL FROM LIN-ROTULO.                               
333900* RENGLON 5 - CUANTOS CAMPOS (NACIONALIDAD, PROCEDENCIA O                 
334000* DESTINO) SE TUVIERON QUE DEDUCIR POR NO VENIR EN LA PLANILLA.           
334100     MOVE SPACES TO LIN-ROTULO.                                           
334200     MOVE "Campos inferidos:" TO LR-TEXTO.                                
334300     MOVE TOTAL-INFERIDOS TO LR-VALOR.                                    
334400     WRITE REG-REPORTE-SAL FROM LIN-ROTULO.                               
334500* RENGLON 6 - CUANTOS SE DESCARTARON POR FALTARLE ALGUNO DE               
334600* LOS SEIS CAMPOS OBLIGATORIOS DESPUES DE TODA LA INFERENCIA.             
334700     MOVE SPACES TO LIN-ROTULO.                                           
334800     MOVE "Registros omitidos:" TO LR-TEXTO.                              
334900     MOVE TOTAL-OMITIDOS TO LR-VALOR.                                     
335000     WRITE REG-REPORTE-SAL FROM LIN-ROTULO.                               
335100     MOVE SPACES TO REG-REPORTE-SAL.                                      
335200     WRITE REG-REPORTE-SAL.                                               
335300 9210-EXIT.                                                               
335400     EXIT.                                                                
335500                                                                          
335600* SE LISTAN LAS PRIMERAS 20 ADVERTENCIAS ACUMULADAS; SI HUBO              
335700* MAS, SE ANOTA CUANTAS QUEDARON POR FUERA.                               
335800 9220-IMPRIME-ADVERTENCIAS.                                               
335900     MOVE SPACES TO LIN-TEXTO.                                            
336000     MOVE "ADVERTENCIAS:" TO LT-TEXTO.                                    
336100     WRITE REG-REPORTE-SAL FROM LIN-TEXTO.                                
336200     MOVE 1 TO IND-ADV.                                                   
336300     PERFORM 9225-IMPRIME-UNA-ADVERTENCIA                                 
336400         VARYING IND-ADV FROM 1 BY 1                                      
336500         UNTIL IND-ADV > TOTAL-ADVERT                                     
336600            OR IND-ADV > 20.                                              
336700*     SI HUBO MAS DE VEINTE, EL INFORME NO SE ALARGA SIN LIMITE;          
336800*     SOLO SE AVISA CUANTAS QUEDARON SIN IMPRIMIR.                        
336900     IF TOTAL-ADVERT > 20                                                 
337000         SUBTRACT 20 FROM TOTAL-ADVERT GIVING RESTANTES                   
337100         MOVE RESTANTES TO NUM-EDITADO                                    
337200         MOVE SPACES TO LIN-TEXTO                                         
337300         STRING "  ... y " DELIMITED BY SIZE                              
337400                NUM-EDITADO DELIMITED BY SIZE                             
337500                " más" DELIMITED BY SIZE                                  
337600             INTO LT-TEXTO                                                
337700         END-STRING                                                       
337800         WRITE REG-REPORTE-SAL FROM LIN-TEXTO                             
337900     END-IF.                                                              
338000     MOVE SPACES TO REG-REPORTE-SAL.                                      
338100     WRITE REG-REPORTE-SAL.                                               
338200 9220-EXIT.                                                               
338300     EXIT.                                                                
338400                                                                          
338500* CADA ADVERTENCIA SE MARCA CON EL MISMO GLIFO DE ALERTA QUE              
338600* USA LA PLANILLA DE LA OFICINA DE RECEPCION; LINEA-ADVERT YA             
338700* TRAE ARMADO EL TEXTO "Fila N: ..." DESDE 1110-COPIA-UNA-ADVERT.         
338800 9225-IMPRIME-UNA-ADVERTENCIA.                                            
338900     MOVE SPACES TO LIN-TEXTO.                                            
339000     STRING "  ⚠ " DELIMITED BY SIZE                                      
339100            LINEA-ADVERT (IND-ADV) DELIMITED BY SIZE                      
339200         INTO LT-TEXTO                                                    
339300     END-STRING.                                                          
339400     WRITE REG-REPORTE-SAL FROM LIN-TEXTO.                                
339500                                                                          
339600* SE LISTAN LAS PRIMERAS 20 ERRORES ACUMULADOS; SI HUBO MAS,              
339700* SE ANOTA CUANTAS QUEDARON POR FUERA.                                    
339800 9230-IMPRIME-ERRORES.                                                    
339900     MOVE SPACES TO LIN-TEXTO.                                            
340000     MOVE "ERRORES:" TO LT-TEXTO.                                         
340100     WRITE REG-REPORTE-SAL FROM LIN-TEXTO.                                
340200     MOVE 1 TO IND-ERR.                                                   
340300     PERFORM 9235-IMPRIME-UN-ERROR                                        
340400         VARYING IND-ERR FROM 1 BY 1                                      
340500         UNTIL IND-ERR > TOTAL-ERRO                                       
340600            OR IND-ERR > 20.                                              
340700     IF TOTAL-ERRO > 20                                                   
340800         SUBTRACT 20 FROM TOTAL-ERRO GIVING RESTANTES                     
340900         MOVE RESTANTES TO NUM-EDITADO                                    
341000         MOVE SPACES TO LIN-TEXTO                                         
341100         STRING "  ... y " DELIMITED BY SIZE                              
341200                NUM-EDITADO DELIMITED BY SIZE                             
341300                " más" DELIMITED BY SIZE                                  
341400             INTO LT-TEXTO                                                
341500         END-STRING                                                       
341600         WRITE REG-REPORTE-SAL FROM LIN-TEXTO                             
341700     END-IF.                                                              
341800     MOVE SPACES TO REG-REPORTE-SAL.                                      
341900     WRITE REG-REPORTE-SAL.                                               
342000 9230-EXIT.                                                               
342100     EXIT.                                                                
342200                                                                          
342300* CADA ERROR SE MARCA CON LA EQUIS DE RECHAZO, A DIFERENCIA DEL           
342400* GLIFO DE ALERTA DE LAS ADVERTENCIAS: UN ERROR QUIERE DECIR QUE          
342500* LA FILA NO QUEDO EN EL ARCHIVO DE SALIDA PARA LA SIRE.                  
342600 9235-IMPRIME-UN-ERROR.                                                   
342700     MOVE SPACES TO LIN-TEXTO.                                            
342800     STRING "  ✗ " DELIMITED BY SIZE                                      
342900            LINEA-ERRO (IND-ERR) DELIMITED BY SIZE                        
343000         INTO LT-TEXTO                                                    
343100     END-STRING.                                                          
343200     WRITE REG-REPORTE-SAL FROM LIN-TEXTO.                                
343300                                                                          
343400* ULTIMA LINEA DEL INFORME: EL MISMO SEPARADOR DE GUIONES QUE             
343500* ABRIO EL ENCABEZADO EN 9200, PARA CERRAR EL INFORME A LA                
343600* VISTA DEL QUE LO REVISA.                                                
343700 9240-IMPRIME-PIE.                                                        
343800     WRITE REG-REPORTE-SAL FROM LIN-TITULO.                               
343900 9240-EXIT.                                                               
344000     EXIT.                                                                
344100                                                                          
